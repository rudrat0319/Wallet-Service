000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVWAL.
000500 AUTHOR.         RAJA TAN.
000600 INSTALLATION.   WALLET SERVICES UNIT.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
001000                 PROPERTY OF THE WALLET SERVICES UNIT AND ARE
001100                 NOT TO BE DISCLOSED TO A THIRD PARTY.
001200*
001300*PROGRAM DESCRIPTION: LOCATE, CREATE, OR UPDATE A WALLET.
001400*
001500* THIS PROGRAM WILL LOOK UP, OPTIONALLY CREATE, OR POST A NEW
001600* BALANCE TO A WALLET BASED ON THE OPTION PROVIDED.
001700*
001800* OPTION  ACTION.......................  INPUT................
001900*   1     LOOKUP BY USER-ID/ASSET-TYPE,   USER-ID, ASSET-TYPE
002000*         CREATING A ZERO-BALANCE WALLET
002100*         WHEN NONE EXISTS.
002200*   2     LOOKUP BY USER-ID/ASSET-TYPE,   USER-ID, ASSET-TYPE
002300*         NO CREATE (READ-ONLY CALLERS).
002400*   3     POST NEW-BALANCE TO AN          WALLET-ID,
002500*         EXISTING WALLET.                 NEW-BALANCE
002600*
002700*================================================================
002800* HISTORY OF MODIFICATION:
002900*================================================================
003000* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.                   WAL0001 
003100* WAL0016 03/02/1995 RTAN    - 95CR0050 - OPTION 2 (NO-CREATE     WAL0016 
003200*                              LOOKUP) ADDED FOR WALBAL/WALHIST.
003300* WAL0033 05/02/2003 PKOH    - 03CR0114 - OPTION 3 NOW BUMPS      WAL0033 
003400*                              WFLWALT-VERSION ON EVERY POST,
003500*                              AFTER THE LOST-UPDATE INCIDENT ON
003600*                              THE OVERNIGHT RECONCILIATION RUN.
003700* WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - TIMESTAMPS NOW   WAL0014 
003800*                              BUILT VIA WCOMTS (4-DIGIT YEAR).
003900* WAL0037 14/09/2004 PKOH    - 04CR0219 - TALLY THE NUMBER OF     WAL0037 
004000*                              TIMES THIS PROGRAM IS CALLED IN
004100*                              THE RUN SO A TRACE-LEVEL PROBLEM
004200*                              CAN BE CORRELATED AGAINST WALPOST
004300*                              REQUESTS READ WITHOUT A DEBUGGER.
004400*---------------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT WFLWALT ASSIGN TO DATABASE-WFLWALT
005700            ORGANIZATION      IS INDEXED
005800            ACCESS MODE       IS DYNAMIC
005900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100     SELECT WFLWALTK ASSIGN TO DATABASE-WFLWALTK
006200            ORGANIZATION      IS INDEXED
006300            ACCESS MODE       IS DYNAMIC
006400            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  WFLWALT
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS WFLWALT-REC.
007600 01  WFLWALT-REC.
007700     COPY WFLWALT.
007800
007900 FD  WFLWALTK
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS WFLWALTK-REC.
008200 01  WFLWALTK-REC.
008300     COPY WFLWALT.
008400
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                  PIC X(24) VALUE
008800     "** PROGRAM WALVWAL  **".
008900
009000* ------------------ PROGRAM WORKING STORAGE ------------------*
009100 COPY WCOMWS.
009200 COPY WCOMTS.
009300
009400 01  WK-C-COMMON.
009500     05  WK-C-CALLED-ERROR-CD        PIC X(07).
009600     05  WK-C-CALLED-ERROR-TEXT      PIC X(100).
009700     05  FILLER                      PIC X(01)       VALUE SPACE.
009800
009900 01  WK-N-POST-AREA.
010000     05  WK-N-POST-BALANCE           PIC S9(15)V9(4) COMP-3.
010100     05  FILLER                      PIC X(01)       VALUE SPACE.
010200 01  WK-N-POST-AREA-ALT REDEFINES WK-N-POST-AREA.
010300     05  WK-N-POST-BYTES             PIC X(10).
010400     05  FILLER                      PIC X(01).
010500
010600 01  WK-D-STAMP-AREA.
010700     05  WK-D-STAMP-TEXT             PIC X(26).
010800     05  FILLER                      PIC X(01)       VALUE SPACE.
010900 01  WK-D-STAMP-AREA-ALT REDEFINES WK-D-STAMP-AREA.
011000     05  WK-D-STAMP-BYTES            PIC X(26).
011100     05  FILLER                      PIC X(01).
011200
011300 01  WK-D-WALLET-KEY-AREA.
011400     05  WK-D-WALLET-ID-KEY          PIC 9(09).
011500     05  FILLER                      PIC X(01)       VALUE SPACE.
011600 01  WK-D-WALLET-KEY-AREA-ALT REDEFINES WK-D-WALLET-KEY-AREA.
011700     05  WK-D-WALLET-ID-KEY-BYTES    PIC X(09).
011800     05  FILLER                      PIC X(01).
011900
012000 77  WK-77-CALL-CTR               PIC 9(07) COMP-3 VALUE ZERO.    WAL0037 
012100
012200 LINKAGE SECTION.
012300*****************
012400 COPY VWLWAL.
012500 COPY VWLNXT.
012600 EJECT
012700****************************************
012800 PROCEDURE DIVISION USING WK-VWLWAL.
012900****************************************
013000 MAIN-MODULE.
013100
013200     ADD  1                      TO WK-77-CALL-CTR.
013300     PERFORM A000-PROCESS-CALLED-ROUTINE
013400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013500     PERFORM B000-MAIN-PROCESSING
013600        THRU B999-MAIN-PROCESSING-EX.
013700     PERFORM Z000-END-PROGRAM-ROUTINE
013800        THRU Z999-END-PROGRAM-ROUTINE-EX.
013900     GOBACK.
014000
014100*----------------------------------------------------------------*
014200 A000-PROCESS-CALLED-ROUTINE.
014300*----------------------------------------------------------------*
014400     OPEN I-O WFLWALT.
014500     IF NOT WK-C-SUCCESSFUL
014600        DISPLAY "WALVWAL - OPEN FILE-ERROR - WFLWALT"
014700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800        GO TO A099-PROCESS-CALLED-ROUTINE-EX
014900     END-IF.
015000
015100     OPEN INPUT WFLWALTK.
015200     IF NOT WK-C-SUCCESSFUL
015300        DISPLAY "WALVWAL - OPEN FILE ERROR - WFLWALTK"
015400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015500        GO TO A099-PROCESS-CALLED-ROUTINE-EX
015600     END-IF.
015700
015800 A099-PROCESS-CALLED-ROUTINE-EX.
015900 EXIT.
016000
016100*----------------------------------------------------------------*
016200 B000-MAIN-PROCESSING.
016300*----------------------------------------------------------------*
016400     MOVE "N"                TO WK-VWLWAL-FOUND-SW.
016500     MOVE "N"                TO WK-VWLWAL-CREATED-SW.
016600     MOVE ZERO               TO WK-VWLWAL-WALLET-ID-O.
016700     MOVE ZERO               TO WK-VWLWAL-BALANCE.
016800     MOVE ZERO               TO WK-VWLWAL-VERSION.
016900     MOVE SPACES             TO WK-VWLWAL-ERROR-CD.
017000     MOVE SPACES             TO WK-VWLWAL-ERROR-TEXT.
017100
017200     EVALUATE WK-VWLWAL-OPTION
017300        WHEN 1
017400        PERFORM C100-LOOKUP-WALLET
017500           THRU C199-LOOKUP-WALLET-EX
017600        IF NOT WK-VWLWAL-FOUND
017700           PERFORM C200-CREATE-WALLET
017800              THRU C299-CREATE-WALLET-EX
017900        END-IF
018000        WHEN 2
018100        PERFORM C100-LOOKUP-WALLET
018200           THRU C199-LOOKUP-WALLET-EX
018300        WHEN 3
018400        PERFORM C300-POST-BALANCE
018500           THRU C399-POST-BALANCE-EX
018600     END-EVALUATE.
018700
018800 B999-MAIN-PROCESSING-EX.
018900 EXIT.
019000
019100*----------------------------------------------------------------*
019200 C100-LOOKUP-WALLET.
019300*----------------------------------------------------------------*
019400     MOVE WK-VWLWAL-USER-ID     TO WFLWALTK-AK-USER-ID.
019500     MOVE WK-VWLWAL-ASSET-TYPE  TO WFLWALTK-AK-ASSET-TYPE.
019600
019700     READ WFLWALTK KEY IS EXTERNALLY-DESCRIBED-KEY.
019800     IF WK-C-SUCCESSFUL
019900        MOVE "Y"                TO WK-VWLWAL-FOUND-SW
020000        MOVE WFLWALTK-WALLET-ID TO WK-VWLWAL-WALLET-ID-O
020100        MOVE WFLWALTK-BALANCE   TO WK-VWLWAL-BALANCE
020200        MOVE WFLWALTK-VERSION   TO WK-VWLWAL-VERSION
020300     ELSE
020400        IF NOT WK-C-RECORD-NOT-FOUND
020500           MOVE "WAL0206"       TO WK-VWLWAL-ERROR-CD
020600           MOVE "WALLET MASTER I-O ERROR"
020700                                TO WK-VWLWAL-ERROR-TEXT
020800        END-IF
020900     END-IF.
021000
021100 C199-LOOKUP-WALLET-EX.
021200 EXIT.
021300
021400*----------------------------------------------------------------*
021500 C200-CREATE-WALLET.
021600*----------------------------------------------------------------*
021700     MOVE "WALLET"            TO WK-VWLNXT-ENTITY-CD.
021800     CALL "WALVNXT"           USING WK-VWLNXT.
021900     IF WK-VWLNXT-ERROR-CD NOT = SPACES
022000        MOVE WK-VWLNXT-ERROR-CD   TO WK-VWLWAL-ERROR-CD
022100        MOVE WK-VWLNXT-ERROR-TEXT TO WK-VWLWAL-ERROR-TEXT
022200        GO TO C299-CREATE-WALLET-EX
022300     END-IF.
022400
022500     PERFORM D100-BUILD-TIMESTAMP
022600        THRU D199-BUILD-TIMESTAMP-EX.
022700
022800     INITIALIZE                  WFLWALT-REC.
022900     MOVE WK-VWLNXT-NEW-NO        TO WFLWALT-WALLET-ID.
023000     MOVE WK-VWLWAL-USER-ID       TO WFLWALT-USER-ID.
023100     MOVE ZERO                    TO WFLWALT-BALANCE.
023200     MOVE WK-VWLWAL-ASSET-TYPE    TO WFLWALT-ASSET-TYPE.
023300     MOVE 1                       TO WFLWALT-VERSION.
023400     MOVE WK-D-STAMP-TEXT         TO WFLWALT-CREATED-AT.
023500     MOVE WK-D-STAMP-TEXT         TO WFLWALT-UPDATED-AT.
023600
023700     WRITE WFLWALT-REC.
023800     IF NOT WK-C-SUCCESSFUL
023900        MOVE "WAL0206"            TO WK-VWLWAL-ERROR-CD
024000        MOVE "UNABLE TO WRITE WALLET MASTER"
024100                                  TO WK-VWLWAL-ERROR-TEXT
024200        GO TO C299-CREATE-WALLET-EX
024300     END-IF.
024400
024500     MOVE "Y"                     TO WK-VWLWAL-FOUND-SW.
024600     MOVE "Y"                     TO WK-VWLWAL-CREATED-SW.
024700     MOVE WFLWALT-WALLET-ID       TO WK-VWLWAL-WALLET-ID-O.
024800     MOVE WFLWALT-BALANCE         TO WK-VWLWAL-BALANCE.
024900     MOVE WFLWALT-VERSION         TO WK-VWLWAL-VERSION.
025000
025100 C299-CREATE-WALLET-EX.
025200 EXIT.
025300
025400*----------------------------------------------------------------*
025500 C300-POST-BALANCE.
025600*----------------------------------------------------------------*
025700     MOVE WK-VWLWAL-WALLET-ID  TO WFLWALT-WALLET-ID.
025800
025900     READ WFLWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
026000     IF NOT WK-C-SUCCESSFUL
026100        MOVE "WAL0016"         TO WK-VWLWAL-ERROR-CD
026200        MOVE "WALLET NOT FOUND FOR POSTING"
026300                               TO WK-VWLWAL-ERROR-TEXT
026400        GO TO C399-POST-BALANCE-EX
026500     END-IF.
026600
026700     PERFORM D100-BUILD-TIMESTAMP
026800        THRU D199-BUILD-TIMESTAMP-EX.
026900
027000     MOVE WK-VWLWAL-NEW-BALANCE  TO WFLWALT-BALANCE.
027100     ADD  1                      TO WFLWALT-VERSION.
027200     MOVE WK-D-STAMP-TEXT        TO WFLWALT-UPDATED-AT.
027300
027400     REWRITE WFLWALT-REC.
027500     IF NOT WK-C-SUCCESSFUL
027600        MOVE "WAL0206"          TO WK-VWLWAL-ERROR-CD
027700        MOVE "UNABLE TO REWRITE WALLET MASTER"
027800                                TO WK-VWLWAL-ERROR-TEXT
027900        GO TO C399-POST-BALANCE-EX
028000     END-IF.
028100
028200     MOVE "Y"                   TO WK-VWLWAL-FOUND-SW.
028300     MOVE WFLWALT-WALLET-ID     TO WK-VWLWAL-WALLET-ID-O.
028400     MOVE WFLWALT-BALANCE       TO WK-VWLWAL-BALANCE.
028500     MOVE WFLWALT-VERSION       TO WK-VWLWAL-VERSION.
028600
028700 C399-POST-BALANCE-EX.
028800 EXIT.
028900
029000*----------------------------------------------------------------*
029100 D100-BUILD-TIMESTAMP.
029200*----------------------------------------------------------------*
029300     ACCEPT WCOMTS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
029400     ACCEPT WCOMTS-NOW-HHMMSSHH   FROM TIME.
029500     MOVE WCOMTS-TODAY-CCYY       TO WCOMTS-STAMP-CCYY.
029600     MOVE WCOMTS-TODAY-MM         TO WCOMTS-STAMP-MM.
029700     MOVE WCOMTS-TODAY-DD         TO WCOMTS-STAMP-DD.
029800     MOVE WCOMTS-NOW-HH           TO WCOMTS-STAMP-HH.
029900     MOVE WCOMTS-NOW-MI           TO WCOMTS-STAMP-MI.
030000     MOVE WCOMTS-NOW-SS           TO WCOMTS-STAMP-SS.
030100     MOVE ZERO                    TO WCOMTS-STAMP-MICRO.
030200     STRING WCOMTS-STAMP-CCYY "-" WCOMTS-STAMP-MM "-"
030300            WCOMTS-STAMP-DD "-" WCOMTS-STAMP-HH "."
030400            WCOMTS-STAMP-MI "." WCOMTS-STAMP-SS "."
030500            WCOMTS-STAMP-MICRO
030600            DELIMITED BY SIZE INTO WK-D-STAMP-TEXT.
030700
030800 D199-BUILD-TIMESTAMP-EX.
030900 EXIT.
031000
031100*----------------------------------------------------------------*
031200 Z000-END-PROGRAM-ROUTINE.
031300*----------------------------------------------------------------*
031400     DISPLAY "WALVWAL - TIMES CALLED THIS RUN - " WK-77-CALL-CTR.
031500     CLOSE WFLWALT WFLWALTK.
031600     IF NOT WK-C-SUCCESSFUL
031700        DISPLAY "WALVWAL - CLOSE FILE ERROR - WFLWALT/WFLWALTK"
031800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
031900
032000 Z999-END-PROGRAM-ROUTINE-EX.
032100 EXIT.
032200
032300******************************************************************
032400*************** END OF PROGRAM SOURCE - WALVWAL ****************
032500******************************************************************
