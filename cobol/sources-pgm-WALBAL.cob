000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALBAL.
000500 AUTHOR.         RAJA TAN.
000600 INSTALLATION.   WALLET SERVICES UNIT.
000700 DATE-WRITTEN.   20 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
001000                 PROPERTY OF THE WALLET SERVICES UNIT AND ARE
001100                 NOT TO BE DISCLOSED TO A THIRD PARTY.
001200*
001300*DESCRIPTION :  READ-ONLY BALANCE ENQUIRY BATCH DRIVER.  READS
001400*               ONE BALANCE-REQUEST PER PASS, CONFIRMS THE USER
001500*               EXISTS (NO ACTIVE-STATUS REQUIREMENT FOR A READ),
001600*               LOOKS UP THE WALLET, AND WRITES ONE
001700*               BALANCE-RESPONSE RECORD.  NEVER CREATES A WALLET.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.                   WAL0001 
002300* WAL0016 03/02/1995 RTAN    - 95CR0050 - USER-NOT-FOUND REJECT   WAL0016 
002400*                              TEXT ALIGNED WITH WALPOST/WALVUSR.
002500* WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - REVIEWED, NO     WAL0014 
002600*                              DATE ARITHMETIC PERFORMED HERE.
002700* WAL0036 14/09/2004 PKOH    - 04CR0219 - TERMINATION DISPLAY     WAL0036 
002800*                              NOW SHOWS A COMBINED TOTAL OF
002900*                              FOUND PLUS NOT-FOUND SO OPERATIONS
003000*                              CAN RECONCILE AGAINST READ-CTR
003100*                              WITHOUT ADDING THE TWO BY HAND.
003200*---------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT WFLBALI ASSIGN TO DATABASE-WFLBALI
004500            ORGANIZATION      IS SEQUENTIAL
004600            ACCESS MODE       IS SEQUENTIAL
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800     SELECT WFLBALO ASSIGN TO DATABASE-WFLBALO
004900            ORGANIZATION      IS SEQUENTIAL
005000            ACCESS MODE       IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  WFLBALI
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS WFLBALI-RECORD.
006200     COPY WFLBALI.
006300
006400 FD  WFLBALO
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS WFLBALO-RECORD.
006700     COPY WFLBALO.
006800
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                  PIC X(24) VALUE
007200     "** PROGRAM WALBAL   **".
007300
007400* ------------------ PROGRAM WORKING STORAGE ------------------*
007500 COPY WCOMWS.
007600
007700 01  WK-C-COMMON.
007800     05  WK-C-EOF-SW                 PIC X(01)       VALUE "N".
007900         88  WK-C-EOF                                VALUE "Y".
008000     05  FILLER                      PIC X(01)       VALUE SPACE.
008100
008200 01  WK-N-COUNTERS.
008300     05  WK-N-READ-CTR               PIC 9(07) COMP-3 VALUE ZERO.
008400     05  WK-N-FOUND-CTR              PIC 9(07) COMP-3 VALUE ZERO.
008500     05  WK-N-NOTFOUND-CTR           PIC 9(07) COMP-3 VALUE ZERO.
008600     05  FILLER                      PIC X(01)       VALUE SPACE.
008700 01  WK-N-COUNTERS-ALT REDEFINES WK-N-COUNTERS.
008800     05  WK-N-COUNTER-BYTES          PIC X(12).
008900     05  FILLER                      PIC X(01).
009000
009100 77  WK-77-TOTAL-PROCESSED        PIC 9(07) COMP-3 VALUE ZERO.    WAL0036 
009200
009300 01  WK-C-ERROR-AREA.
009400     05  WK-C-ERROR-CD               PIC X(07).
009500     05  WK-C-ERROR-TEXT             PIC X(100).
009600     05  FILLER                      PIC X(01)       VALUE SPACE.
009700 01  WK-C-ERROR-AREA-ALT REDEFINES WK-C-ERROR-AREA.
009800     05  WK-C-ERROR-BYTES            PIC X(107).
009900     05  FILLER                      PIC X(01).
010000
010100 01  WK-D-STATUS-AREA.
010200     05  WK-D-REJECT-SW              PIC X(01)       VALUE "N".
010300         88  WK-D-IS-REJECT                          VALUE "Y".
010400     05  FILLER                      PIC X(01)       VALUE SPACE.
010500 01  WK-D-STATUS-AREA-ALT REDEFINES WK-D-STATUS-AREA.
010600     05  WK-D-REJECT-BYTES           PIC X(01).
010700     05  FILLER                      PIC X(01).
010800
010900* -------------- LINKAGE-STYLE CALL PARAMETER AREAS ------------*
011000 COPY VWLUSR.
011100 COPY VWLWAL.
011200
011300 PROCEDURE DIVISION.
011400*********************
011500 MAIN-MODULE.
011600
011700     PERFORM A000-INITIALIZATION
011800        THRU A099-INITIALIZATION-EX.
011900
012000     PERFORM B000-PROCESS-ONE-REQUEST
012100        THRU B999-PROCESS-ONE-REQUEST-EX
012200        UNTIL WK-C-EOF.
012300
012400     PERFORM Z000-END-PROGRAM-ROUTINE
012500        THRU Z999-END-PROGRAM-ROUTINE-EX.
012600     GOBACK.
012700
012800*---------------------------------------------------------------*
012900 A000-INITIALIZATION.
013000*---------------------------------------------------------------*
013100     OPEN INPUT  WFLBALI.
013200     IF  NOT WK-C-SUCCESSFUL
013300         DISPLAY "WALBAL - OPEN FILE ERROR - WFLBALI"
013400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013500         GO TO Y900-ABNORMAL-TERMINATION.
013600
013700     OPEN OUTPUT WFLBALO.
013800     IF  NOT WK-C-SUCCESSFUL
013900         DISPLAY "WALBAL - OPEN FILE ERROR - WFLBALO"
014000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014100         GO TO Y900-ABNORMAL-TERMINATION.
014200
014300     READ WFLBALI
014400         AT END
014500         MOVE "Y"            TO    WK-C-EOF-SW.
014600
014700 A099-INITIALIZATION-EX.
014800     EXIT.
014900
015000*---------------------------------------------------------------*
015100 B000-PROCESS-ONE-REQUEST.
015200*---------------------------------------------------------------*
015300     ADD  1                  TO    WK-N-READ-CTR.
015400     MOVE "N"                TO    WK-D-REJECT-SW.
015500     INITIALIZE                    WFLBALO-RECORD.
015600     MOVE WFLBALI-USER-ID    TO    WFLBALO-USER-ID.
015700     MOVE WFLBALI-ASSET-TYPE TO    WFLBALO-ASSET-TYPE.
015800
015900     PERFORM C100-VALIDATE-USER
016000        THRU C199-VALIDATE-USER-EX.
016100
016200     IF  NOT WK-D-IS-REJECT
016300         PERFORM C200-LOOKUP-WALLET
016400            THRU C299-LOOKUP-WALLET-EX.
016500
016600     IF  WK-D-IS-REJECT
016700         ADD  1              TO    WK-N-NOTFOUND-CTR
016800         MOVE "ERROR"        TO    WFLBALO-STATUS
016900         MOVE WK-C-ERROR-TEXT TO   WFLBALO-ERROR-TEXT
017000     ELSE
017100         ADD  1              TO    WK-N-FOUND-CTR
017200         MOVE "OK"           TO    WFLBALO-STATUS.
017300
017400     WRITE WFLBALO-RECORD.
017500     IF  NOT WK-C-SUCCESSFUL
017600         DISPLAY "WALBAL - WRITE FILE ERROR - WFLBALO"
017700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800         GO TO Y900-ABNORMAL-TERMINATION.
017900
018000     READ WFLBALI
018100         AT END
018200         MOVE "Y"            TO    WK-C-EOF-SW.
018300
018400 B999-PROCESS-ONE-REQUEST-EX.
018500     EXIT.
018600
018700*---------------------------------------------------------------*
018800 C100-VALIDATE-USER.
018900*---------------------------------------------------------------*
019000     MOVE WFLBALI-USER-ID            TO WK-VWLUSR-USER-ID.
019100     CALL "WALVUSR"                  USING WK-VWLUSR.
019200
019300*    NOTE - A READ-ONLY BALANCE ENQUIRY DOES NOT REQUIRE THE
019400*    USER TO BE ACTIVE, ONLY THAT THE USER EXISTS.  A WAL0017
019500*    (NOT ACTIVE) RESPONSE FROM WALVUSR IS NOT TREATED AS A
019600*    REJECT HERE.
019700     IF  NOT WK-VWLUSR-FOUND
019800         MOVE "Y"                    TO WK-D-REJECT-SW
019900         MOVE WK-VWLUSR-ERROR-CD     TO WK-C-ERROR-CD
020000         MOVE WK-VWLUSR-ERROR-TEXT   TO WK-C-ERROR-TEXT.
020100
020200 C199-VALIDATE-USER-EX.
020300     EXIT.
020400
020500*---------------------------------------------------------------*
020600 C200-LOOKUP-WALLET.
020700*---------------------------------------------------------------*
020800     MOVE 2                          TO WK-VWLWAL-OPTION.
020900     MOVE WFLBALI-USER-ID            TO WK-VWLWAL-USER-ID.
021000     MOVE WFLBALI-ASSET-TYPE         TO WK-VWLWAL-ASSET-TYPE.
021100     CALL "WALVWAL"                  USING WK-VWLWAL.
021200
021300     IF  NOT WK-VWLWAL-FOUND
021400         MOVE "Y"                    TO WK-D-REJECT-SW
021500         IF  WK-VWLWAL-ERROR-CD = SPACES
021600             MOVE "WAL0026"          TO WK-C-ERROR-CD
021700             MOVE "WALLET NOT FOUND" TO WK-C-ERROR-TEXT
021800         ELSE
021900             MOVE WK-VWLWAL-ERROR-CD TO WK-C-ERROR-CD
022000             MOVE WK-VWLWAL-ERROR-TEXT TO WK-C-ERROR-TEXT
022100         END-IF
022200         GO TO C299-LOOKUP-WALLET-EX.
022300
022400     MOVE WK-VWLWAL-BALANCE          TO WFLBALO-BALANCE.
022500
022600 C299-LOOKUP-WALLET-EX.
022700     EXIT.
022800
022900*---------------------------------------------------------------*
023000 Y900-ABNORMAL-TERMINATION.
023100*---------------------------------------------------------------*
023200     PERFORM Z000-END-PROGRAM-ROUTINE
023300        THRU Z999-END-PROGRAM-ROUTINE-EX.
023400     GOBACK.
023500
023600*---------------------------------------------------------------*
023700 Z000-END-PROGRAM-ROUTINE.
023800*---------------------------------------------------------------*
023900     DISPLAY "WALBAL - REQUESTS READ     - " WK-N-READ-CTR.
024000     DISPLAY "WALBAL - REQUESTS FOUND     - " WK-N-FOUND-CTR.
024100     DISPLAY "WALBAL - REQUESTS NOT FOUND - " WK-N-NOTFOUND-CTR.
024200     ADD  WK-N-FOUND-CTR WK-N-NOTFOUND-CTR
024300                               GIVING WK-77-TOTAL-PROCESSED.
024400     DISPLAY "WALBAL - TOTAL PROCESSED    - " WK-77-TOTAL-PROCESSED.
024500
024600     CLOSE WFLBALI WFLBALO.
024700     IF  NOT WK-C-SUCCESSFUL
024800         DISPLAY "WALBAL - CLOSE FILE ERROR"
024900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
025000
025100 Z999-END-PROGRAM-ROUTINE-EX.
025200     EXIT.
025300
025400******************************************************************
025500*************** END OF PROGRAM SOURCE - WALBAL *****************
025600******************************************************************
