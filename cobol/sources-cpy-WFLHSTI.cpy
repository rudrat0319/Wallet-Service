000100* WFLHSTI.cpybk
000200*****************************************************************
000300* WALLET SUBSYSTEM - HISTORY-REQUEST (BATCH INPUT)
000400* READ BY WALHIST, ONE RECORD PER TRANSACTION-HISTORY QUERY.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000* WAL0024 08/01/1999 PKOH    - 98REQ0713 - LIMIT DEFAULTED TO 100
001100*                             WHEN THE CALLER SENDS ZERO; SEE
001200*                             WALHIST PARAGRAPH B000-PROCESS-ONE-
001300*                             REQUEST.
001400*-----------------------------------------------------------------
001500 01  WFLHSTI-RECORD.
001600     05  WFLHSTI-USER-ID                PIC 9(09).
001700*                        USER TO REPORT ON
001800     05  WFLHSTI-ASSET-TYPE             PIC X(10).
001900*                        ASSET TYPE CODE
002000     05  WFLHSTI-FROM-TIME               PIC X(26).
002100*                        OPTIONAL RANGE START - SPACES IF OMITTED
002200     05  WFLHSTI-TO-TIME                 PIC X(26).
002300*                        OPTIONAL RANGE END - SPACES IF OMITTED
002400     05  WFLHSTI-LIMIT                   PIC 9(05).
002500*                        MOST-RECENT-N LIMIT - ZERO DEFAULTS TO
002600*                        100 WHEN NO RANGE IS SUPPLIED
002700     05  FILLER                          PIC X(14).
002800*                        RESERVED FOR FUTURE EXPANSION
