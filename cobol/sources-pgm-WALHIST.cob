000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALHIST.
000500 AUTHOR.         RAJA TAN.
000600 INSTALLATION.   WALLET SERVICES UNIT.
000700 DATE-WRITTEN.   22 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
001000                 PROPERTY OF THE WALLET SERVICES UNIT ARE
001100                 NOT TO BE DISCLOSED TO A THIRD PARTY.
001200*
001300*DESCRIPTION :  TRANSACTION-HISTORY QUERY BATCH DRIVER.  READS
001400*               ONE HISTORY-REQUEST PER PASS, CONFIRMS THE
001500*               WALLET EXISTS, SCANS THE LEDGER LOG FOR ENTRIES
001600*               POSTED AGAINST IT, AND WRITES ONE HEADER RECORD
001700*               FOLLOWED BY THE SELECTED DETAIL LINES,
001800*               MOST-RECENT-FIRST.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.                   WAL0001 
002400* WAL0024 08/01/1999 PKOH    - 98REQ0713 - LIMIT DEFAULTED TO 100 WAL0024 
002500*                              WHEN THE CALLER SENDS ZERO AND NO
002600*                              FROM/TO RANGE IS SUPPLIED.
002700* WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - RANGE COMPARES   WAL0014 
002800*                              ARE DONE ON THE 4-DIGIT CCYY
002900*                              STAMP TEXT, REVIEWED.
003000*---------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT WFLHSTI ASSIGN TO DATABASE-WFLHSTI
004300            ORGANIZATION      IS SEQUENTIAL
004400            ACCESS MODE       IS SEQUENTIAL
004500            FILE STATUS       IS WK-C-FILE-STATUS.
004600     SELECT WFLHSTO ASSIGN TO DATABASE-WFLHSTO
004700            ORGANIZATION      IS SEQUENTIAL
004800            ACCESS MODE       IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000     SELECT WFLLEDG ASSIGN TO DATABASE-WFLLEDG
005100            ORGANIZATION      IS SEQUENTIAL
005200            ACCESS MODE       IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  WFLHSTI
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS WFLHSTI-RECORD.
006400     COPY WFLHSTI.
006500
006600 FD  WFLHSTO
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS WFLHSTO-REC.
006900 01  WFLHSTO-REC.
007000     COPY WFLHSTO.
007100
007200 FD  WFLLEDG
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS WFLLEDG-RECORD.
007500     COPY WFLLEDG.
007600
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                  PIC X(24) VALUE
008000     "** PROGRAM WALHIST  **".
008100
008200* ------------------ PROGRAM WORKING STORAGE ------------------*
008300 COPY WCOMWS.
008400
008500 01  WK-C-COMMON.
008600     05  WK-C-EOF-SW                 PIC X(01)       VALUE "N".
008700         88  WK-C-EOF                                VALUE "Y".
008800     05  WK-C-LEDG-EOF-SW            PIC X(01)       VALUE "N".
008900         88  WK-C-LEDG-EOF                           VALUE "Y".
009000     05  WK-C-REJECT-SW              PIC X(01)       VALUE "N".
009100         88  WK-C-IS-REJECT                          VALUE "Y".
009200     05  WK-C-RANGE-SW               PIC X(01)       VALUE "N".
009300         88  WK-C-RANGE-MODE                         VALUE "Y".
009400     05  FILLER                      PIC X(01)       VALUE SPACE.
009500
009600 01  WK-N-COUNTERS.
009700     05  WK-N-READ-CTR               PIC 9(07) COMP-3 VALUE ZERO.
009800     05  WK-N-FOUND-CTR              PIC 9(07) COMP-3 VALUE ZERO.
009900     05  WK-N-NOTFOUND-CTR           PIC 9(07) COMP-3 VALUE ZERO.
010000     05  FILLER                      PIC X(01)       VALUE SPACE.
010100 01  WK-N-COUNTERS-ALT REDEFINES WK-N-COUNTERS.
010200     05  WK-N-COUNTER-BYTES          PIC X(12).
010300     05  FILLER                      PIC X(01).
010400
010500 01  WK-D-WALLET-AREA.
010600     05  WK-D-SCAN-WALLET-ID         PIC 9(09)       VALUE ZERO.
010700     05  FILLER                      PIC X(01)       VALUE SPACE.
010800 01  WK-D-WALLET-AREA-ALT REDEFINES WK-D-WALLET-AREA.
010900     05  WK-D-SCAN-WALLET-BYTES      PIC X(09).
011000     05  FILLER                      PIC X(01).
011100
011200 01  WK-N-LIMIT-AREA.
011300     05  WK-N-EFFECTIVE-LIMIT        PIC 9(05) COMP-3 VALUE ZERO.
011400     05  FILLER                      PIC X(01)       VALUE SPACE.
011500 01  WK-N-LIMIT-AREA-ALT REDEFINES WK-N-LIMIT-AREA.
011600     05  WK-N-EFFECTIVE-LIMIT-BYTES  PIC X(03).
011700     05  FILLER                      PIC X(01).
011800
011900 01  WK-C-ERROR-AREA.
012000     05  WK-C-ERROR-CD               PIC X(07).
012100     05  WK-C-ERROR-TEXT             PIC X(100).
012200     05  FILLER                      PIC X(01)       VALUE SPACE.
012300
012400* ------------------- HISTORY SELECTION TABLE -------------------*
012500*    ONE WALLET'S WORTH OF MATCHING LEDGER ENTRIES, BUILT IN
012600*    CREATED-AT ASCENDING ORDER BY THE LEDGER SCAN AND EMITTED
012700*    IN REVERSE.  1000-ENTRY CAP - SEE WAL0024 NOTE AT C310.
012800 77  WK-T-HIST-COUNT                 PIC 9(04) COMP-3 VALUE ZERO.
012900 77  WK-T-HIST-IDX                   PIC 9(04) COMP-3 VALUE ZERO.
013000 77  WK-T-HIST-START-IDX             PIC 9(04) COMP-3 VALUE ZERO.
013100
013200 01  WK-T-HIST-TABLE.
013300     05  WK-T-HIST-ENTRY OCCURS 1000 TIMES
013400                           INDEXED BY WK-T-HIST-NDX.
013500         10  WK-T-LEDGER-ID          PIC 9(09).
013600         10  WK-T-TXN-TYPE           PIC X(10).
013700         10  WK-T-AMOUNT             PIC S9(15)V9(4) COMP-3.
013800         10  WK-T-BALANCE-AFTER      PIC S9(15)V9(4) COMP-3.
013900         10  WK-T-DESCRIPTION        PIC X(500).
014000         10  WK-T-REFERENCE-ID       PIC X(100).
014100         10  WK-T-CREATED-AT         PIC X(26).
014200     05  FILLER                      PIC X(01)       VALUE SPACE.
014300
014400* -------------- LINKAGE-STYLE CALL PARAMETER AREAS ------------*
014500 COPY VWLWAL.
014600
014700 PROCEDURE DIVISION.
014800*********************
014900 MAIN-MODULE.
015000
015100     PERFORM A000-INITIALIZATION
015200        THRU A099-INITIALIZATION-EX.
015300
015400     PERFORM B000-PROCESS-ONE-REQUEST
015500        THRU B999-PROCESS-ONE-REQUEST-EX
015600        UNTIL WK-C-EOF.
015700
015800     PERFORM Z000-END-PROGRAM-ROUTINE
015900        THRU Z999-END-PROGRAM-ROUTINE-EX.
016000     GOBACK.
016100
016200*---------------------------------------------------------------*
016300 A000-INITIALIZATION.
016400*---------------------------------------------------------------*
016500     OPEN INPUT  WFLHSTI.
016600     IF  NOT WK-C-SUCCESSFUL
016700         DISPLAY "WALHIST - OPEN FILE ERROR - WFLHSTI"
016800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900         GO TO Y900-ABNORMAL-TERMINATION.
017000
017100     OPEN OUTPUT WFLHSTO.
017200     IF  NOT WK-C-SUCCESSFUL
017300         DISPLAY "WALHIST - OPEN FILE ERROR - WFLHSTO"
017400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017500         GO TO Y900-ABNORMAL-TERMINATION.
017600
017700     READ WFLHSTI
017800         AT END
017900         MOVE "Y"            TO    WK-C-EOF-SW.
018000
018100 A099-INITIALIZATION-EX.
018200     EXIT.
018300
018400*---------------------------------------------------------------*
018500 B000-PROCESS-ONE-REQUEST.
018600*---------------------------------------------------------------*
018700     ADD  1                  TO    WK-N-READ-CTR.
018800     MOVE "N"                TO    WK-C-REJECT-SW.
018900     MOVE "N"                TO    WK-C-RANGE-SW.
019000     INITIALIZE                    WFLHSTO-HEADER.
019100     MOVE "H"                TO    WFLHSTO-REC-TYPE.
019200     MOVE WFLHSTI-ASSET-TYPE TO    WFLHSTO-H-ASSET-TYPE.
019300
019400     IF  WFLHSTI-FROM-TIME NOT = SPACES
019500     AND WFLHSTI-TO-TIME   NOT = SPACES
019600         MOVE "Y"            TO    WK-C-RANGE-SW.
019700
019800     MOVE WFLHSTI-LIMIT      TO    WK-N-EFFECTIVE-LIMIT.
019900     IF  WK-N-EFFECTIVE-LIMIT = ZERO
020000         MOVE 100            TO    WK-N-EFFECTIVE-LIMIT.
020100
020200     PERFORM C100-LOOKUP-WALLET
020300        THRU C199-LOOKUP-WALLET-EX.
020400
020500     IF  WK-C-IS-REJECT
020600         ADD  1              TO    WK-N-NOTFOUND-CTR
020700         MOVE "ERROR"        TO    WFLHSTO-H-STATUS
020800         MOVE WK-C-ERROR-TEXT TO   WFLHSTO-H-ERROR-TEXT
020900         WRITE WFLHSTO-REC
021000         GO TO B099-WRITE-HEADER-EX.
021100
021200     ADD  1                  TO    WK-N-FOUND-CTR.
021300     MOVE "OK"                TO   WFLHSTO-H-STATUS.
021400     MOVE WK-VWLWAL-BALANCE   TO   WFLHSTO-H-BALANCE.
021500     WRITE WFLHSTO-REC.
021600     IF  NOT WK-C-SUCCESSFUL
021700         DISPLAY "WALHIST - WRITE FILE ERROR - WFLHSTO"
021800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021900         GO TO Y900-ABNORMAL-TERMINATION.
022000
022100     PERFORM C300-SCAN-LEDGER-FOR-WALLET
022200        THRU C399-SCAN-LEDGER-FOR-WALLET-EX.
022300
022400     PERFORM C500-DETERMINE-EMIT-RANGE
022500        THRU C599-DETERMINE-EMIT-RANGE-EX.
022600
022700     MOVE WK-T-HIST-COUNT     TO   WK-T-HIST-IDX.
022800     PERFORM C600-EMIT-ONE-DETAIL
022900        THRU C699-EMIT-ONE-DETAIL-EX
023000        UNTIL WK-T-HIST-IDX < WK-T-HIST-START-IDX
023100           OR WK-T-HIST-COUNT = ZERO.
023200
023300 B099-WRITE-HEADER-EX.
023400     IF  NOT WK-C-SUCCESSFUL
023500         DISPLAY "WALHIST - WRITE FILE ERROR - WFLHSTO"
023600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023700         GO TO Y900-ABNORMAL-TERMINATION.
023800
023900     READ WFLHSTI
024000         AT END
024100         MOVE "Y"            TO    WK-C-EOF-SW.
024200
024300 B999-PROCESS-ONE-REQUEST-EX.
024400     EXIT.
024500
024600*---------------------------------------------------------------*
024700 C100-LOOKUP-WALLET.
024800*---------------------------------------------------------------*
024900     MOVE 2                          TO WK-VWLWAL-OPTION.
025000     MOVE WFLHSTI-USER-ID            TO WK-VWLWAL-USER-ID.
025100     MOVE WFLHSTI-ASSET-TYPE         TO WK-VWLWAL-ASSET-TYPE.
025200     CALL "WALVWAL"                  USING WK-VWLWAL.
025300
025400     IF  NOT WK-VWLWAL-FOUND
025500         MOVE "Y"                    TO WK-C-REJECT-SW
025600         IF  WK-VWLWAL-ERROR-CD = SPACES
025700             MOVE "WAL0026"          TO WK-C-ERROR-CD
025800             MOVE "WALLET NOT FOUND" TO WK-C-ERROR-TEXT
025900         ELSE
026000             MOVE WK-VWLWAL-ERROR-CD TO WK-C-ERROR-CD
026100             MOVE WK-VWLWAL-ERROR-TEXT TO WK-C-ERROR-TEXT
026200         END-IF.
026300
026400 C199-LOOKUP-WALLET-EX.
026500     EXIT.
026600
026700*---------------------------------------------------------------*
026800 C300-SCAN-LEDGER-FOR-WALLET.
026900*---------------------------------------------------------------*
027000     MOVE ZERO                TO   WK-T-HIST-COUNT.
027100     MOVE WK-VWLWAL-WALLET-ID-O TO WK-D-SCAN-WALLET-ID.
027200     MOVE "N"                 TO   WK-C-LEDG-EOF-SW.
027300
027400     OPEN INPUT WFLLEDG.
027500     IF  NOT WK-C-SUCCESSFUL
027600         DISPLAY "WALHIST - OPEN FILE ERROR - WFLLEDG"
027700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027800         GO TO Y900-ABNORMAL-TERMINATION.
027900
028000     READ WFLLEDG
028100         AT END
028200         MOVE "Y"             TO    WK-C-LEDG-EOF-SW.
028300
028400     PERFORM C310-SCAN-ONE-LEDGER-RECORD
028500        THRU C319-SCAN-ONE-LEDGER-RECORD-EX
028600        UNTIL WK-C-LEDG-EOF.
028700
028800     CLOSE WFLLEDG.
028900
029000 C399-SCAN-LEDGER-FOR-WALLET-EX.
029100     EXIT.
029200
029300*---------------------------------------------------------------*
029400 C310-SCAN-ONE-LEDGER-RECORD.
029500*---------------------------------------------------------------*
029600*    NOTE - WAL0024: THE TABLE IS CAPPED AT 1000 MATCHING
029700*    ENTRIES PER QUERY.  A WALLET WITH A LONGER HISTORY THAN
029800*    THAT IS NOT EXPECTED WITHIN THE RECONCILIATION WINDOW THIS
029900*    REPORT COVERS; THE OLDEST BEYOND THE CAP ARE SIMPLY NOT
030000*    CARRIED FORWARD SINCE ENTRIES ARE ADDED IN CREATED-AT
030100*    ASCENDING ORDER AS WRITTEN BY WALPOST.
030200     IF  WFLLEDG-WALLET-ID = WK-D-SCAN-WALLET-ID
030300         IF  WK-C-RANGE-MODE
030400             IF  WFLLEDG-CREATED-AT NOT < WFLHSTI-FROM-TIME
030500             AND WFLLEDG-CREATED-AT NOT > WFLHSTI-TO-TIME
030600                 PERFORM C320-ADD-TABLE-ENTRY
030700                    THRU C329-ADD-TABLE-ENTRY-EX
030800             END-IF
030900         ELSE
031000             PERFORM C320-ADD-TABLE-ENTRY
031100                THRU C329-ADD-TABLE-ENTRY-EX
031200         END-IF
031300     END-IF.
031400
031500     READ WFLLEDG
031600         AT END
031700         MOVE "Y"             TO    WK-C-LEDG-EOF-SW.
031800
031900 C319-SCAN-ONE-LEDGER-RECORD-EX.
032000     EXIT.
032100
032200*---------------------------------------------------------------*
032300 C320-ADD-TABLE-ENTRY.
032400*---------------------------------------------------------------*
032500     IF  WK-T-HIST-COUNT < 1000
032600         ADD 1                         TO WK-T-HIST-COUNT
032700         MOVE WFLLEDG-ID               TO
032800              WK-T-LEDGER-ID (WK-T-HIST-COUNT)
032900         MOVE WFLLEDG-TXN-TYPE         TO
033000              WK-T-TXN-TYPE (WK-T-HIST-COUNT)
033100         MOVE WFLLEDG-AMOUNT           TO
033200              WK-T-AMOUNT (WK-T-HIST-COUNT)
033300         MOVE WFLLEDG-BALANCE-AFTER    TO
033400              WK-T-BALANCE-AFTER (WK-T-HIST-COUNT)
033500         MOVE WFLLEDG-DESCRIPTION      TO
033600              WK-T-DESCRIPTION (WK-T-HIST-COUNT)
033700         MOVE WFLLEDG-REFERENCE-ID     TO
033800              WK-T-REFERENCE-ID (WK-T-HIST-COUNT)
033900         MOVE WFLLEDG-CREATED-AT       TO
034000              WK-T-CREATED-AT (WK-T-HIST-COUNT)
034100     ELSE
034200         DISPLAY "WALHIST - HISTORY TABLE FULL, ENTRY DROPPED"
034300         DISPLAY "WALLET-ID " WK-D-SCAN-WALLET-ID.
034400
034500 C329-ADD-TABLE-ENTRY-EX.
034600     EXIT.
034700
034800*---------------------------------------------------------------*
034900 C500-DETERMINE-EMIT-RANGE.
035000*---------------------------------------------------------------*
035100     IF  WK-C-RANGE-MODE
035200         MOVE 1                        TO WK-T-HIST-START-IDX
035300     ELSE
035400         IF  WK-T-HIST-COUNT > WK-N-EFFECTIVE-LIMIT
035500             COMPUTE WK-T-HIST-START-IDX =
035600                     WK-T-HIST-COUNT - WK-N-EFFECTIVE-LIMIT + 1
035700         ELSE
035800             MOVE 1                    TO WK-T-HIST-START-IDX
035900         END-IF
036000     END-IF.
036100
036200 C599-DETERMINE-EMIT-RANGE-EX.
036300     EXIT.
036400
036500*---------------------------------------------------------------*
036600 C600-EMIT-ONE-DETAIL.
036700*---------------------------------------------------------------*
036800     INITIALIZE                       WFLHSTO-DETAIL.
036900     MOVE "D"                         TO WFLHSTO-REC-TYPE.
037000     MOVE WK-T-LEDGER-ID (WK-T-HIST-IDX)
037100                                       TO WFLHSTO-D-LEDGER-ID.
037200     MOVE WK-T-TXN-TYPE (WK-T-HIST-IDX)
037300                                       TO WFLHSTO-D-TXN-TYPE.
037400     MOVE WK-T-AMOUNT (WK-T-HIST-IDX)
037500                                       TO WFLHSTO-D-AMOUNT.
037600     MOVE WK-T-BALANCE-AFTER (WK-T-HIST-IDX)
037700                                       TO WFLHSTO-D-BALANCE-AFTER.
037800     MOVE WK-T-DESCRIPTION (WK-T-HIST-IDX)
037900                                       TO WFLHSTO-D-DESCRIPTION.
038000     MOVE WK-T-REFERENCE-ID (WK-T-HIST-IDX)
038100                                       TO WFLHSTO-D-REFERENCE-ID.
038200     MOVE WK-T-CREATED-AT (WK-T-HIST-IDX)
038300                                       TO WFLHSTO-D-CREATED-AT.
038400
038500     WRITE WFLHSTO-REC.
038600     IF  NOT WK-C-SUCCESSFUL
038700         DISPLAY "WALHIST - WRITE FILE ERROR - WFLHSTO"
038800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038900         GO TO Y900-ABNORMAL-TERMINATION.
039000
039100     SUBTRACT 1                       FROM WK-T-HIST-IDX.
039200
039300 C699-EMIT-ONE-DETAIL-EX.
039400     EXIT.
039500
039600*---------------------------------------------------------------*
039700 Y900-ABNORMAL-TERMINATION.
039800*---------------------------------------------------------------*
039900     PERFORM Z000-END-PROGRAM-ROUTINE
040000        THRU Z999-END-PROGRAM-ROUTINE-EX.
040100     GOBACK.
040200
040300*---------------------------------------------------------------*
040400 Z000-END-PROGRAM-ROUTINE.
040500*---------------------------------------------------------------*
040600     DISPLAY "WALHIST - REQUESTS READ     - " WK-N-READ-CTR.
040700     DISPLAY "WALHIST - REQUESTS FOUND     - " WK-N-FOUND-CTR.
040800     DISPLAY "WALHIST - REQUESTS NOT FOUND - " WK-N-NOTFOUND-CTR.
040900
041000     CLOSE WFLHSTI WFLHSTO.
041100     IF  NOT WK-C-SUCCESSFUL
041200         DISPLAY "WALHIST - CLOSE FILE ERROR"
041300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
041400
041500 Z999-END-PROGRAM-ROUTINE-EX.
041600     EXIT.
041700
041800******************************************************************
041900*************** END OF PROGRAM SOURCE - WALHIST ****************
042000******************************************************************
