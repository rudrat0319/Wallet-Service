000100*****************************************************************
000200* WCOMWS.cpybk
000300* COMMON WORK AREA - FILE STATUS INTERPRETATION
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000800*                             COMMON FILE STATUS COPYBOOK FOR
000900*                             WALLET LEDGER SUBSYSTEM, MODELLED
001000*                             ON THE FUNDS-TRANSFER SUITE'S OWN
001100*                             ASCMWS/FIL3090 COMMONS.
001200*-----------------------------------------------------------------
001300* WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - REVIEWED EVERY
001400*                             *-CREATED-AT / *-EXPIRES-AT BUILDER
001500*                             IN THE SUBSYSTEM.  ALL OF THEM PULL
001600*                             THE CENTURY FROM THE 4-DIGIT ACCEPT
001700*                             FROM DATE YYYYMMDD FIELD ALREADY, SO
001800*                             NO SEPARATE CENTURY CONSTANT WAS
001900*                             NEEDED HERE.
002000*-----------------------------------------------------------------
002100 01  WK-C-FILE-STATUS            PIC X(02)       VALUE "00".
002200     88  WK-C-SUCCESSFUL                         VALUE "00".
002300     88  WK-C-DUPLICATE-KEY                      VALUE "22".
002400     88  WK-C-RECORD-NOT-FOUND                   VALUE "23".
002500     88  WK-C-INVALID-KEY                        VALUE "21".
002600     88  WK-C-END-OF-FILE                        VALUE "10".
002700     88  WK-C-PERMANENT-ERROR                    VALUE "30" "90"
002800                                                        "91" "92".
002900
003000 01  FILLER                      PIC X(01)       VALUE SPACE.     WAL0014 
