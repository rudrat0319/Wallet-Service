000100* VWLNXT.cpybk
000200*****************************************************************
000300* LINKAGE BLOCK FOR CALLED ROUTINE WALVNXT
000400* ISSUES THE NEXT SURROGATE KEY FOR A GIVEN ENTITY CODE.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WK-VWLNXT.
001100     05  WK-VWLNXT-INPUT.
001200         10  WK-VWLNXT-ENTITY-CD        PIC X(10).
001300*                        WALLET, LEDGER, OR IDEM
001400
001500     05  WK-VWLNXT-OUTPUT.
001600         10  WK-VWLNXT-NEW-NO           PIC 9(09).
001700         10  WK-VWLNXT-ERROR-CD         PIC X(07).
001800*                        WAL0206 = MASTER FILE I/O ERROR
001900         10  WK-VWLNXT-ERROR-TEXT        PIC X(100).
002000         10  FILLER                      PIC X(01)  VALUE SPACE.
