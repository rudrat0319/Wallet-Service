000100* WFLBALO.cpybk
000200*****************************************************************
000300* WALLET SUBSYSTEM - BALANCE-RESPONSE (BATCH OUTPUT)
000400* WRITTEN BY WALBAL, ONE RECORD PER BALANCE QUERY.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WFLBALO-RECORD.
001100     05  WFLBALO-USER-ID                PIC 9(09).
001200*                        USER REPORTED ON
001300     05  WFLBALO-ASSET-TYPE             PIC X(10).
001400*                        ASSET TYPE
001500     05  WFLBALO-BALANCE                PIC S9(15)V9(4) COMP-3.
001600*                        CURRENT BALANCE
001700     05  WFLBALO-STATUS                 PIC X(10).
001800*                        OK OR ERROR
001900         88  WFLBALO-IS-OK                        VALUE "OK".
002000         88  WFLBALO-IS-ERROR                       VALUE "ERROR".
002100     05  WFLBALO-ERROR-TEXT              PIC X(200).
002200*                        ERROR DETAIL WHEN STATUS = ERROR
002300     05  FILLER                          PIC X(11).
002400*                        RESERVED FOR FUTURE EXPANSION
