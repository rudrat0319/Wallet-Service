000100* WFLHSTO.cpybk
000200*****************************************************************
000300* WALLET SUBSYSTEM - HISTORY-RESPONSE (BATCH OUTPUT)
000400* WRITTEN BY WALHIST - ONE HEADER RECORD FOLLOWED BY ITS SELECTED
000500* LEDGER-ENTRY DETAIL RECORDS, MOST-RECENT-FIRST.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100     05  WFLHSTO-RECORD                 PIC X(0680).
001200
001300     05  WFLHSTOR  REDEFINES WFLHSTO-RECORD.
001400         10  WFLHSTO-REC-TYPE            PIC X(01).
001500*                        H = HEADER, D = DETAIL LINE
001600             88  WFLHSTO-IS-HEADER                  VALUE "H".
001700             88  WFLHSTO-IS-DETAIL                  VALUE "D".
001800         10  WFLHSTO-AREA                PIC X(665).
001900         10  FILLER                      PIC X(014).
002000
002100* HEADER LAYOUT - ASSET TYPE AND CURRENT WALLET BALANCE, PLUS
002200* THE STATUS/ERROR-TEXT PAIR WHEN THE WALLET WAS NOT FOUND.
002300     05  WFLHSTO-HEADER  REDEFINES WFLHSTO-RECORD.
002400         10  FILLER                      PIC X(01).
002500         10  WFLHSTO-H-ASSET-TYPE        PIC X(10).
002600         10  WFLHSTO-H-BALANCE           PIC S9(15)V9(4) COMP-3.
002700         10  WFLHSTO-H-STATUS            PIC X(10).
002800             88  WFLHSTO-H-IS-OK                    VALUE "OK".
002900             88  WFLHSTO-H-IS-ERROR                 VALUE "ERROR".
003000         10  WFLHSTO-H-ERROR-TEXT        PIC X(200).
003100         10  FILLER                      PIC X(449).
003200
003300* DETAIL LAYOUT - ONE POSTED LEDGER ENTRY.
003400     05  WFLHSTO-DETAIL  REDEFINES WFLHSTO-RECORD.
003500         10  FILLER                      PIC X(01).
003600         10  WFLHSTO-D-LEDGER-ID         PIC 9(09).
003700         10  WFLHSTO-D-TXN-TYPE          PIC X(10).
003800         10  WFLHSTO-D-AMOUNT            PIC S9(15)V9(4) COMP-3.
003900         10  WFLHSTO-D-BALANCE-AFTER     PIC S9(15)V9(4) COMP-3.
004000         10  WFLHSTO-D-DESCRIPTION       PIC X(500).
004100         10  WFLHSTO-D-REFERENCE-ID      PIC X(100).
004200         10  WFLHSTO-D-CREATED-AT        PIC X(26).
004300         10  FILLER                      PIC X(014).
