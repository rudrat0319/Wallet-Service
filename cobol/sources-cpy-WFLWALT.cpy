000100* WFLWALT.cpybk
000200*****************************************************************
000300* I-O FORMAT: WFLWALTR  FROM FILE WFLWALT  OF LIBRARY WALTLIB
000400* WALLET SUBSYSTEM - WALLET MASTER
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000* WAL0033 05/02/2003 PKOH    - 03CR0114 - WFLWALT-VERSION ADDED
001100*                             AS AN OPTIMISTIC-LOCK COUNTER AFTER
001200*                             A LOST-UPDATE INCIDENT ON THE
001300*                             OVERNIGHT RECONCILIATION RUN.
001400*-----------------------------------------------------------------
001500     05  WFLWALT-RECORD               PIC X(0120).
001600
001700* I-O FORMAT: WFLWALTR  FROM FILE WFLWALT  OF LIBRARY WALTLIB
001800     05  WFLWALTR  REDEFINES WFLWALT-RECORD.
001900         10  WFLWALT-WALLET-ID         PIC 9(09).
002000*                        UNIQUE WALLET IDENTIFIER (SURROGATE KEY)
002100         10  WFLWALT-USER-ID           PIC 9(09).
002200*                        OWNING USER'S WFLUSER-USER-ID
002300         10  WFLWALT-BALANCE           PIC S9(15)V9(4) COMP-3.
002400*                        CURRENT BALANCE, 4 DECIMAL PLACES
002500         10  WFLWALT-ASSET-TYPE        PIC X(10).
002600*                        ASSET TYPE CODE - USD/POINTS/CREDIT/...
002700         10  WFLWALT-VERSION           PIC 9(09).                 WAL0033 
002800*                        UPDATE COUNTER, INCREMENTED EVERY POST
002900         10  WFLWALT-CREATED-AT        PIC X(26).
003000*                        CREATION TIMESTAMP
003100         10  WFLWALT-UPDATED-AT        PIC X(26).
003200*                        LAST-UPDATE TIMESTAMP
003300         10  FILLER                    PIC X(21).
003400*                        RESERVED FOR FUTURE EXPANSION
003500
003600* ALTERNATE VIEW - COMPOSITE LOGICAL KEY (USER-ID + ASSET-TYPE)
003700* USED WHEN WFLWALT IS ACCESSED BY THE WFLWALTK LOGICAL FILE
003800* RATHER THAN BY THE SURROGATE WFLWALT-WALLET-ID.
003900     05  WFLWALT-ALT-KEY  REDEFINES WFLWALT-RECORD.
004000         10  WFLWALT-AK-USER-ID        PIC 9(09).
004100         10  WFLWALT-AK-ASSET-TYPE     PIC X(10).
004200         10  FILLER                    PIC X(101).
