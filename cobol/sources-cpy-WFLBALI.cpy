000100* WFLBALI.cpybk
000200*****************************************************************
000300* WALLET SUBSYSTEM - BALANCE-REQUEST (BATCH INPUT)
000400* READ BY WALBAL, ONE RECORD PER BALANCE QUERY.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WFLBALI-RECORD.
001100     05  WFLBALI-USER-ID                PIC 9(09).
001200*                        USER TO REPORT ON
001300     05  WFLBALI-ASSET-TYPE             PIC X(10).
001400*                        ASSET TYPE CODE
001500     05  FILLER                         PIC X(11).
001600*                        RESERVED FOR FUTURE EXPANSION
