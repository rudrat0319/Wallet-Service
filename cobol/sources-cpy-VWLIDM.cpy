000100* VWLIDM.cpybk
000200*****************************************************************
000300* LINKAGE BLOCK FOR CALLED ROUTINE WALVIDM
000400* OPTION 1 - LOOKS UP A PRIOR, NON-EXPIRED IDEMPOTENCY RESULT.
000500* OPTION 2 - RECORDS THE RESULT OF A FRESHLY-POSTED REQUEST.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100 01  WK-VWLIDM.
001200     05  WK-VWLIDM-INPUT.
001300         10  WK-VWLIDM-OPTION           PIC 9(01).
001400*                        1 = LOOKUP, 2 = RECORD
001500         10  WK-VWLIDM-KEY              PIC X(100).
001600         10  WK-VWLIDM-USER-ID          PIC 9(09).
001700         10  WK-VWLIDM-LEDGER-ID        PIC 9(09).
001800*                        REQUIRED WHEN OPTION = 2
001900         10  WK-VWLIDM-TXN-TYPE         PIC X(10).
002000         10  WK-VWLIDM-AMOUNT           PIC S9(15)V9(4) COMP-3.
002100         10  WK-VWLIDM-BALANCE-AFTER    PIC S9(15)V9(4) COMP-3.
002200         10  WK-VWLIDM-ASSET-TYPE       PIC X(10).
002300         10  WK-VWLIDM-DESCRIPTION      PIC X(500).
002400         10  WK-VWLIDM-REFERENCE-ID     PIC X(100).
002500         10  WK-VWLIDM-MESSAGE          PIC X(100).
002600
002700     05  WK-VWLIDM-OUTPUT.
002800         10  WK-VWLIDM-FOUND-SW         PIC X(01).
002900             88  WK-VWLIDM-FOUND                    VALUE "Y".
003000         10  WK-VWLIDM-O-LEDGER-ID      PIC 9(09).
003100         10  WK-VWLIDM-O-TXN-TYPE       PIC X(10).
003200         10  WK-VWLIDM-O-AMOUNT         PIC S9(15)V9(4) COMP-3.
003300         10  WK-VWLIDM-O-BALANCE-AFTER  PIC S9(15)V9(4) COMP-3.
003400         10  WK-VWLIDM-O-ASSET-TYPE     PIC X(10).
003500         10  WK-VWLIDM-O-DESCRIPTION    PIC X(500).
003600         10  WK-VWLIDM-O-REFERENCE-ID   PIC X(100).
003700         10  WK-VWLIDM-O-MESSAGE        PIC X(100).
003800         10  WK-VWLIDM-ERROR-CD         PIC X(07).
003900         10  WK-VWLIDM-ERROR-TEXT        PIC X(100).
004000         10  FILLER                      PIC X(01)  VALUE SPACE.
