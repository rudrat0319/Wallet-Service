000100*****************************************************************
000200* WFLLEDG.cpybk
000300* WALLET SUBSYSTEM - LEDGER-ENTRY DETAIL (APPEND-ONLY LOG)
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000800*                             800-BYTE FIXED RECORD, WRITTEN ONCE
000900*                             PER POSTED TRANSACTION, NEVER
001000*                             REWRITTEN OR DELETED BY THIS SUITE.
001100*-----------------------------------------------------------------
001200* WAL0027 11/09/2001 PKOH    - 01CR0390 - LEDGER-REFERENCE-ID
001300*                             WIDENED FROM 40 TO 100 BYTES FOR
001400*                             THE NEW MERCHANT-SETTLEMENT FEED.
001500*-----------------------------------------------------------------
001600 01  WFLLEDG-RECORD.
001700     05  WFLLEDG-ID                    PIC 9(09).
001800*                        UNIQUE LEDGER ENTRY IDENTIFIER
001900     05  WFLLEDG-WALLET-ID              PIC 9(09).
002000*                        WFLWALT-WALLET-ID THIS ENTRY POSTS AGAINST
002100     05  WFLLEDG-TXN-TYPE                PIC X(10).
002200*                        CREDIT OR DEBIT
002300         88  WFLLEDG-IS-CREDIT                     VALUE "CREDIT".
002400         88  WFLLEDG-IS-DEBIT                       VALUE "DEBIT".
002500     05  WFLLEDG-AMOUNT                  PIC S9(15)V9(4) COMP-3.
002600*                        TRANSACTION AMOUNT, ALWAYS POSITIVE
002700     05  WFLLEDG-BALANCE-AFTER           PIC S9(15)V9(4) COMP-3.
002800*                        WALLET BALANCE IMMEDIATELY AFTER POSTING
002900     05  WFLLEDG-DESCRIPTION             PIC X(500).
003000*                        FREE-TEXT DESCRIPTION
003100     05  WFLLEDG-REFERENCE-ID            PIC X(100).
003200*                        CALLER-SUPPLIED EXTERNAL REFERENCE
003300     05  WFLLEDG-IDEMPOTENCY-KEY         PIC X(100).
003400*                        IDEMPOTENCY KEY THAT PRODUCED THIS ENTRY
003500     05  WFLLEDG-CREATED-AT              PIC X(26).
003600*                        POSTING TIMESTAMP
003700     05  FILLER                          PIC X(26).
003800*                        RESERVED FOR FUTURE EXPANSION
003900
004000* ALTERNATE VIEW - WALLET + CREATED-AT ACCESS PATH USED BY
004100* WALHIST WHEN SCANNING THE LOG MOST-RECENT-FIRST FOR A WALLET.
004200 01  WFLLEDG-HIST-KEY  REDEFINES WFLLEDG-RECORD.
004300     05  FILLER                          PIC X(09).
004400     05  WFLLEDG-HK-WALLET-ID             PIC 9(09).
004500     05  FILLER                          PIC X(730).
004600     05  WFLLEDG-HK-CREATED-AT            PIC X(26).
004700     05  FILLER                          PIC X(26).
