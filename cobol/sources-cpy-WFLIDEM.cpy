000100* WFLIDEM.cpybk
000200*****************************************************************
000300* I-O FORMAT: WFLIDEMR  FROM FILE WFLIDEM  OF LIBRARY WALTLIB
000400* WALLET SUBSYSTEM - IDEMPOTENCY-KEY CONTROL
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000* WAL0018 30/03/1996 SLIM    - 96REQ0105 - CACHED RESPONSE FIELDS
001100*                             ADDED SO A REPLAYED REQUEST CAN BE
001200*                             ANSWERED WITHOUT RE-READING WFLLEDG.
001300*-----------------------------------------------------------------
001400     05  WFLIDEM-RECORD               PIC X(0950).
001500
001600* I-O FORMAT: WFLIDEMR  FROM FILE WFLIDEM  OF LIBRARY WALTLIB
001700     05  WFLIDEMR  REDEFINES WFLIDEM-RECORD.
001800         10  WFLIDEM-ID                PIC 9(09).
001900*                        UNIQUE RECORD IDENTIFIER (SURROGATE KEY)
002000         10  WFLIDEM-KEY               PIC X(100).
002100*                        CALLER-SUPPLIED IDEMPOTENCY KEY
002200         10  WFLIDEM-USER-ID           PIC 9(09).
002300*                        USER-ID THAT SUBMITTED THE KEY
002400         10  WFLIDEM-LEDGER-ID         PIC 9(09).
002500*                        WFLLEDG-ID PRODUCED ON FIRST PROCESSING
002600         10  WFLIDEM-RESP-TXN-ID       PIC 9(09).
002700*                        CACHED RESPONSE - TRANSACTION (LEDGER) ID
002800         10  WFLIDEM-RESP-TXN-TYPE     PIC X(10).
002900*                        CACHED RESPONSE - TRANSACTION TYPE
003000         10  WFLIDEM-RESP-AMOUNT       PIC S9(15)V9(4) COMP-3.
003100*                        CACHED RESPONSE - AMOUNT
003200         10  WFLIDEM-RESP-BAL-AFTER    PIC S9(15)V9(4) COMP-3.
003300*                        CACHED RESPONSE - BALANCE AFTER
003400         10  WFLIDEM-RESP-ASSET-TYPE   PIC X(10).
003500*                        CACHED RESPONSE - ASSET TYPE
003600         10  WFLIDEM-RESP-DESCRIPTION  PIC X(500).
003700*                        CACHED RESPONSE - DESCRIPTION
003800         10  WFLIDEM-RESP-REFERENCE-ID PIC X(100).
003900*                        CACHED RESPONSE - REFERENCE ID
004000         10  WFLIDEM-RESP-MESSAGE      PIC X(100).
004100*                        CACHED RESPONSE - RESULT MESSAGE
004200         10  WFLIDEM-CREATED-AT        PIC X(26).
004300*                        CREATION TIMESTAMP
004400         10  WFLIDEM-EXPIRES-AT        PIC X(26).
004500*                        EXPIRY TIMESTAMP = CREATED-AT + 24 HOURS
004600         10  FILLER                    PIC X(22).
004700*                        RESERVED FOR FUTURE EXPANSION
004800
004900* ALTERNATE VIEW - COMPOSITE LOGICAL KEY (KEY + USER-ID), USED
005000* WHEN WFLIDEM IS ACCESSED BY THE WFLIDEMK LOGICAL FILE.
005100     05  WFLIDEM-ALT-KEY  REDEFINES WFLIDEM-RECORD.
005200         10  WFLIDEM-AK-KEY            PIC X(100).
005300         10  WFLIDEM-AK-USER-ID        PIC 9(09).
005400         10  FILLER                    PIC X(841).
