000100* WFLTXNO.cpybk
000200*****************************************************************
000300* WALLET SUBSYSTEM - WALLET-TRANSACTION-RESPONSE (BATCH OUTPUT)
000400* WRITTEN BY WALPOST, ONE RECORD PER INPUT REQUEST, SUCCESS
000500* OR ERROR.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100 01  WFLTXNO-RECORD.
001200     05  WFLTXNO-TXN-ID                 PIC 9(09).
001300*                        LEDGER ENTRY ID PRODUCED (OR REPLAYED)
001400     05  WFLTXNO-TXN-TYPE               PIC X(10).
001500*                        CREDIT OR DEBIT
001600     05  WFLTXNO-AMOUNT                 PIC S9(15)V9(4) COMP-3.
001700*                        AMOUNT PROCESSED
001800     05  WFLTXNO-BALANCE-AFTER          PIC S9(15)V9(4) COMP-3.
001900*                        RESULTING BALANCE
002000     05  WFLTXNO-ASSET-TYPE             PIC X(10).
002100*                        ASSET TYPE
002200     05  WFLTXNO-DESCRIPTION            PIC X(500).
002300*                        DESCRIPTION RECORDED
002400     05  WFLTXNO-REFERENCE-ID           PIC X(100).
002500*                        REFERENCE ID RECORDED
002600     05  WFLTXNO-MESSAGE                PIC X(100).
002700*                        RESULT MESSAGE
002800     05  WFLTXNO-STATUS                 PIC X(10).
002900*                        OK OR ERROR
003000         88  WFLTXNO-IS-OK                        VALUE "OK".
003100         88  WFLTXNO-IS-ERROR                      VALUE "ERROR".
003200     05  WFLTXNO-ERROR-TEXT              PIC X(200).
003300*                        ERROR DETAIL WHEN STATUS = ERROR
003400     05  FILLER                          PIC X(16).
003500*                        RESERVED FOR FUTURE EXPANSION
