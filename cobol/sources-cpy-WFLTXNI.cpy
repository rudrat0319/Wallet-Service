000100* WFLTXNI.cpybk
000200*****************************************************************
000300* WALLET SUBSYSTEM - WALLET-TRANSACTION-REQUEST (BATCH INPUT)
000400* READ BY WALPOST, ONE RECORD PER TOPUP/INCENTIVE/SPEND REQUEST.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WFLTXNI-RECORD.
001100     05  WFLTXNI-OPERATION             PIC X(10).
001200*                        TOPUP, INCENTIVE, OR SPEND
001300         88  WFLTXNI-IS-TOPUP                     VALUE "TOPUP".
001400         88  WFLTXNI-IS-INCENTIVE                 VALUE "INCENTIVE".
001500         88  WFLTXNI-IS-SPEND                     VALUE "SPEND".
001600     05  WFLTXNI-USER-ID                PIC 9(09).
001700*                        TARGET USER
001800     05  WFLTXNI-IDEMPOTENCY-KEY        PIC X(100).
001900*                        IDEMPOTENCY KEY FOR THIS REQUEST
002000     05  WFLTXNI-AMOUNT                 PIC S9(15)V9(4) COMP-3.
002100*                        TRANSACTION AMOUNT, MUST BE GREATER
002200*                        THAN ZERO
002300     05  WFLTXNI-ASSET-TYPE             PIC X(10).
002400*                        ASSET TYPE CODE
002500     05  WFLTXNI-DESCRIPTION            PIC X(500).
002600*                        OPTIONAL DESCRIPTION; DEFAULTED PER
002700*                        OPERATION WHEN BLANK
002800     05  WFLTXNI-REFERENCE-ID           PIC X(100).
002900*                        OPTIONAL EXTERNAL REFERENCE
003000     05  FILLER                         PIC X(11).
003100*                        RESERVED FOR FUTURE EXPANSION
