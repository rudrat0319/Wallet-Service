000100* VWLWAL.cpybk
000200*****************************************************************
000300* LINKAGE BLOCK FOR CALLED ROUTINE WALVWAL
000400* LOCATES A WALLET BY (USER-ID, ASSET-TYPE); OPTIONALLY CREATES
000500* ONE WITH A ZERO BALANCE WHEN NONE EXISTS; OPTIONALLY POSTS AN
000600* ALREADY-VALIDATED BALANCE CHANGE.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
001100*-----------------------------------------------------------------
001200 01  WK-VWLWAL.
001300     05  WK-VWLWAL-INPUT.
001400         10  WK-VWLWAL-OPTION           PIC 9(01).
001500*                        1 = LOOKUP, CREATE IF ABSENT
001600*                        2 = LOOKUP ONLY, NO CREATE (READ PATHS)
001700*                        3 = POST NEW-BALANCE TO EXISTING WALLET
001800         10  WK-VWLWAL-USER-ID          PIC 9(09).
001900         10  WK-VWLWAL-ASSET-TYPE       PIC X(10).
002000         10  WK-VWLWAL-WALLET-ID        PIC 9(09).
002100*                        REQUIRED WHEN OPTION = 3
002200         10  WK-VWLWAL-NEW-BALANCE      PIC S9(15)V9(4) COMP-3.
002300*                        REQUIRED WHEN OPTION = 3
002400
002500     05  WK-VWLWAL-OUTPUT.
002600         10  WK-VWLWAL-FOUND-SW         PIC X(01).
002700             88  WK-VWLWAL-FOUND                    VALUE "Y".
002800         10  WK-VWLWAL-CREATED-SW       PIC X(01).
002900             88  WK-VWLWAL-CREATED                  VALUE "Y".
003000         10  WK-VWLWAL-WALLET-ID-O      PIC 9(09).
003100         10  WK-VWLWAL-BALANCE          PIC S9(15)V9(4) COMP-3.
003200         10  WK-VWLWAL-VERSION          PIC 9(09).
003300         10  WK-VWLWAL-ERROR-CD         PIC X(07).
003400*                        WAL0016 = WALLET NOT FOUND (OPTION 2)
003500*                        WAL0206 = MASTER FILE I/O ERROR
003600         10  WK-VWLWAL-ERROR-TEXT        PIC X(100).
003700         10  FILLER                      PIC X(01)  VALUE SPACE.
