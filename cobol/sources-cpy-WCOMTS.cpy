000100*****************************************************************
000200* WCOMTS.cpybk
000300* COMMON WORK AREA - CURRENT TIMESTAMP BUILDER
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000800*                             BUILDS THE YYYY-MM-DD-HH.MM.SS.NNNNNN
000900*                             STAMP USED ON EVERY MASTER AND
001000*                             LEDGER RECORD IN THE WALLET SUBSYS.
001100*-----------------------------------------------------------------
001200* WAL0009 14/06/1994 SLIM    - 94REQ0871 - ADDED WCOMTS-PLUS-24H
001300*                             REDEFINITION SO IDEMPOTENCY EXPIRY
001400*                             (NOW + 24 HOURS) CAN BE BUILT
001500*                             WITHOUT A SEPARATE WORKING FIELD.
001600*-----------------------------------------------------------------
001700 01  WCOMTS-TODAY.
001800     05  WCOMTS-TODAY-YYYYMMDD   PIC 9(08).
001900     05  WCOMTS-TODAY-R  REDEFINES WCOMTS-TODAY-YYYYMMDD.
002000         10  WCOMTS-TODAY-CCYY   PIC 9(04).
002100         10  WCOMTS-TODAY-MM     PIC 9(02).
002200         10  WCOMTS-TODAY-DD     PIC 9(02).
002300
002400 01  WCOMTS-NOW.
002500     05  WCOMTS-NOW-HHMMSSHH     PIC 9(08).
002600     05  WCOMTS-NOW-R    REDEFINES WCOMTS-NOW-HHMMSSHH.
002700         10  WCOMTS-NOW-HH       PIC 9(02).
002800         10  WCOMTS-NOW-MI       PIC 9(02).
002900         10  WCOMTS-NOW-SS       PIC 9(02).
003000         10  WCOMTS-NOW-HS       PIC 9(02).
003100
003200 01  WCOMTS-STAMP.
003300     05  WCOMTS-STAMP-CCYY       PIC 9(04).
003400     05  FILLER                  PIC X(01)       VALUE "-".
003500     05  WCOMTS-STAMP-MM         PIC 9(02).
003600     05  FILLER                  PIC X(01)       VALUE "-".
003700     05  WCOMTS-STAMP-DD         PIC 9(02).
003800     05  FILLER                  PIC X(01)       VALUE "-".
003900     05  WCOMTS-STAMP-HH         PIC 9(02).
004000     05  FILLER                  PIC X(01)       VALUE ".".
004100     05  WCOMTS-STAMP-MI         PIC 9(02).
004200     05  FILLER                  PIC X(01)       VALUE ".".
004300     05  WCOMTS-STAMP-SS         PIC 9(02).
004400     05  FILLER                  PIC X(01)       VALUE ".".
004500     05  WCOMTS-STAMP-MICRO      PIC 9(06)       VALUE ZERO.
004600
004700 01  WCOMTS-WORK-HOURS           PIC S9(04) COMP VALUE ZERO.      WAL0009 
004800 01  WCOMTS-PLUS-24H  REDEFINES WCOMTS-WORK-HOURS
004900                                 PIC S9(04) COMP.
005000
