000100* WFLUSER.cpybk
000200*****************************************************************
000300* I-O FORMAT: WFLUSERR  FROM FILE WFLUSER  OF LIBRARY WALTLIB
000400* WALLET SUBSYSTEM - USER MASTER
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000* WAL0021 22/07/1997 SLIM    - 97REQ0240 - USER-EXTERNAL-ID ADDED
001100*                             FOR THE CARD-ISSUER FEED; MAY BE
001200*                             BLANK FOR USERS ENROLLED DIRECTLY.
001300*-----------------------------------------------------------------
001400     05  WFLUSER-RECORD              PIC X(0400).
001500
001600* I-O FORMAT: WFLUSERR  FROM FILE WFLUSER  OF LIBRARY WALTLIB
001700     05  WFLUSERR  REDEFINES WFLUSER-RECORD.
001800         10  WFLUSER-USER-ID          PIC 9(09).
001900*                        UNIQUE USER IDENTIFIER (SURROGATE KEY)
002000         10  WFLUSER-STATUS           PIC X(10).
002100*                        ACCOUNT STATUS - ACTIVE/SUSPENDED/CLOSED
002200             88  WFLUSER-IS-ACTIVE                VALUE "ACTIVE".
002300             88  WFLUSER-IS-SUSPENDED             VALUE "SUSPENDED".
002400             88  WFLUSER-IS-CLOSED                VALUE "CLOSED".
002500         10  WFLUSER-NAME             PIC X(100).
002600*                        DISPLAY NAME
002700         10  WFLUSER-EMAIL            PIC X(100).
002800*                        EMAIL ADDRESS (UNIQUE)
002900         10  WFLUSER-EXTERNAL-ID      PIC X(100).
003000*                        EXTERNAL SYSTEM IDENTIFIER, MAY BE BLANK
003100         10  WFLUSER-CREATED-AT       PIC X(26).
003200*                        CREATION TIMESTAMP, YYYY-MM-DD-HH.MM.SS.NNNNNN
003300         10  WFLUSER-UPDATED-AT       PIC X(26).
003400*                        LAST-UPDATE TIMESTAMP, SAME FORMAT
003500         10  FILLER                   PIC X(029).
003600*                        RESERVED FOR FUTURE EXPANSION
