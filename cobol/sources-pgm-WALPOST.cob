000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALPOST.
000500 AUTHOR.         RAJA TAN.
000600 INSTALLATION.   WALLET SERVICES UNIT.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
001000                 PROPERTY OF THE WALLET SERVICES UNIT AND ARE
001100                 NOT TO BE DISCLOSED TO A THIRD PARTY.
001200*
001300*DESCRIPTION :  NIGHTLY WALLET-POSTING BATCH DRIVER.  READS ONE
001400*               WALLET-TRANSACTION-REQUEST PER INVOCATION OF THE
001500*               MAIN LOOP, VALIDATES AND POSTS IT AGAINST THE
001600*               WALLET AND LEDGER MASTERS, AND WRITES EXACTLY
001700*               ONE WALLET-TRANSACTION-RESPONSE PER REQUEST READ.
001800*               A DUPLICATE SUBMISSION (SAME IDEMPOTENCY KEY AND
001900*               USER) IS ANSWERED FROM THE CACHED RESULT WITHOUT
002000*               RE-POSTING.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002600*----------------------------------------------------------------*
002700*|RTAN    |09/03/1991| WAL0001  | INITIAL VERSION.              |*WAL0001 
002800*|RTAN    |03/02/1995| WAL0016  | 95CR0050 - SPLIT NOT-FOUND    |*WAL0016 
002900*|        |          |          | AND NOT-ACTIVE REJECT TEXT.   |*
003000*|SLIM    |30/03/1996| WAL0018  | 96REQ0105 - IDEMPOTENT REPLAY |*WAL0018 
003100*|        |          |          | NOW ANSWERED FROM WFLIDEM     |*
003200*|        |          |          | CACHE, NO RE-READ OF WFLLEDG. |*
003300*|PKOH    |05/02/2003| WAL0033  | 03CR0114 - WALLET REWRITE NOW |*WAL0033 
003400*|        |          |          | GOES THROUGH WALVWAL OPTION 3 |*
003500*|        |          |          | SO VERSION IS ALWAYS BUMPED.  *|*
003600*|RTAN    |19/11/1998| WAL0014  | Y2K REMEDIATION - TIMESTAMPS  |*WAL0014 
003700*|        |          |          | BUILT VIA WCOMTS (4-DIGIT CCYY)|*
003800*|PKOH    |11/09/2004| WAL0035  | 04CR0208 - INSUFFICIENT-BAL   |*WAL0035 
003900*|        |          |          | REJECT TEXT NOW SHOWS THE     |*
004000*|        |          |          | ACTUAL AVAILABLE/REQUIRED     |*
004100*|        |          |          | FIGURES, NOT A FIXED LITERAL. |*
004200*|PKOH    |14/09/2004| WAL0036  | 04CR0219 - TERMINATION DISPLAY|*WAL0036 
004300*|        |          |          | NOW SHOWS ACCEPTED PLUS       |*
004400*|        |          |          | REJECTED AS ONE TOTAL SO THE  |*
004500*|        |          |          | READ-CTR CAN BE RECONCILED.   |*
004600*----------------------------------------------------------------*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
005500                    UPSI-0 IS UPSI-SWITCH-0
005600                      ON  STATUS IS U0-ON
005700                      OFF STATUS IS U0-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT WFLTXNI ASSIGN TO DATABASE-WFLTXNI
006200            ORGANIZATION      IS SEQUENTIAL
006300            ACCESS MODE       IS SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500     SELECT WFLTXNO ASSIGN TO DATABASE-WFLTXNO
006600            ORGANIZATION      IS SEQUENTIAL
006700            ACCESS MODE       IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900     SELECT WFLLEDG ASSIGN TO DATABASE-WFLLEDG
007000            ORGANIZATION      IS SEQUENTIAL
007100            ACCESS MODE       IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300
007400 EJECT
007500***************
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900**************
008000 FD  WFLTXNI
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS WFLTXNI-RECORD.
008300     COPY WFLTXNI.
008400
008500 FD  WFLTXNO
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS WFLTXNO-RECORD.
008800     COPY WFLTXNO.
008900
009000 FD  WFLLEDG
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS WFLLEDG-RECORD.
009300     COPY WFLLEDG.
009400
009500 WORKING-STORAGE SECTION.
009600*************************
009700 01  FILLER                  PIC X(24) VALUE
009800     "** PROGRAM WALPOST  **".
009900
010000* ------------------ PROGRAM WORKING STORAGE ------------------*
010100 COPY WCOMWS.
010200 COPY WCOMTS.
010300
010400 01  WK-C-COMMON.
010500     05  WK-C-EOF-SW                 PIC X(01)       VALUE "N".
010600         88  WK-C-EOF                                VALUE "Y".
010700     05  WK-C-REPLAY-SW              PIC X(01)       VALUE "N".
010800         88  WK-C-IS-REPLAY                          VALUE "Y".
010900     05  WK-C-REJECT-SW              PIC X(01)       VALUE "N".
011000         88  WK-C-IS-REJECT                          VALUE "Y".
011100     05  WK-C-TXN-TYPE               PIC X(10)       VALUE SPACES.
011200         88  WK-C-TXN-IS-CREDIT                      VALUE "CREDIT".
011300         88  WK-C-TXN-IS-DEBIT                       VALUE "DEBIT".
011400     05  FILLER                      PIC X(01)       VALUE SPACE.
011500
011600 77  WK-77-TOTAL-PROCESSED        PIC 9(07) COMP-3 VALUE ZERO.    WAL0036 
011700
011800 01  WK-N-COUNTERS.
011900     05  WK-N-READ-CTR               PIC 9(07) COMP-3 VALUE ZERO.
012000     05  WK-N-ACCEPT-CTR             PIC 9(07) COMP-3 VALUE ZERO.
012100     05  WK-N-REJECT-CTR             PIC 9(07) COMP-3 VALUE ZERO.
012200     05  FILLER                      PIC X(01)       VALUE SPACE.
012300 01  WK-N-COUNTERS-ALT REDEFINES WK-N-COUNTERS.
012400     05  WK-N-COUNTER-BYTES          PIC X(12).
012500     05  FILLER                      PIC X(01).
012600
012700 01  WK-N-AMOUNT-AREA.
012800     05  WK-N-OLD-BALANCE            PIC S9(15)V9(4) COMP-3.
012900     05  WK-N-NEW-BALANCE            PIC S9(15)V9(4) COMP-3.
013000     05  FILLER                      PIC X(01)       VALUE SPACE.
013100 01  WK-N-AMOUNT-AREA-ALT REDEFINES WK-N-AMOUNT-AREA.
013200     05  WK-N-AMOUNT-BYTES           PIC X(20).
013300     05  FILLER                      PIC X(01).
013400
013500 01  WK-D-STAMP-AREA.
013600     05  WK-D-STAMP-TEXT             PIC X(26).
013700     05  FILLER                      PIC X(01)       VALUE SPACE.
013800 01  WK-D-STAMP-AREA-ALT REDEFINES WK-D-STAMP-AREA.
013900     05  WK-D-STAMP-BYTES            PIC X(26).
014000     05  FILLER                      PIC X(01).
014100
014200 01  WK-C-DESC-AREA.
014300     05  WK-C-DEFAULT-DESC           PIC X(500)      VALUE SPACES.
014400     05  WK-C-RESULT-MSG             PIC X(100)      VALUE SPACES.
014500     05  FILLER                      PIC X(01)       VALUE SPACE.
014600
014700* ------------- EDITED-NUMERIC AREA FOR MESSAGE TEXT ------------*
014800*    WAL0035 - HOLDS THE BALANCE/AMOUNT PAIR IN DISPLAY FORM SO
014900*    C500 CAN STRING THE ACTUAL FIGURES INTO THE REJECTION TEXT
015000*    RATHER THAN A FIXED LITERAL.
015100 01  WK-C-EDIT-AREA.
015200     05  WK-C-EDIT-BALANCE           PIC 9(11).9999.
015300     05  WK-C-EDIT-AMOUNT            PIC 9(11).9999.
015400     05  FILLER                      PIC X(01)       VALUE SPACE.
015500
015600* -------------- LINKAGE-STYLE CALL PARAMETER AREAS ------------*
015700 COPY VWLUSR.
015800 COPY VWLWAL.
015900 COPY VWLIDM.
016000 COPY VWLNXT.
016100
016200 PROCEDURE DIVISION.
016300*********************
016400 MAIN-MODULE.
016500
016600     PERFORM A000-INITIALIZATION
016700        THRU A099-INITIALIZATION-EX.
016800
016900     PERFORM B000-PROCESS-ONE-REQUEST
017000        THRU B999-PROCESS-ONE-REQUEST-EX
017100        UNTIL WK-C-EOF.
017200
017300     PERFORM Z000-END-PROGRAM-ROUTINE
017400        THRU Z999-END-PROGRAM-ROUTINE-EX.
017500     GOBACK.
017600
017700*---------------------------------------------------------------*
017800 A000-INITIALIZATION.
017900*---------------------------------------------------------------*
018000     OPEN INPUT  WFLTXNI.
018100     IF  NOT WK-C-SUCCESSFUL
018200         DISPLAY "WALPOST - OPEN FILE ERROR - WFLTXNI"
018300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018400         GO TO Y900-ABNORMAL-TERMINATION.
018500
018600     OPEN OUTPUT WFLTXNO.
018700     IF  NOT WK-C-SUCCESSFUL
018800         DISPLAY "WALPOST - OPEN FILE ERROR - WFLTXNO"
018900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000         GO TO Y900-ABNORMAL-TERMINATION.
019100
019200     OPEN EXTEND WFLLEDG.
019300     IF  NOT WK-C-SUCCESSFUL
019400         DISPLAY "WALPOST - OPEN FILE ERROR - WFLLEDG"
019500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019600         GO TO Y900-ABNORMAL-TERMINATION.
019700
019800     READ WFLTXNI
019900         AT END
020000         MOVE "Y"            TO    WK-C-EOF-SW.
020100
020200 A099-INITIALIZATION-EX.
020300     EXIT.
020400
020500*---------------------------------------------------------------*
020600 B000-PROCESS-ONE-REQUEST.
020700*---------------------------------------------------------------*
020800     ADD  1                  TO    WK-N-READ-CTR.
020900     MOVE "N"                TO    WK-C-REPLAY-SW.
021000     MOVE "N"                TO    WK-C-REJECT-SW.
021100     INITIALIZE                    WFLTXNO-RECORD.
021200     MOVE SPACES             TO    WFLTXNO-STATUS.
021300
021400     PERFORM C100-CHECK-IDEMPOTENCY
021500        THRU C199-CHECK-IDEMPOTENCY-EX.
021600
021700     IF  NOT WK-C-IS-REPLAY
021800         PERFORM C200-VALIDATE-AMOUNT
021900            THRU C299-VALIDATE-AMOUNT-EX
022000         IF  NOT WK-C-IS-REJECT
022100             PERFORM C300-VALIDATE-USER
022200                THRU C399-VALIDATE-USER-EX
022300         END-IF
022400         IF  NOT WK-C-IS-REJECT
022500             PERFORM C400-LOCATE-CREATE-WALLET
022600                THRU C499-LOCATE-CREATE-WALLET-EX
022700         END-IF
022800         IF  NOT WK-C-IS-REJECT
022900             PERFORM C500-POST-TRANSACTION
023000                THRU C599-POST-TRANSACTION-EX
023100         END-IF
023200         IF  NOT WK-C-IS-REJECT
023300             PERFORM C600-RECORD-IDEMPOTENCY
023400                THRU C699-RECORD-IDEMPOTENCY-EX
023500         END-IF
023600     END-IF.
023700
023800     IF  WK-C-IS-REJECT
023900         ADD  1              TO    WK-N-REJECT-CTR
024000     ELSE
024100         ADD  1              TO    WK-N-ACCEPT-CTR.
024200
024300     WRITE WFLTXNO-RECORD.
024400     IF  NOT WK-C-SUCCESSFUL
024500         DISPLAY "WALPOST - WRITE FILE ERROR - WFLTXNO"
024600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024700         GO TO Y900-ABNORMAL-TERMINATION.
024800
024900     READ WFLTXNI
025000         AT END
025100         MOVE "Y"            TO    WK-C-EOF-SW.
025200
025300 B999-PROCESS-ONE-REQUEST-EX.
025400     EXIT.
025500
025600*---------------------------------------------------------------*
025700 C100-CHECK-IDEMPOTENCY.
025800*---------------------------------------------------------------*
025900     MOVE 1                         TO WK-VWLIDM-OPTION.
026000     MOVE WFLTXNI-IDEMPOTENCY-KEY    TO WK-VWLIDM-KEY.
026100     MOVE WFLTXNI-USER-ID            TO WK-VWLIDM-USER-ID.
026200     CALL "WALVIDM"                  USING WK-VWLIDM.
026300
026400     IF  WK-VWLIDM-ERROR-CD NOT = SPACES
026500         MOVE "Y"                    TO WK-C-REJECT-SW
026600         MOVE "ERROR"                TO WFLTXNO-STATUS
026700         MOVE WK-VWLIDM-ERROR-TEXT    TO WFLTXNO-ERROR-TEXT
026800         GO TO C199-CHECK-IDEMPOTENCY-EX.
026900
027000     IF  NOT WK-VWLIDM-FOUND
027100         GO TO C199-CHECK-IDEMPOTENCY-EX.
027200
027300     MOVE "Y"                        TO WK-C-REPLAY-SW.
027400     MOVE WK-VWLIDM-O-LEDGER-ID       TO WFLTXNO-TXN-ID.
027500     MOVE WK-VWLIDM-O-TXN-TYPE        TO WFLTXNO-TXN-TYPE.
027600     MOVE WK-VWLIDM-O-AMOUNT          TO WFLTXNO-AMOUNT.
027700     MOVE WK-VWLIDM-O-BALANCE-AFTER   TO WFLTXNO-BALANCE-AFTER.
027800     MOVE WK-VWLIDM-O-ASSET-TYPE      TO WFLTXNO-ASSET-TYPE.
027900     MOVE WK-VWLIDM-O-DESCRIPTION     TO WFLTXNO-DESCRIPTION.
028000     MOVE WK-VWLIDM-O-REFERENCE-ID    TO WFLTXNO-REFERENCE-ID.
028100     MOVE WK-VWLIDM-O-MESSAGE         TO WFLTXNO-MESSAGE.
028200     MOVE "OK"                        TO WFLTXNO-STATUS.
028300
028400 C199-CHECK-IDEMPOTENCY-EX.
028500     EXIT.
028600
028700*---------------------------------------------------------------*
028800 C200-VALIDATE-AMOUNT.
028900*---------------------------------------------------------------*
029000     IF  WFLTXNI-AMOUNT = ZERO
029100         MOVE "Y"                    TO WK-C-REJECT-SW
029200         MOVE "ERROR"                TO WFLTXNO-STATUS
029300         MOVE "AMOUNT CANNOT BE NULL"
029400                                      TO WFLTXNO-ERROR-TEXT
029500         GO TO C299-VALIDATE-AMOUNT-EX.
029600
029700     IF  WFLTXNI-AMOUNT < 0.0001
029800         MOVE "Y"                    TO WK-C-REJECT-SW
029900         MOVE "ERROR"                TO WFLTXNO-STATUS
030000         MOVE "AMOUNT MUST BE AT LEAST 0.0001"
030100                                      TO WFLTXNO-ERROR-TEXT
030200         GO TO C299-VALIDATE-AMOUNT-EX.
030300
030400     IF  WFLTXNI-AMOUNT > 999999999999.9999
030500         MOVE "Y"                    TO WK-C-REJECT-SW
030600         MOVE "ERROR"                TO WFLTXNO-STATUS
030700         MOVE "AMOUNT CANNOT EXCEED 999999999999.9999"
030800                                      TO WFLTXNO-ERROR-TEXT.
030900
031000 C299-VALIDATE-AMOUNT-EX.
031100     EXIT.
031200
031300*---------------------------------------------------------------*
031400 C300-VALIDATE-USER.
031500*---------------------------------------------------------------*
031600     MOVE WFLTXNI-USER-ID            TO WK-VWLUSR-USER-ID.
031700     CALL "WALVUSR"                  USING WK-VWLUSR.
031800
031900     IF  NOT WK-VWLUSR-FOUND
032000         MOVE "Y"                    TO WK-C-REJECT-SW
032100         MOVE "ERROR"                TO WFLTXNO-STATUS
032200         MOVE WK-VWLUSR-ERROR-TEXT    TO WFLTXNO-ERROR-TEXT
032300         GO TO C399-VALIDATE-USER-EX.
032400
032500     IF  WK-VWLUSR-ERROR-CD NOT = SPACES
032600         MOVE "Y"                    TO WK-C-REJECT-SW
032700         MOVE "ERROR"                TO WFLTXNO-STATUS
032800         STRING "USER ACCOUNT IS " DELIMITED BY SIZE
032900                WK-VWLUSR-STATUS     DELIMITED BY SPACE
033000                ". WALLET OPERATIONS ARE NOT ALLOWED."
033100                                      DELIMITED BY SIZE
033200                INTO WFLTXNO-ERROR-TEXT.
033300
033400 C399-VALIDATE-USER-EX.
033500     EXIT.
033600
033700*---------------------------------------------------------------*
033800 C400-LOCATE-CREATE-WALLET.
033900*---------------------------------------------------------------*
034000     MOVE 1                          TO WK-VWLWAL-OPTION.
034100     MOVE WFLTXNI-USER-ID            TO WK-VWLWAL-USER-ID.
034200     MOVE WFLTXNI-ASSET-TYPE         TO WK-VWLWAL-ASSET-TYPE.
034300     CALL "WALVWAL"                  USING WK-VWLWAL.
034400
034500     IF  NOT WK-VWLWAL-FOUND
034600         MOVE "Y"                    TO WK-C-REJECT-SW
034700         MOVE "ERROR"                TO WFLTXNO-STATUS
034800         MOVE WK-VWLWAL-ERROR-TEXT    TO WFLTXNO-ERROR-TEXT.
034900
035000 C499-LOCATE-CREATE-WALLET-EX.
035100     EXIT.
035200
035300*---------------------------------------------------------------*
035400 C500-POST-TRANSACTION.
035500*---------------------------------------------------------------*
035600     MOVE WK-VWLWAL-BALANCE          TO WK-N-OLD-BALANCE.
035700
035800     IF  WFLTXNI-IS-SPEND
035900         MOVE "DEBIT"                TO WK-C-TXN-TYPE
036000         MOVE "CURRENCY SPEND"       TO WK-C-DEFAULT-DESC
036100         MOVE "SPEND SUCCESSFUL"     TO WK-C-RESULT-MSG
036200         IF  WK-N-OLD-BALANCE < WFLTXNI-AMOUNT
036300             MOVE "Y"                TO WK-C-REJECT-SW
036400             MOVE "ERROR"            TO WFLTXNO-STATUS
036500             MOVE WK-N-OLD-BALANCE   TO WK-C-EDIT-BALANCE
036600             MOVE WFLTXNI-AMOUNT     TO WK-C-EDIT-AMOUNT
036700             STRING "INSUFFICIENT BALANCE. AVAILABLE: "
036800                                      DELIMITED BY SIZE
036900                    WK-C-EDIT-BALANCE DELIMITED BY SIZE
037000                    ", REQUIRED: "    DELIMITED BY SIZE
037100                    WK-C-EDIT-AMOUNT DELIMITED BY SIZE
037200                    "."               DELIMITED BY SIZE
037300                    INTO WFLTXNO-ERROR-TEXT
037400             GO TO C599-POST-TRANSACTION-EX
037500         END-IF
037600         COMPUTE WK-N-NEW-BALANCE ROUNDED =
037700                 WK-N-OLD-BALANCE - WFLTXNI-AMOUNT
037800     ELSE
037900         MOVE "CREDIT"               TO WK-C-TXN-TYPE
038000         COMPUTE WK-N-NEW-BALANCE ROUNDED =
038100                 WK-N-OLD-BALANCE + WFLTXNI-AMOUNT
038200         IF  WFLTXNI-IS-TOPUP
038300             MOVE "WALLET TOP-UP"    TO WK-C-DEFAULT-DESC
038400             MOVE "TOP-UP SUCCESSFUL" TO WK-C-RESULT-MSG
038500         ELSE
038600             MOVE "BONUS/INCENTIVE CREDIT"
038700                                      TO WK-C-DEFAULT-DESC
038800             MOVE "INCENTIVE GRANTED SUCCESSFULLY"
038900                                      TO WK-C-RESULT-MSG
039000         END-IF
039100     END-IF.
039200
039300     IF  WFLTXNI-DESCRIPTION = SPACES
039400         MOVE WK-C-DEFAULT-DESC      TO WFLTXNI-DESCRIPTION.
039500
039600     MOVE "LEDGER"                   TO WK-VWLNXT-ENTITY-CD.
039700     CALL "WALVNXT"                  USING WK-VWLNXT.
039800     IF  WK-VWLNXT-ERROR-CD NOT = SPACES
039900         MOVE "Y"                    TO WK-C-REJECT-SW
040000         MOVE "ERROR"                TO WFLTXNO-STATUS
040100         MOVE WK-VWLNXT-ERROR-TEXT    TO WFLTXNO-ERROR-TEXT
040200         GO TO C599-POST-TRANSACTION-EX.
040300
040400     PERFORM D100-BUILD-TIMESTAMP
040500        THRU D199-BUILD-TIMESTAMP-EX.
040600
040700     INITIALIZE                      WFLLEDG-RECORD.
040800     MOVE WK-VWLNXT-NEW-NO           TO WFLLEDG-ID.
040900     MOVE WK-VWLWAL-WALLET-ID-O      TO WFLLEDG-WALLET-ID.
041000     MOVE WK-C-TXN-TYPE              TO WFLLEDG-TXN-TYPE.
041100     MOVE WFLTXNI-AMOUNT             TO WFLLEDG-AMOUNT.
041200     MOVE WK-N-NEW-BALANCE           TO WFLLEDG-BALANCE-AFTER.
041300     MOVE WFLTXNI-DESCRIPTION        TO WFLLEDG-DESCRIPTION.
041400     MOVE WFLTXNI-REFERENCE-ID       TO WFLLEDG-REFERENCE-ID.
041500     MOVE WFLTXNI-IDEMPOTENCY-KEY    TO WFLLEDG-IDEMPOTENCY-KEY.
041600     MOVE WK-D-STAMP-TEXT            TO WFLLEDG-CREATED-AT.
041700
041800     WRITE WFLLEDG-RECORD.
041900     IF  NOT WK-C-SUCCESSFUL
042000         MOVE "Y"                    TO WK-C-REJECT-SW
042100         MOVE "ERROR"                TO WFLTXNO-STATUS
042200         MOVE "UNABLE TO WRITE LEDGER ENTRY"
042300                                      TO WFLTXNO-ERROR-TEXT
042400         GO TO C599-POST-TRANSACTION-EX.
042500
042600     MOVE 3                          TO WK-VWLWAL-OPTION.
042700     MOVE WK-VWLWAL-WALLET-ID-O      TO WK-VWLWAL-WALLET-ID.
042800     MOVE WK-N-NEW-BALANCE           TO WK-VWLWAL-NEW-BALANCE.
042900     CALL "WALVWAL"                  USING WK-VWLWAL.
043000     IF  NOT WK-VWLWAL-FOUND
043100         MOVE "Y"                    TO WK-C-REJECT-SW
043200         MOVE "ERROR"                TO WFLTXNO-STATUS
043300         MOVE WK-VWLWAL-ERROR-TEXT    TO WFLTXNO-ERROR-TEXT
043400         GO TO C599-POST-TRANSACTION-EX.
043500
043600     MOVE WFLLEDG-ID                 TO WFLTXNO-TXN-ID.
043700     MOVE WK-C-TXN-TYPE              TO WFLTXNO-TXN-TYPE.
043800     MOVE WFLTXNI-AMOUNT             TO WFLTXNO-AMOUNT.
043900     MOVE WK-N-NEW-BALANCE           TO WFLTXNO-BALANCE-AFTER.
044000     MOVE WFLTXNI-ASSET-TYPE         TO WFLTXNO-ASSET-TYPE.
044100     MOVE WFLTXNI-DESCRIPTION        TO WFLTXNO-DESCRIPTION.
044200     MOVE WFLTXNI-REFERENCE-ID       TO WFLTXNO-REFERENCE-ID.
044300     MOVE WK-C-RESULT-MSG            TO WFLTXNO-MESSAGE.
044400     MOVE "OK"                       TO WFLTXNO-STATUS.
044500
044600 C599-POST-TRANSACTION-EX.
044700     EXIT.
044800
044900*---------------------------------------------------------------*
045000 C600-RECORD-IDEMPOTENCY.
045100*---------------------------------------------------------------*
045200     MOVE 2                          TO WK-VWLIDM-OPTION.
045300     MOVE WFLTXNI-IDEMPOTENCY-KEY    TO WK-VWLIDM-KEY.
045400     MOVE WFLTXNI-USER-ID            TO WK-VWLIDM-USER-ID.
045500     MOVE WFLTXNO-TXN-ID             TO WK-VWLIDM-LEDGER-ID.
045600     MOVE WFLTXNO-TXN-TYPE           TO WK-VWLIDM-TXN-TYPE.
045700     MOVE WFLTXNO-AMOUNT             TO WK-VWLIDM-AMOUNT.
045800     MOVE WFLTXNO-BALANCE-AFTER      TO WK-VWLIDM-BALANCE-AFTER.
045900     MOVE WFLTXNO-ASSET-TYPE         TO WK-VWLIDM-ASSET-TYPE.
046000     MOVE WFLTXNO-DESCRIPTION        TO WK-VWLIDM-DESCRIPTION.
046100     MOVE WFLTXNO-REFERENCE-ID       TO WK-VWLIDM-REFERENCE-ID.
046200     MOVE WFLTXNO-MESSAGE            TO WK-VWLIDM-MESSAGE.
046300     CALL "WALVIDM"                  USING WK-VWLIDM.
046400
046500*    NOTE - AN I-O ERROR RECORDING THE IDEMPOTENCY ENTRY DOES NOT
046600*    UNWIND THE POSTING ALREADY MADE; IT IS LOGGED ONLY.  A
046700*    REPLAY OF THE SAME KEY WILL SIMPLY BE REPROCESSED AS NEW.
046800     IF  WK-VWLIDM-ERROR-CD NOT = SPACES
046900         DISPLAY "WALPOST - UNABLE TO RECORD IDEMPOTENCY ENTRY"
047000         DISPLAY "ERROR CODE IS " WK-VWLIDM-ERROR-CD.
047100
047200 C699-RECORD-IDEMPOTENCY-EX.
047300     EXIT.
047400
047500*---------------------------------------------------------------*
047600 D100-BUILD-TIMESTAMP.
047700*---------------------------------------------------------------*
047800     ACCEPT WCOMTS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
047900     ACCEPT WCOMTS-NOW-HHMMSSHH   FROM TIME.
048000     MOVE ZERO                    TO WCOMTS-STAMP-MICRO.
048100     STRING WCOMTS-TODAY-CCYY "-" WCOMTS-TODAY-MM "-"
048200            WCOMTS-TODAY-DD "-" WCOMTS-NOW-HH "."
048300            WCOMTS-NOW-MI "." WCOMTS-NOW-SS "."
048400            WCOMTS-STAMP-MICRO
048500            DELIMITED BY SIZE INTO WK-D-STAMP-TEXT.
048600
048700 D199-BUILD-TIMESTAMP-EX.
048800     EXIT.
048900
049000*---------------------------------------------------------------*
049100 Y900-ABNORMAL-TERMINATION.
049200*---------------------------------------------------------------*
049300     SET  UPSI-SWITCH-0              TO ON.
049400     PERFORM Z000-END-PROGRAM-ROUTINE
049500        THRU Z999-END-PROGRAM-ROUTINE-EX.
049600     GOBACK.
049700
049800*---------------------------------------------------------------*
049900 Z000-END-PROGRAM-ROUTINE.
050000*---------------------------------------------------------------*
050100     DISPLAY "WALPOST - REQUESTS READ    - " WK-N-READ-CTR.
050200     DISPLAY "WALPOST - REQUESTS ACCEPTED - " WK-N-ACCEPT-CTR.
050300     DISPLAY "WALPOST - REQUESTS REJECTED - " WK-N-REJECT-CTR.
050400     ADD  WK-N-ACCEPT-CTR WK-N-REJECT-CTR
050500                               GIVING WK-77-TOTAL-PROCESSED.
050600     DISPLAY "WALPOST - TOTAL PROCESSED   - " WK-77-TOTAL-PROCESSED.
050700
050800     CLOSE WFLTXNI WFLTXNO WFLLEDG.
050900     IF  NOT WK-C-SUCCESSFUL
051000         DISPLAY "WALPOST - CLOSE FILE ERROR"
051100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
051200
051300 Z999-END-PROGRAM-ROUTINE-EX.
051400     EXIT.
051500
051600******************************************************************
051700*************** END OF PROGRAM SOURCE - WALPOST ****************
051800******************************************************************
