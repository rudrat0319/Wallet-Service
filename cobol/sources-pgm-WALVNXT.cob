000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVNXT.
000500 AUTHOR.         RAJA TAN.
000600 INSTALLATION.   WALLET SERVICES UNIT.
000700 DATE-WRITTEN.   09 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
001000                 PROPERTY OF THE WALLET SERVICES UNIT AND ARE
001100                 NOT TO BE DISCLOSED TO A THIRD PARTY.
001200*
001300*DESCRIPTION :  THIS ROUTINE ISSUES THE NEXT SURROGATE NUMBER
001400*               FOR A WALLET-SUBSYSTEM ENTITY (WALLET, LEDGER
001500*               OR IDEM) FROM THE WFLNXTN LAST-RUNNING-NUMBER
001600*               CONTROL FILE.  ONE CONTROL RECORD IS HELD PER
001700*               ENTITY CODE.  THIS IS THE SAME ROLE THE
001800*               TRANSFER SUITE'S OWN PARALNO FIELD PLAYS IN
001900*               TFSSPTL, LIFTED OUT HERE SO EVERY WALLET
002000*               PROGRAM SHARES ONE NUMBERING ROUTINE.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.                   WAL0001 
002600* WAL0002 14/07/1992 RTAN    - 92CR0033 - ADDED ERROR-TEXT        WAL0002 
002700*                              DISPLAY ON REWRITE FAILURE.
002800* WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - NO DATE FIELDS   WAL0014 
002900*                              HELD IN THIS PROGRAM, REVIEWED
003000*                              ONLY.
003100*---------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT WFLNXTN ASSIGN TO DATABASE-WFLNXTN
004400            ORGANIZATION      IS INDEXED
004500            ACCESS MODE       IS RANDOM
004600            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800
004900 EJECT
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  WFLNXTN
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS WFLNXTN-REC.
005800 01  WFLNXTN-REC.
005900     COPY WFLNXTN.
006000
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER              PIC X(24)  VALUE
006500     "** PROGRAM WALVNXT   **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 COPY WCOMWS.
006900
007000 01  WK-C-COMMON.
007100     05  WK-C-FATAL-SW              PIC X(01)       VALUE "N".
007200         88  WK-C-FATAL-ERROR                       VALUE "Y".
007300     05  FILLER                      PIC X(01)       VALUE SPACE.
007400
007500 01  WK-D-ENTITY-KEY.
007600     05  WK-D-ENTITY-CD              PIC X(10).
007700     05  WK-D-LAST-NO                PIC 9(09).
007800     05  FILLER                      PIC X(01).
007900 01  WK-D-ENTITY-KEY-ALT REDEFINES WK-D-ENTITY-KEY.
008000     05  WK-D-KEY-BYTES              PIC X(19).
008100     05  FILLER                      PIC X(01).
008200
008300 77  WK-N-NEW-NO-PACKED              PIC 9(09) COMP-3 VALUE ZERO.
008400 77  WK-N-NEW-NO-BYTES REDEFINES WK-N-NEW-NO-PACKED
008500                                  PIC X(05).
008600
008700 01  WK-C-ERROR-AREA.
008800     05  WK-C-ERROR-CD               PIC X(07).
008900     05  WK-C-ERROR-TEXT             PIC X(100).
009000     05  FILLER                      PIC X(01)       VALUE SPACE.
009100 01  WK-C-ERROR-AREA-ALT REDEFINES WK-C-ERROR-AREA.
009200     05  WK-C-ERROR-BYTES            PIC X(107).
009300     05  FILLER                      PIC X(01).
009400
009500 EJECT
009600 LINKAGE SECTION.
009700*****************
009800 COPY VWLNXT.
009900 EJECT
010000********************************************
010100 PROCEDURE DIVISION USING WK-VWLNXT.
010200********************************************
010300 MAIN-MODULE.
010400     PERFORM A000-MAIN-PROCESSING
010500        THRU A099-MAIN-PROCESSING-EX.
010600     PERFORM Z000-END-PROGRAM-ROUTINE
010700        THRU Z099-END-PROGRAM-ROUTINE-EX.
010800     GOBACK.
010900
011000 EJECT
011100*---------------------------------------------------------------*
011200 A000-MAIN-PROCESSING.
011300*---------------------------------------------------------------*
011400     MOVE    SPACES                  TO    WK-VWLNXT-ERROR-CD.
011500     MOVE    SPACES                  TO    WK-VWLNXT-ERROR-TEXT.
011600     MOVE    ZERO                    TO    WK-VWLNXT-NEW-NO.
011700
011800     OPEN    I-O WFLNXTN.
011900     IF      NOT WK-C-SUCCESSFUL
012000             DISPLAY "WALVNXT - OPEN FILE ERROR - WFLNXTN"
012100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012200             MOVE "WAL0206"          TO    WK-VWLNXT-ERROR-CD
012300             MOVE "UNABLE TO OPEN NEXT-NUMBER CONTROL FILE"
012400                                      TO    WK-VWLNXT-ERROR-TEXT
012500             GO TO A099-MAIN-PROCESSING-EX.
012600
012700     MOVE    WK-VWLNXT-ENTITY-CD     TO    WFLNXTN-ENTITY-CD.
012800
012900     READ    WFLNXTN KEY IS EXTERNALLY-DESCRIBED-KEY.
013000     IF      WK-C-RECORD-NOT-FOUND
013100             MOVE ZERO               TO    WFLNXTN-LAST-NO
013200             ADD  1                  TO    WFLNXTN-LAST-NO
013300             WRITE WFLNXTN-REC
013400             IF  NOT WK-C-SUCCESSFUL
013500                 MOVE "WAL0206"      TO    WK-VWLNXT-ERROR-CD
013600                 MOVE "UNABLE TO WRITE NEXT-NUMBER RECORD"
013700                                      TO    WK-VWLNXT-ERROR-TEXT
013800                 GO TO A099-MAIN-PROCESSING-EX
013900             END-IF
014000             MOVE WFLNXTN-LAST-NO    TO    WK-VWLNXT-NEW-NO
014100             GO TO A099-MAIN-PROCESSING-EX.
014200
014300     IF      NOT WK-C-SUCCESSFUL
014400             MOVE "WAL0206"          TO    WK-VWLNXT-ERROR-CD
014500             MOVE "UNABLE TO READ NEXT-NUMBER RECORD"
014600                                      TO    WK-VWLNXT-ERROR-TEXT
014700             GO TO A099-MAIN-PROCESSING-EX.
014800
014900     ADD     1                       TO    WFLNXTN-LAST-NO.
015000     REWRITE WFLNXTN-REC.
015100     IF      NOT WK-C-SUCCESSFUL
015200             DISPLAY "WALVNXT - REWRITE FILE ERROR - WFLNXTN"
015300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400             MOVE "WAL0206"          TO    WK-VWLNXT-ERROR-CD
015500             MOVE "UNABLE TO REWRITE NEXT-NUMBER RECORD"
015600                                      TO    WK-VWLNXT-ERROR-TEXT
015700             GO TO A099-MAIN-PROCESSING-EX.
015800
015900     MOVE    WFLNXTN-LAST-NO         TO    WK-VWLNXT-NEW-NO.
016000
016100*---------------------------------------------------------------*
016200 A099-MAIN-PROCESSING-EX.
016300*---------------------------------------------------------------*
016400     EXIT.
016500
016600*---------------------------------------------------------------*
016700 Z000-END-PROGRAM-ROUTINE.
016800*---------------------------------------------------------------*
016900     CLOSE   WFLNXTN.
017000     IF      NOT WK-C-SUCCESSFUL
017100             DISPLAY "WALVNXT - CLOSE FILE ERROR - WFLNXTN"
017200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017300
017400*---------------------------------------------------------------*
017500 Z099-END-PROGRAM-ROUTINE-EX.
017600*---------------------------------------------------------------*
017700     EXIT.
017800
017900******************************************************************
018000*************** END OF PROGRAM SOURCE - WALVNXT ****************
018100******************************************************************
