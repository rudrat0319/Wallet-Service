000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVUSR.
000500 AUTHOR.         RAJA TAN.
000600 INSTALLATION.   WALLET SERVICES UNIT.
000700 DATE-WRITTEN.   10 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
001000                 PROPERTY OF THE WALLET SERVICES UNIT AND ARE
001100                 NOT TO BE DISCLOSED TO A THIRD PARTY.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE USER
001400*               MASTER AND CONFIRM THE USER IS ELIGIBLE TO
001500*               TRANSACT (STATUS = ACTIVE).  CALLED BY WALPOST
001600*               AHEAD OF EVERY WALLET POSTING AND BY WALBAL ON
001700*               EVERY BALANCE ENQUIRY.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.                   WAL0001 
002300* WAL0016 03/02/1995 RTAN    - 95CR0050 - ADDED WAL0016/WAL0017   WAL0016 
002400*                              ERROR-CD SPLIT (NOT-FOUND VS.
002500*                              NOT-ACTIVE) AT SUPERVISOR REQUEST.
002600* WAL0021 22/07/1997 SLIM    - 97REQ0240 - NAME RETURN NOW ALSO   WAL0021 
002700*                              CARRIES EXTERNAL-FEED USERS.
002800* WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - REVIEWED, NO     WAL0014 
002900*                              DATE ARITHMETIC PERFORMED HERE.
003000* WAL0037 14/09/2004 PKOH    - 04CR0219 - TALLY THE NUMBER OF     WAL0037 
003100*                              TIMES THIS PROGRAM IS CALLED IN
003200*                              THE RUN SO A TRACE-LEVEL PROBLEM
003300*                              CAN BE CORRELATED AGAINST THE
003400*                              CALLING PROGRAM'S READ COUNT.
003500*---------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT WFLUSER ASSIGN TO DATABASE-WFLUSER
004800            ORGANIZATION      IS INDEXED
004900            ACCESS MODE       IS RANDOM
005000            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  WFLUSER
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS WFLUSER-REC.
006200 01  WFLUSER-REC.
006300     COPY WFLUSER.
006400
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                          PIC X(24)        VALUE
006800     "** PROGRAM WALVUSR  **".
006900
007000* ------------------ PROGRAM WORKING STORAGE -------------------*
007100 COPY WCOMWS.
007200
007300 01  WK-C-COMMON.
007400     05  WK-C-USER-KEY.
007500         10  WK-C-USER-ID-KEY        PIC 9(09).
007600     05  WK-C-USER-KEY-ALT REDEFINES WK-C-USER-KEY.
007700         10  WK-C-USER-ID-BYTES      PIC X(09).
007800     05  FILLER                      PIC X(01)       VALUE SPACE.
007900
008000 01  WK-D-STATUS-AREA.
008100     05  WK-D-STATUS-TEXT            PIC X(09).
008200     05  FILLER                      PIC X(01)       VALUE SPACE.
008300 01  WK-D-STATUS-AREA-ALT REDEFINES WK-D-STATUS-AREA.
008400     05  WK-D-STATUS-BYTES           PIC X(09).
008500     05  FILLER                      PIC X(01).
008600
008700 01  WK-N-NAME-AREA.
008800     05  WK-N-NAME-TEXT               PIC X(99).
008900     05  FILLER                       PIC X(01)      VALUE SPACE.
009000 01  WK-N-NAME-AREA-ALT REDEFINES WK-N-NAME-AREA.
009100     05  WK-N-NAME-BYTES               PIC X(99).
009200     05  FILLER                        PIC X(01).
009300
009400 77  WK-77-CALL-CTR               PIC 9(07) COMP-3 VALUE ZERO.    WAL0037 
009500
009600*****************
009700 LINKAGE SECTION.
009800*****************
009900 COPY VWLUSR.
010000 EJECT
010100********************************************
010200 PROCEDURE DIVISION USING WK-VWLUSR.
010300********************************************
010400 MAIN-MODULE.
010500     ADD  1                      TO WK-77-CALL-CTR.
010600     PERFORM A000-PROCESS-CALLED-ROUTINE
010700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010800     PERFORM Z000-END-PROGRAM-ROUTINE
010900        THRU Z999-END-PROGRAM-ROUTINE-EX.
011000     GOBACK.
011100
011200*---------------------------------------------------------------*
011300 A000-PROCESS-CALLED-ROUTINE.
011400*---------------------------------------------------------------*
011500     OPEN INPUT WFLUSER.
011600     IF  NOT WK-C-SUCCESSFUL
011700         DISPLAY "WALVUSR - OPEN FILE ERROR - WFLUSER"
011800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011900         GO TO Y900-ABNORMAL-TERMINATION.
012000
012100     MOVE    "N"                     TO    WK-VWLUSR-FOUND-SW.
012200     MOVE    SPACES                  TO    WK-VWLUSR-STATUS.
012300     MOVE    SPACES                  TO    WK-VWLUSR-NAME.
012400     MOVE    SPACES                  TO    WK-VWLUSR-ERROR-CD.
012500     MOVE    SPACES                  TO    WK-VWLUSR-ERROR-TEXT.
012600
012700     MOVE    WK-VWLUSR-USER-ID       TO    WFLUSER-USER-ID.
012800
012900     READ WFLUSER KEY IS EXTERNALLY-DESCRIBED-KEY.
013000     IF  WK-C-RECORD-NOT-FOUND
013100         MOVE    "WAL0016"           TO    WK-VWLUSR-ERROR-CD
013200         MOVE    "USER NOT FOUND"    TO    WK-VWLUSR-ERROR-TEXT
013300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013400
013500     IF  NOT WK-C-SUCCESSFUL
013600         MOVE    "WAL0206"           TO    WK-VWLUSR-ERROR-CD
013700         MOVE    "USER MASTER I-O ERROR"
013800                                      TO    WK-VWLUSR-ERROR-TEXT
013900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014000
014100     MOVE    "Y"                     TO    WK-VWLUSR-FOUND-SW.
014200     MOVE    WFLUSER-STATUS          TO    WK-VWLUSR-STATUS.
014300     MOVE    WFLUSER-NAME            TO    WK-VWLUSR-NAME.
014400
014500     IF  NOT WFLUSER-IS-ACTIVE
014600         MOVE    "WAL0017"           TO    WK-VWLUSR-ERROR-CD
014700         MOVE    "USER IS NOT ACTIVE"
014800                                      TO    WK-VWLUSR-ERROR-TEXT.
014900
015000 A099-PROCESS-CALLED-ROUTINE-EX.
015100     EXIT.
015200*---------------------------------------------------------------*
015300*                   PROGRAM SUBROUTINE                         *
015400*---------------------------------------------------------------*
015500 Y900-ABNORMAL-TERMINATION.
015600     MOVE    "WAL0206"               TO    WK-VWLUSR-ERROR-CD.
015700     MOVE    "UNABLE TO OPEN USER MASTER"
015800                                      TO    WK-VWLUSR-ERROR-TEXT.
015900     PERFORM Z000-END-PROGRAM-ROUTINE
016000        THRU Z999-END-PROGRAM-ROUTINE-EX.
016100     GOBACK.
016200
016300 Z000-END-PROGRAM-ROUTINE.
016400     DISPLAY "WALVUSR - TIMES CALLED THIS RUN - " WK-77-CALL-CTR.
016500     CLOSE WFLUSER.
016600     IF  NOT WK-C-SUCCESSFUL
016700         DISPLAY "WALVUSR - CLOSE FILE ERROR - WFLUSER"
016800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
016900
017000 Z999-END-PROGRAM-ROUTINE-EX.
017100     EXIT.
017200
017300******************************************************************
017400************** END OF PROGRAM SOURCE -  WALVUSR ***************
017500******************************************************************
