000100* WFLNXTN.cpybk
000200*****************************************************************
000300* I-O FORMAT: WFLNXTNR FROM FILE WFLNXTN OF LIBRARY WALTLIB
000400* WALLET SUBSYSTEM - NEXT-NUMBER CONTROL (SURROGATE KEY ISSUE)
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000900*                             ONE RECORD PER ENTITY CODE
001000*                             (WALLET/LEDGER/IDEM), SAME ROLE AS
001100*                             THE TRANSFER SUITE'S OWN PARALNO
001200*                             LAST-RUNNING-NUMBER FIELD.
001300*-----------------------------------------------------------------
001400     05  WFLNXTN-RECORD                PIC X(0020).
001500
001600* I-O FORMAT: WFLNXTNR FROM FILE WFLNXTN OF LIBRARY WALTLIB
001700     05  WFLNXTNR  REDEFINES WFLNXTN-RECORD.
001800         10  WFLNXTN-ENTITY-CD          PIC X(10).
001900*                        WALLET, LEDGER, OR IDEM
002000         10  WFLNXTN-LAST-NO            PIC 9(09).
002100*                        LAST SURROGATE KEY ISSUED FOR THIS ENTITY
002200         10  FILLER                     PIC X(01).
