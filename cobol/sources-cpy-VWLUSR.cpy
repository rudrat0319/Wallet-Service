000100* VWLUSR.cpybk
000200*****************************************************************
000300* LINKAGE BLOCK FOR CALLED ROUTINE WALVUSR
000400* VALIDATES A USER EXISTS AND IS ELIGIBLE TO TRANSACT.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WK-VWLUSR.
001100     05  WK-VWLUSR-INPUT.
001200         10  WK-VWLUSR-USER-ID          PIC 9(09).
001300*                        USER-ID TO VALIDATE
001400
001500     05  WK-VWLUSR-OUTPUT.
001600         10  WK-VWLUSR-FOUND-SW         PIC X(01).
001700             88  WK-VWLUSR-FOUND                    VALUE "Y".
001800         10  WK-VWLUSR-STATUS           PIC X(10).
001900*                        USER-STATUS AS ON THE MASTER
002000         10  WK-VWLUSR-NAME             PIC X(100).
002100         10  WK-VWLUSR-ERROR-CD         PIC X(07).
002200*                        WAL0016 = USER NOT FOUND
002300*                        WAL0017 = USER NOT ACTIVE
002400*                        WAL0206 = MASTER FILE I/O ERROR
002500         10  WK-VWLUSR-ERROR-TEXT        PIC X(100).
002600         10  FILLER                      PIC X(01)  VALUE SPACE.
