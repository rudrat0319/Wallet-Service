000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVIDM.
000500 AUTHOR.         RAJA TAN.
000600 INSTALLATION.   WALLET SERVICES UNIT.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
001000                 PROPERTY OF THE WALLET SERVICES UNIT AND ARE
001100                 NOT TO BE DISCLOSED TO A THIRD PARTY.
001200*
001300*PROGRAM DESCRIPTION: CHECK/RECORD IDEMPOTENCY-KEY RESULTS.
001400*
001500* THIS PROGRAM WILL CHECK OR RECORD AN IDEMPOTENCY-KEY RESULT
001600* BASED ON THE OPTION PROVIDED.
001700*
001800* OPTION  ACTION.......................  INPUT................
001900*   1     LOOK UP A PRIOR RESULT FOR      KEY, USER-ID
002000*         (KEY, USER-ID); TREAT AS NOT
002100*         FOUND WHEN EXPIRED.
002200*   2     RECORD THE RESULT OF A          KEY, USER-ID,
002300*         FRESHLY-POSTED REQUEST.         LEDGER-ID, RESPONSE
002400*                                         FIELDS
002500*
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900* WAL0001 09/03/1991 RTAN    - INITIAL VERSION.                   WAL0001 
003000* WAL0018 30/03/1996 SLIM    - 96REQ0105 - CACHED RESPONSE FIELDS WAL0018 
003100*                              NOW RETURNED ON A REPLAY HIT SO THE
003200*                              CALLER NEVER RE-READS WFLLEDG.
003300* WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - EXPIRY COMPARE   WAL0014 
003400*                              NOW DONE ON 4-DIGIT-YEAR STAMPS.
003500* WAL0037 14/09/2004 PKOH    - 04CR0219 - TALLY THE NUMBER OF     WAL0037 
003600*                              TIMES THIS PROGRAM IS CALLED IN
003700*                              THE RUN SO A TRACE-LEVEL PROBLEM
003800*                              CAN BE CORRELATED AGAINST WALPOST
003900*                              REQUESTS READ WITHOUT A DEBUGGER.
004000*---------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT WFLIDEM ASSIGN TO DATABASE-WFLIDEM
005300            ORGANIZATION      IS INDEXED
005400            ACCESS MODE       IS DYNAMIC
005500            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700     SELECT WFLIDEMK ASSIGN TO DATABASE-WFLIDEMK
005800            ORGANIZATION      IS INDEXED
005900            ACCESS MODE       IS DYNAMIC
006000            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300 EJECT
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800**************
006900 FD  WFLIDEM
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS WFLIDEM-REC.
007200 01  WFLIDEM-REC.
007300     COPY WFLIDEM.
007400
007500 FD  WFLIDEMK
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS WFLIDEMK-REC.
007800 01  WFLIDEMK-REC.
007900     COPY WFLIDEM.
008000
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER                  PIC X(24) VALUE
008400     "** PROGRAM WALVIDM  **".
008500
008600* ------------------ PROGRAM WORKING STORAGE ------------------*
008700 COPY WCOMWS.
008800 COPY WCOMTS.
008900
009000 01  WK-C-COMMON.
009100     05  WK-C-EXPIRED-SW             PIC X(01)       VALUE "N".
009200         88  WK-C-IS-EXPIRED                         VALUE "Y".
009300     05  FILLER                      PIC X(01)       VALUE SPACE.
009400
009500 01  WK-D-STAMP-AREA.
009600     05  WK-D-STAMP-TEXT             PIC X(26).
009700     05  FILLER                      PIC X(01)       VALUE SPACE.
009800 01  WK-D-STAMP-AREA-ALT REDEFINES WK-D-STAMP-AREA.
009900     05  WK-D-STAMP-BYTES            PIC X(26).
010000     05  FILLER                      PIC X(01).
010100
010200 01  WK-D-EXPIRE-AREA.
010300     05  WK-D-EXPIRE-HOURS           PIC S9(04) COMP VALUE 24.
010400     05  FILLER                      PIC X(01)       VALUE SPACE.
010500 01  WK-D-EXPIRE-AREA-ALT REDEFINES WK-D-EXPIRE-AREA.
010600     05  WK-D-EXPIRE-BYTES           PIC X(02).
010700     05  FILLER                      PIC X(01).
010800
010900 01  WK-C-ERROR-AREA.
011000     05  WK-C-ERROR-CD               PIC X(07).
011100     05  WK-C-ERROR-TEXT             PIC X(100).
011200     05  FILLER                      PIC X(01)       VALUE SPACE.
011300 01  WK-C-ERROR-AREA-ALT REDEFINES WK-C-ERROR-AREA.
011400     05  WK-C-ERROR-BYTES            PIC X(107).
011500     05  FILLER                      PIC X(01).
011600
011700 77  WK-77-CALL-CTR               PIC 9(07) COMP-3 VALUE ZERO.    WAL0037 
011800
011900 LINKAGE SECTION.
012000*****************
012100 COPY VWLIDM.
012200 COPY VWLNXT.
012300 EJECT
012400****************************************
012500 PROCEDURE DIVISION USING WK-VWLIDM.
012600****************************************
012700 MAIN-MODULE.
012800
012900     ADD  1                      TO WK-77-CALL-CTR.
013000     PERFORM A000-PROCESS-CALLED-ROUTINE
013100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013200     PERFORM B000-MAIN-PROCESSING
013300        THRU B999-MAIN-PROCESSING-EX.
013400     PERFORM Z000-END-PROGRAM-ROUTINE
013500        THRU Z999-END-PROGRAM-ROUTINE-EX.
013600     GOBACK.
013700
013800*----------------------------------------------------------------*
013900 A000-PROCESS-CALLED-ROUTINE.
014000*----------------------------------------------------------------*
014100     OPEN I-O WFLIDEM.
014200     IF NOT WK-C-SUCCESSFUL
014300        DISPLAY "WALVIDM - OPEN FILE-ERROR - WFLIDEM"
014400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500        GO TO A099-PROCESS-CALLED-ROUTINE-EX
014600     END-IF.
014700
014800     OPEN INPUT WFLIDEMK.
014900     IF NOT WK-C-SUCCESSFUL
015000        DISPLAY "WALVIDM - OPEN FILE ERROR - WFLIDEMK"
015100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200        GO TO A099-PROCESS-CALLED-ROUTINE-EX
015300     END-IF.
015400
015500 A099-PROCESS-CALLED-ROUTINE-EX.
015600 EXIT.
015700
015800*----------------------------------------------------------------*
015900 B000-MAIN-PROCESSING.
016000*----------------------------------------------------------------*
016100     MOVE "N"                TO WK-VWLIDM-FOUND-SW.
016200     MOVE SPACES             TO WK-VWLIDM-ERROR-CD.
016300     MOVE SPACES             TO WK-VWLIDM-ERROR-TEXT.
016400
016500     EVALUATE WK-VWLIDM-OPTION
016600        WHEN 1
016700        PERFORM C100-LOOKUP-IDEM-KEY
016800           THRU C199-LOOKUP-IDEM-KEY-EX
016900        WHEN 2
017000        PERFORM C200-RECORD-IDEM-KEY
017100           THRU C299-RECORD-IDEM-KEY-EX
017200     END-EVALUATE.
017300
017400 B999-MAIN-PROCESSING-EX.
017500 EXIT.
017600
017700*----------------------------------------------------------------*
017800 C100-LOOKUP-IDEM-KEY.
017900*----------------------------------------------------------------*
018000     MOVE WK-VWLIDM-KEY         TO WFLIDEMK-AK-KEY.
018100     MOVE WK-VWLIDM-USER-ID     TO WFLIDEMK-AK-USER-ID.
018200
018300     READ WFLIDEMK KEY IS EXTERNALLY-DESCRIBED-KEY.
018400     IF NOT WK-C-SUCCESSFUL
018500        IF NOT WK-C-RECORD-NOT-FOUND
018600           MOVE "WAL0206"      TO WK-VWLIDM-ERROR-CD
018700           MOVE "IDEMPOTENCY MASTER I-O ERROR"
018800                               TO WK-VWLIDM-ERROR-TEXT
018900        END-IF
019000        GO TO C199-LOOKUP-IDEM-KEY-EX
019100     END-IF.
019200
019300     PERFORM D100-BUILD-TIMESTAMP
019400        THRU D199-BUILD-TIMESTAMP-EX.
019500
019600     MOVE "N"                  TO WK-C-EXPIRED-SW.
019700     IF WFLIDEMK-EXPIRES-AT NOT > WK-D-STAMP-TEXT
019800        MOVE "Y"               TO WK-C-EXPIRED-SW.
019900
020000     IF WK-C-IS-EXPIRED
020100        GO TO C199-LOOKUP-IDEM-KEY-EX.
020200
020300     MOVE "Y"                       TO WK-VWLIDM-FOUND-SW.
020400     MOVE WFLIDEMK-LEDGER-ID         TO WK-VWLIDM-O-LEDGER-ID.
020500     MOVE WFLIDEMK-RESP-TXN-TYPE     TO WK-VWLIDM-O-TXN-TYPE.
020600     MOVE WFLIDEMK-RESP-AMOUNT       TO WK-VWLIDM-O-AMOUNT.
020700     MOVE WFLIDEMK-RESP-BAL-AFTER    TO WK-VWLIDM-O-BALANCE-AFTER.
020800     MOVE WFLIDEMK-RESP-ASSET-TYPE   TO WK-VWLIDM-O-ASSET-TYPE.
020900     MOVE WFLIDEMK-RESP-DESCRIPTION  TO WK-VWLIDM-O-DESCRIPTION.
021000     MOVE WFLIDEMK-RESP-REFERENCE-ID TO WK-VWLIDM-O-REFERENCE-ID.
021100     MOVE WFLIDEMK-RESP-MESSAGE      TO WK-VWLIDM-O-MESSAGE.
021200
021300 C199-LOOKUP-IDEM-KEY-EX.
021400 EXIT.
021500
021600*----------------------------------------------------------------*
021700 C200-RECORD-IDEM-KEY.
021800*----------------------------------------------------------------*
021900     MOVE "IDEM"              TO WK-VWLNXT-ENTITY-CD.
022000     CALL "WALVNXT"           USING WK-VWLNXT.
022100     IF WK-VWLNXT-ERROR-CD NOT = SPACES
022200        MOVE WK-VWLNXT-ERROR-CD   TO WK-VWLIDM-ERROR-CD
022300        MOVE WK-VWLNXT-ERROR-TEXT TO WK-VWLIDM-ERROR-TEXT
022400        GO TO C299-RECORD-IDEM-KEY-EX
022500     END-IF.
022600
022700     PERFORM D100-BUILD-TIMESTAMP
022800        THRU D199-BUILD-TIMESTAMP-EX.
022900
023000     INITIALIZE                    WFLIDEM-REC.
023100     MOVE WK-VWLNXT-NEW-NO          TO WFLIDEM-ID.
023200     MOVE WK-VWLIDM-KEY              TO WFLIDEM-KEY.
023300     MOVE WK-VWLIDM-USER-ID          TO WFLIDEM-USER-ID.
023400     MOVE WK-VWLIDM-LEDGER-ID        TO WFLIDEM-LEDGER-ID.
023500     MOVE WK-VWLIDM-LEDGER-ID        TO WFLIDEM-RESP-TXN-ID.
023600     MOVE WK-VWLIDM-TXN-TYPE         TO WFLIDEM-RESP-TXN-TYPE.
023700     MOVE WK-VWLIDM-AMOUNT           TO WFLIDEM-RESP-AMOUNT.
023800     MOVE WK-VWLIDM-BALANCE-AFTER    TO WFLIDEM-RESP-BAL-AFTER.
023900     MOVE WK-VWLIDM-ASSET-TYPE       TO WFLIDEM-RESP-ASSET-TYPE.
024000     MOVE WK-VWLIDM-DESCRIPTION      TO WFLIDEM-RESP-DESCRIPTION.
024100     MOVE WK-VWLIDM-REFERENCE-ID     TO WFLIDEM-RESP-REFERENCE-ID.
024200     MOVE WK-VWLIDM-MESSAGE          TO WFLIDEM-RESP-MESSAGE.
024300     MOVE WK-D-STAMP-TEXT            TO WFLIDEM-CREATED-AT.
024400     PERFORM D200-BUILD-EXPIRY
024500        THRU D299-BUILD-EXPIRY-EX.
024600     MOVE WK-D-STAMP-TEXT            TO WFLIDEM-EXPIRES-AT.
024700
024800     WRITE WFLIDEM-REC.
024900     IF NOT WK-C-SUCCESSFUL
025000        MOVE "WAL0206"          TO WK-VWLIDM-ERROR-CD
025100        MOVE "UNABLE TO WRITE IDEMPOTENCY-KEY RECORD"
025200                                TO WK-VWLIDM-ERROR-TEXT
025300        GO TO C299-RECORD-IDEM-KEY-EX
025400     END-IF.
025500
025600     MOVE "Y"                  TO WK-VWLIDM-FOUND-SW.
025700
025800 C299-RECORD-IDEM-KEY-EX.
025900 EXIT.
026000
026100*----------------------------------------------------------------*
026200 D100-BUILD-TIMESTAMP.
026300*----------------------------------------------------------------*
026400     ACCEPT WCOMTS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
026500     ACCEPT WCOMTS-NOW-HHMMSSHH   FROM TIME.
026600     MOVE ZERO                    TO WCOMTS-STAMP-MICRO.
026700     STRING WCOMTS-TODAY-CCYY "-" WCOMTS-TODAY-MM "-"
026800            WCOMTS-TODAY-DD "-" WCOMTS-NOW-HH "."
026900            WCOMTS-NOW-MI "." WCOMTS-NOW-SS "."
027000            WCOMTS-STAMP-MICRO
027100            DELIMITED BY SIZE INTO WK-D-STAMP-TEXT.
027200
027300 D199-BUILD-TIMESTAMP-EX.
027400 EXIT.
027500
027600*----------------------------------------------------------------*
027700 D200-BUILD-EXPIRY.
027800*----------------------------------------------------------------*
027900*    NOTE - DAY ROLLOVER ONLY, NO MONTH-END CARRY.  THE 24-HOUR
028000*    WINDOW NEVER CROSSES A MONTH BOUNDARY IN PRACTICE BECAUSE
028100*    WALPOST RUNS NIGHTLY, BUT REVISIT IF THE CYCLE EVER CHANGES.
028200*    WAL0009 - THE 24-HOUR OFFSET ITSELF LIVES IN WCOMTS-WORK-HOURS
028300*    SO ANY OTHER CALLER OF WCOMTS NEEDING A "NOW-PLUS" OFFSET
028400*    SHARES THE SAME FIELD; WE PICK IT UP HERE AS WCOMTS-PLUS-24H.
028500     MOVE WK-D-EXPIRE-HOURS       TO WCOMTS-WORK-HOURS.
028600     ADD  WCOMTS-PLUS-24H         TO WCOMTS-NOW-HH.
028700     IF   WCOMTS-NOW-HH >= 24
028800          SUBTRACT 24            FROM WCOMTS-NOW-HH
028900          ADD      1             TO WCOMTS-TODAY-DD.
029000     STRING WCOMTS-TODAY-CCYY "-" WCOMTS-TODAY-MM "-"
029100            WCOMTS-TODAY-DD "-" WCOMTS-NOW-HH "."
029200            WCOMTS-NOW-MI "." WCOMTS-NOW-SS "."
029300            WCOMTS-STAMP-MICRO
029400            DELIMITED BY SIZE INTO WK-D-STAMP-TEXT.
029500
029600 D299-BUILD-EXPIRY-EX.
029700 EXIT.
029800
029900*----------------------------------------------------------------*
030000 Z000-END-PROGRAM-ROUTINE.
030100*----------------------------------------------------------------*
030200     DISPLAY "WALVIDM - TIMES CALLED THIS RUN - " WK-77-CALL-CTR.
030300     CLOSE WFLIDEM WFLIDEMK.
030400     IF NOT WK-C-SUCCESSFUL
030500        DISPLAY "WALVIDM - CLOSE FILE ERROR - WFLIDEM/WFLIDEMK"
030600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
030700
030800 Z999-END-PROGRAM-ROUTINE-EX.
030900 EXIT.
031000
031100******************************************************************
031200*************** END OF PROGRAM SOURCE - WALVIDM ****************
031300******************************************************************
