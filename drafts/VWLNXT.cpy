      * VWLNXT.cpybk
      *****************************************************************
      * LINKAGE BLOCK FOR CALLED ROUTINE WALVNXT
      * ISSUES THE NEXT SURROGATE KEY FOR A GIVEN ENTITY CODE.
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
       01  WK-VWLNXT.
           05  WK-VWLNXT-INPUT.
               10  WK-VWLNXT-ENTITY-CD        PIC X(10).
      *                        WALLET, LEDGER, OR IDEM

           05  WK-VWLNXT-OUTPUT.
               10  WK-VWLNXT-NEW-NO           PIC 9(09).
               10  WK-VWLNXT-ERROR-CD         PIC X(07).
      *                        WAL0206 = MASTER FILE I/O ERROR
               10  WK-VWLNXT-ERROR-TEXT        PIC X(100).
               10  FILLER                      PIC X(01)  VALUE SPACE.
