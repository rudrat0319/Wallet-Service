      * VWLUSR.cpybk
      *****************************************************************
      * LINKAGE BLOCK FOR CALLED ROUTINE WALVUSR
      * VALIDATES A USER EXISTS AND IS ELIGIBLE TO TRANSACT.
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
       01  WK-VWLUSR.
           05  WK-VWLUSR-INPUT.
               10  WK-VWLUSR-USER-ID          PIC 9(09).
      *                        USER-ID TO VALIDATE

           05  WK-VWLUSR-OUTPUT.
               10  WK-VWLUSR-FOUND-SW         PIC X(01).
                   88  WK-VWLUSR-FOUND                    VALUE "Y".
               10  WK-VWLUSR-STATUS           PIC X(10).
      *                        USER-STATUS AS ON THE MASTER
               10  WK-VWLUSR-NAME             PIC X(100).
               10  WK-VWLUSR-ERROR-CD         PIC X(07).
      *                        WAL0016 = USER NOT FOUND
      *                        WAL0017 = USER NOT ACTIVE
      *                        WAL0206 = MASTER FILE I/O ERROR
               10  WK-VWLUSR-ERROR-TEXT        PIC X(100).
               10  FILLER                      PIC X(01)  VALUE SPACE.
