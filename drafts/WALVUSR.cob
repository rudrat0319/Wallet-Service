      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     WALVUSR.
       AUTHOR.         RAJA TAN.
       INSTALLATION.   WALLET SERVICES UNIT.
       DATE-WRITTEN.   10 MAR 1991.
       DATE-COMPILED.
       SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
                       PROPERTY OF THE WALLET SERVICES UNIT AND ARE
                       NOT TO BE DISCLOSED TO A THIRD PARTY.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE USER
      *               MASTER AND CONFIRM THE USER IS ELIGIBLE TO
      *               TRANSACT (STATUS = ACTIVE).  CALLED BY WALPOST
      *               AHEAD OF EVERY WALLET POSTING AND BY WALBAL ON
      *               EVERY BALANCE ENQUIRY.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION. ~TAG:WAL0001~
      * WAL0016 03/02/1995 RTAN    - 95CR0050 - ADDED WAL0016/WAL0017 ~TAG:WAL0016~
      *                              ERROR-CD SPLIT (NOT-FOUND VS.
      *                              NOT-ACTIVE) AT SUPERVISOR REQUEST.
      * WAL0021 22/07/1997 SLIM    - 97REQ0240 - NAME RETURN NOW ALSO ~TAG:WAL0021~
      *                              CARRIES EXTERNAL-FEED USERS.
      * WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - REVIEWED, NO ~TAG:WAL0014~
      *                              DATE ARITHMETIC PERFORMED HERE.
      * WAL0037 14/09/2004 PKOH    - 04CR0219 - TALLY THE NUMBER OF ~TAG:WAL0037~
      *                              TIMES THIS PROGRAM IS CALLED IN
      *                              THE RUN SO A TRACE-LEVEL PROBLEM
      *                              CAN BE CORRELATED AGAINST THE
      *                              CALLING PROGRAM'S READ COUNT.
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT WFLUSER ASSIGN TO DATABASE-WFLUSER
                  ORGANIZATION      IS INDEXED
                  ACCESS MODE       IS RANDOM
                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
                  FILE STATUS       IS WK-C-FILE-STATUS.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************
       FD  WFLUSER
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLUSER-REC.
       01  WFLUSER-REC.
           COPY WFLUSER.

       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM WALVUSR  **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       COPY WCOMWS.

       01  WK-C-COMMON.
           05  WK-C-USER-KEY.
               10  WK-C-USER-ID-KEY        PIC 9(09).
           05  WK-C-USER-KEY-ALT REDEFINES WK-C-USER-KEY.
               10  WK-C-USER-ID-BYTES      PIC X(09).
           05  FILLER                      PIC X(01)       VALUE SPACE.

       01  WK-D-STATUS-AREA.
           05  WK-D-STATUS-TEXT            PIC X(09).
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-D-STATUS-AREA-ALT REDEFINES WK-D-STATUS-AREA.
           05  WK-D-STATUS-BYTES           PIC X(09).
           05  FILLER                      PIC X(01).

       01  WK-N-NAME-AREA.
           05  WK-N-NAME-TEXT               PIC X(99).
           05  FILLER                       PIC X(01)      VALUE SPACE.
       01  WK-N-NAME-AREA-ALT REDEFINES WK-N-NAME-AREA.
           05  WK-N-NAME-BYTES               PIC X(99).
           05  FILLER                        PIC X(01).

       77  WK-77-CALL-CTR               PIC 9(07) COMP-3 VALUE ZERO.~TAG:WAL0037~

      *****************
       LINKAGE SECTION.
      *****************
       COPY VWLUSR.
       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-VWLUSR.
      ********************************************
       MAIN-MODULE.
           ADD  1                      TO WK-77-CALL-CTR.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *---------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *---------------------------------------------------------------*
           OPEN INPUT WFLUSER.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALVUSR - OPEN FILE ERROR - WFLUSER"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           MOVE    "N"                     TO    WK-VWLUSR-FOUND-SW.
           MOVE    SPACES                  TO    WK-VWLUSR-STATUS.
           MOVE    SPACES                  TO    WK-VWLUSR-NAME.
           MOVE    SPACES                  TO    WK-VWLUSR-ERROR-CD.
           MOVE    SPACES                  TO    WK-VWLUSR-ERROR-TEXT.

           MOVE    WK-VWLUSR-USER-ID       TO    WFLUSER-USER-ID.

           READ WFLUSER KEY IS EXTERNALLY-DESCRIBED-KEY.
           IF  WK-C-RECORD-NOT-FOUND
               MOVE    "WAL0016"           TO    WK-VWLUSR-ERROR-CD
               MOVE    "USER NOT FOUND"    TO    WK-VWLUSR-ERROR-TEXT
               GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           IF  NOT WK-C-SUCCESSFUL
               MOVE    "WAL0206"           TO    WK-VWLUSR-ERROR-CD
               MOVE    "USER MASTER I-O ERROR"
                                            TO    WK-VWLUSR-ERROR-TEXT
               GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           MOVE    "Y"                     TO    WK-VWLUSR-FOUND-SW.
           MOVE    WFLUSER-STATUS          TO    WK-VWLUSR-STATUS.
           MOVE    WFLUSER-NAME            TO    WK-VWLUSR-NAME.

           IF  NOT WFLUSER-IS-ACTIVE
               MOVE    "WAL0017"           TO    WK-VWLUSR-ERROR-CD
               MOVE    "USER IS NOT ACTIVE"
                                            TO    WK-VWLUSR-ERROR-TEXT.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.
      *---------------------------------------------------------------*
      *                   PROGRAM SUBROUTINE                         *
      *---------------------------------------------------------------*
       Y900-ABNORMAL-TERMINATION.
           MOVE    "WAL0206"               TO    WK-VWLUSR-ERROR-CD.
           MOVE    "UNABLE TO OPEN USER MASTER"
                                            TO    WK-VWLUSR-ERROR-TEXT.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.

       Z000-END-PROGRAM-ROUTINE.
           DISPLAY "WALVUSR - TIMES CALLED THIS RUN - " WK-77-CALL-CTR.
           CLOSE WFLUSER.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALVUSR - CLOSE FILE ERROR - WFLUSER"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

       Z999-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  WALVUSR ***************
      ******************************************************************
