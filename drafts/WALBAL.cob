      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     WALBAL.
       AUTHOR.         RAJA TAN.
       INSTALLATION.   WALLET SERVICES UNIT.
       DATE-WRITTEN.   20 MAR 1991.
       DATE-COMPILED.
       SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
                       PROPERTY OF THE WALLET SERVICES UNIT AND ARE
                       NOT TO BE DISCLOSED TO A THIRD PARTY.
      *
      *DESCRIPTION :  READ-ONLY BALANCE ENQUIRY BATCH DRIVER.  READS
      *               ONE BALANCE-REQUEST PER PASS, CONFIRMS THE USER
      *               EXISTS (NO ACTIVE-STATUS REQUIREMENT FOR A READ),
      *               LOOKS UP THE WALLET, AND WRITES ONE
      *               BALANCE-RESPONSE RECORD.  NEVER CREATES A WALLET.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION. ~TAG:WAL0001~
      * WAL0016 03/02/1995 RTAN    - 95CR0050 - USER-NOT-FOUND REJECT ~TAG:WAL0016~
      *                              TEXT ALIGNED WITH WALPOST/WALVUSR.
      * WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - REVIEWED, NO ~TAG:WAL0014~
      *                              DATE ARITHMETIC PERFORMED HERE.
      * WAL0036 14/09/2004 PKOH    - 04CR0219 - TERMINATION DISPLAY ~TAG:WAL0036~
      *                              NOW SHOWS A COMBINED TOTAL OF
      *                              FOUND PLUS NOT-FOUND SO OPERATIONS
      *                              CAN RECONCILE AGAINST READ-CTR
      *                              WITHOUT ADDING THE TWO BY HAND.
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT WFLBALI ASSIGN TO DATABASE-WFLBALI
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
           SELECT WFLBALO ASSIGN TO DATABASE-WFLBALO
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************
       FD  WFLBALI
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLBALI-RECORD.
           COPY WFLBALI.

       FD  WFLBALO
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLBALO-RECORD.
           COPY WFLBALO.

       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                  PIC X(24) VALUE
           "** PROGRAM WALBAL   **".

      * ------------------ PROGRAM WORKING STORAGE ------------------*
       COPY WCOMWS.

       01  WK-C-COMMON.
           05  WK-C-EOF-SW                 PIC X(01)       VALUE "N".
               88  WK-C-EOF                                VALUE "Y".
           05  FILLER                      PIC X(01)       VALUE SPACE.

       01  WK-N-COUNTERS.
           05  WK-N-READ-CTR               PIC 9(07) COMP-3 VALUE ZERO.
           05  WK-N-FOUND-CTR              PIC 9(07) COMP-3 VALUE ZERO.
           05  WK-N-NOTFOUND-CTR           PIC 9(07) COMP-3 VALUE ZERO.
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-N-COUNTERS-ALT REDEFINES WK-N-COUNTERS.
           05  WK-N-COUNTER-BYTES          PIC X(12).
           05  FILLER                      PIC X(01).

       77  WK-77-TOTAL-PROCESSED        PIC 9(07) COMP-3 VALUE ZERO.~TAG:WAL0036~

       01  WK-C-ERROR-AREA.
           05  WK-C-ERROR-CD               PIC X(07).
           05  WK-C-ERROR-TEXT             PIC X(100).
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-C-ERROR-AREA-ALT REDEFINES WK-C-ERROR-AREA.
           05  WK-C-ERROR-BYTES            PIC X(107).
           05  FILLER                      PIC X(01).

       01  WK-D-STATUS-AREA.
           05  WK-D-REJECT-SW              PIC X(01)       VALUE "N".
               88  WK-D-IS-REJECT                          VALUE "Y".
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-D-STATUS-AREA-ALT REDEFINES WK-D-STATUS-AREA.
           05  WK-D-REJECT-BYTES           PIC X(01).
           05  FILLER                      PIC X(01).

      * -------------- LINKAGE-STYLE CALL PARAMETER AREAS ------------*
       COPY VWLUSR.
       COPY VWLWAL.

       PROCEDURE DIVISION.
      *********************
       MAIN-MODULE.

           PERFORM A000-INITIALIZATION
              THRU A099-INITIALIZATION-EX.

           PERFORM B000-PROCESS-ONE-REQUEST
              THRU B999-PROCESS-ONE-REQUEST-EX
              UNTIL WK-C-EOF.

           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *---------------------------------------------------------------*
       A000-INITIALIZATION.
      *---------------------------------------------------------------*
           OPEN INPUT  WFLBALI.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALBAL - OPEN FILE ERROR - WFLBALI"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           OPEN OUTPUT WFLBALO.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALBAL - OPEN FILE ERROR - WFLBALO"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           READ WFLBALI
               AT END
               MOVE "Y"            TO    WK-C-EOF-SW.

       A099-INITIALIZATION-EX.
           EXIT.

      *---------------------------------------------------------------*
       B000-PROCESS-ONE-REQUEST.
      *---------------------------------------------------------------*
           ADD  1                  TO    WK-N-READ-CTR.
           MOVE "N"                TO    WK-D-REJECT-SW.
           INITIALIZE                    WFLBALO-RECORD.
           MOVE WFLBALI-USER-ID    TO    WFLBALO-USER-ID.
           MOVE WFLBALI-ASSET-TYPE TO    WFLBALO-ASSET-TYPE.

           PERFORM C100-VALIDATE-USER
              THRU C199-VALIDATE-USER-EX.

           IF  NOT WK-D-IS-REJECT
               PERFORM C200-LOOKUP-WALLET
                  THRU C299-LOOKUP-WALLET-EX.

           IF  WK-D-IS-REJECT
               ADD  1              TO    WK-N-NOTFOUND-CTR
               MOVE "ERROR"        TO    WFLBALO-STATUS
               MOVE WK-C-ERROR-TEXT TO   WFLBALO-ERROR-TEXT
           ELSE
               ADD  1              TO    WK-N-FOUND-CTR
               MOVE "OK"           TO    WFLBALO-STATUS.

           WRITE WFLBALO-RECORD.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALBAL - WRITE FILE ERROR - WFLBALO"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           READ WFLBALI
               AT END
               MOVE "Y"            TO    WK-C-EOF-SW.

       B999-PROCESS-ONE-REQUEST-EX.
           EXIT.

      *---------------------------------------------------------------*
       C100-VALIDATE-USER.
      *---------------------------------------------------------------*
           MOVE WFLBALI-USER-ID            TO WK-VWLUSR-USER-ID.
           CALL "WALVUSR"                  USING WK-VWLUSR.

      *    NOTE - A READ-ONLY BALANCE ENQUIRY DOES NOT REQUIRE THE
      *    USER TO BE ACTIVE, ONLY THAT THE USER EXISTS.  A WAL0017
      *    (NOT ACTIVE) RESPONSE FROM WALVUSR IS NOT TREATED AS A
      *    REJECT HERE.
           IF  NOT WK-VWLUSR-FOUND
               MOVE "Y"                    TO WK-D-REJECT-SW
               MOVE WK-VWLUSR-ERROR-CD     TO WK-C-ERROR-CD
               MOVE WK-VWLUSR-ERROR-TEXT   TO WK-C-ERROR-TEXT.

       C199-VALIDATE-USER-EX.
           EXIT.

      *---------------------------------------------------------------*
       C200-LOOKUP-WALLET.
      *---------------------------------------------------------------*
           MOVE 2                          TO WK-VWLWAL-OPTION.
           MOVE WFLBALI-USER-ID            TO WK-VWLWAL-USER-ID.
           MOVE WFLBALI-ASSET-TYPE         TO WK-VWLWAL-ASSET-TYPE.
           CALL "WALVWAL"                  USING WK-VWLWAL.

           IF  NOT WK-VWLWAL-FOUND
               MOVE "Y"                    TO WK-D-REJECT-SW
               IF  WK-VWLWAL-ERROR-CD = SPACES
                   MOVE "WAL0026"          TO WK-C-ERROR-CD
                   MOVE "WALLET NOT FOUND" TO WK-C-ERROR-TEXT
               ELSE
                   MOVE WK-VWLWAL-ERROR-CD TO WK-C-ERROR-CD
                   MOVE WK-VWLWAL-ERROR-TEXT TO WK-C-ERROR-TEXT
               END-IF
               GO TO C299-LOOKUP-WALLET-EX.

           MOVE WK-VWLWAL-BALANCE          TO WFLBALO-BALANCE.

       C299-LOOKUP-WALLET-EX.
           EXIT.

      *---------------------------------------------------------------*
       Y900-ABNORMAL-TERMINATION.
      *---------------------------------------------------------------*
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           DISPLAY "WALBAL - REQUESTS READ     - " WK-N-READ-CTR.
           DISPLAY "WALBAL - REQUESTS FOUND     - " WK-N-FOUND-CTR.
           DISPLAY "WALBAL - REQUESTS NOT FOUND - " WK-N-NOTFOUND-CTR.
           ADD  WK-N-FOUND-CTR WK-N-NOTFOUND-CTR
                                     GIVING WK-77-TOTAL-PROCESSED.
           DISPLAY "WALBAL - TOTAL PROCESSED    - " WK-77-TOTAL-PROCESSED.

           CLOSE WFLBALI WFLBALO.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALBAL - CLOSE FILE ERROR"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

       Z999-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - WALBAL *****************
      ******************************************************************
