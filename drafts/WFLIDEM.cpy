      * WFLIDEM.cpybk
      *****************************************************************
      * I-O FORMAT: WFLIDEMR  FROM FILE WFLIDEM  OF LIBRARY WALTLIB
      * WALLET SUBSYSTEM - IDEMPOTENCY-KEY CONTROL
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
      * WAL0018 30/03/1996 SLIM    - 96REQ0105 - CACHED RESPONSE FIELDS
      *                             ADDED SO A REPLAYED REQUEST CAN BE
      *                             ANSWERED WITHOUT RE-READING WFLLEDG.
      *-----------------------------------------------------------------
           05  WFLIDEM-RECORD               PIC X(0950).

      * I-O FORMAT: WFLIDEMR  FROM FILE WFLIDEM  OF LIBRARY WALTLIB
           05  WFLIDEMR  REDEFINES WFLIDEM-RECORD.
               10  WFLIDEM-ID                PIC 9(09).
      *                        UNIQUE RECORD IDENTIFIER (SURROGATE KEY)
               10  WFLIDEM-KEY               PIC X(100).
      *                        CALLER-SUPPLIED IDEMPOTENCY KEY
               10  WFLIDEM-USER-ID           PIC 9(09).
      *                        USER-ID THAT SUBMITTED THE KEY
               10  WFLIDEM-LEDGER-ID         PIC 9(09).
      *                        WFLLEDG-ID PRODUCED ON FIRST PROCESSING
               10  WFLIDEM-RESP-TXN-ID       PIC 9(09).
      *                        CACHED RESPONSE - TRANSACTION (LEDGER) ID
               10  WFLIDEM-RESP-TXN-TYPE     PIC X(10).
      *                        CACHED RESPONSE - TRANSACTION TYPE
               10  WFLIDEM-RESP-AMOUNT       PIC S9(15)V9(4) COMP-3.
      *                        CACHED RESPONSE - AMOUNT
               10  WFLIDEM-RESP-BAL-AFTER    PIC S9(15)V9(4) COMP-3.
      *                        CACHED RESPONSE - BALANCE AFTER
               10  WFLIDEM-RESP-ASSET-TYPE   PIC X(10).
      *                        CACHED RESPONSE - ASSET TYPE
               10  WFLIDEM-RESP-DESCRIPTION  PIC X(500).
      *                        CACHED RESPONSE - DESCRIPTION
               10  WFLIDEM-RESP-REFERENCE-ID PIC X(100).
      *                        CACHED RESPONSE - REFERENCE ID
               10  WFLIDEM-RESP-MESSAGE      PIC X(100).
      *                        CACHED RESPONSE - RESULT MESSAGE
               10  WFLIDEM-CREATED-AT        PIC X(26).
      *                        CREATION TIMESTAMP
               10  WFLIDEM-EXPIRES-AT        PIC X(26).
      *                        EXPIRY TIMESTAMP = CREATED-AT + 24 HOURS
               10  FILLER                    PIC X(22).
      *                        RESERVED FOR FUTURE EXPANSION

      * ALTERNATE VIEW - COMPOSITE LOGICAL KEY (KEY + USER-ID), USED
      * WHEN WFLIDEM IS ACCESSED BY THE WFLIDEMK LOGICAL FILE.
           05  WFLIDEM-ALT-KEY  REDEFINES WFLIDEM-RECORD.
               10  WFLIDEM-AK-KEY            PIC X(100).
               10  WFLIDEM-AK-USER-ID        PIC 9(09).
               10  FILLER                    PIC X(841).
