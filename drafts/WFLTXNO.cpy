      * WFLTXNO.cpybk
      *****************************************************************
      * WALLET SUBSYSTEM - WALLET-TRANSACTION-RESPONSE (BATCH OUTPUT)
      * WRITTEN BY WALPOST, ONE RECORD PER INPUT REQUEST, SUCCESS
      * OR ERROR.
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
       01  WFLTXNO-RECORD.
           05  WFLTXNO-TXN-ID                 PIC 9(09).
      *                        LEDGER ENTRY ID PRODUCED (OR REPLAYED)
           05  WFLTXNO-TXN-TYPE               PIC X(10).
      *                        CREDIT OR DEBIT
           05  WFLTXNO-AMOUNT                 PIC S9(15)V9(4) COMP-3.
      *                        AMOUNT PROCESSED
           05  WFLTXNO-BALANCE-AFTER          PIC S9(15)V9(4) COMP-3.
      *                        RESULTING BALANCE
           05  WFLTXNO-ASSET-TYPE             PIC X(10).
      *                        ASSET TYPE
           05  WFLTXNO-DESCRIPTION            PIC X(500).
      *                        DESCRIPTION RECORDED
           05  WFLTXNO-REFERENCE-ID           PIC X(100).
      *                        REFERENCE ID RECORDED
           05  WFLTXNO-MESSAGE                PIC X(100).
      *                        RESULT MESSAGE
           05  WFLTXNO-STATUS                 PIC X(10).
      *                        OK OR ERROR
               88  WFLTXNO-IS-OK                        VALUE "OK".
               88  WFLTXNO-IS-ERROR                      VALUE "ERROR".
           05  WFLTXNO-ERROR-TEXT              PIC X(200).
      *                        ERROR DETAIL WHEN STATUS = ERROR
           05  FILLER                          PIC X(16).
      *                        RESERVED FOR FUTURE EXPANSION
