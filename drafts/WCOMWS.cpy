      *****************************************************************
      * WCOMWS.cpybk
      * COMMON WORK AREA - FILE STATUS INTERPRETATION
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *                             COMMON FILE STATUS COPYBOOK FOR
      *                             WALLET LEDGER SUBSYSTEM, MODELLED
      *                             ON THE FUNDS-TRANSFER SUITE'S OWN
      *                             ASCMWS/FIL3090 COMMONS.
      *-----------------------------------------------------------------
      * WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - REVIEWED EVERY
      *                             *-CREATED-AT / *-EXPIRES-AT BUILDER
      *                             IN THE SUBSYSTEM.  ALL OF THEM PULL
      *                             THE CENTURY FROM THE 4-DIGIT ACCEPT
      *                             FROM DATE YYYYMMDD FIELD ALREADY, SO
      *                             NO SEPARATE CENTURY CONSTANT WAS
      *                             NEEDED HERE.
      *-----------------------------------------------------------------
       01  WK-C-FILE-STATUS            PIC X(02)       VALUE "00".
           88  WK-C-SUCCESSFUL                         VALUE "00".
           88  WK-C-DUPLICATE-KEY                      VALUE "22".
           88  WK-C-RECORD-NOT-FOUND                   VALUE "23".
           88  WK-C-INVALID-KEY                        VALUE "21".
           88  WK-C-END-OF-FILE                        VALUE "10".
           88  WK-C-PERMANENT-ERROR                    VALUE "30" "90"
                                                              "91" "92".

       01  FILLER                      PIC X(01)       VALUE SPACE.~TAG:WAL0014~
