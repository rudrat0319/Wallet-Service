      * WFLHSTO.cpybk
      *****************************************************************
      * WALLET SUBSYSTEM - HISTORY-RESPONSE (BATCH OUTPUT)
      * WRITTEN BY WALHIST - ONE HEADER RECORD FOLLOWED BY ITS SELECTED
      * LEDGER-ENTRY DETAIL RECORDS, MOST-RECENT-FIRST.
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
           05  WFLHSTO-RECORD                 PIC X(0680).

           05  WFLHSTOR  REDEFINES WFLHSTO-RECORD.
               10  WFLHSTO-REC-TYPE            PIC X(01).
      *                        H = HEADER, D = DETAIL LINE
                   88  WFLHSTO-IS-HEADER                  VALUE "H".
                   88  WFLHSTO-IS-DETAIL                  VALUE "D".
               10  WFLHSTO-AREA                PIC X(665).
               10  FILLER                      PIC X(014).

      * HEADER LAYOUT - ASSET TYPE AND CURRENT WALLET BALANCE, PLUS
      * THE STATUS/ERROR-TEXT PAIR WHEN THE WALLET WAS NOT FOUND.
           05  WFLHSTO-HEADER  REDEFINES WFLHSTO-RECORD.
               10  FILLER                      PIC X(01).
               10  WFLHSTO-H-ASSET-TYPE        PIC X(10).
               10  WFLHSTO-H-BALANCE           PIC S9(15)V9(4) COMP-3.
               10  WFLHSTO-H-STATUS            PIC X(10).
                   88  WFLHSTO-H-IS-OK                    VALUE "OK".
                   88  WFLHSTO-H-IS-ERROR                 VALUE "ERROR".
               10  WFLHSTO-H-ERROR-TEXT        PIC X(200).
               10  FILLER                      PIC X(449).

      * DETAIL LAYOUT - ONE POSTED LEDGER ENTRY.
           05  WFLHSTO-DETAIL  REDEFINES WFLHSTO-RECORD.
               10  FILLER                      PIC X(01).
               10  WFLHSTO-D-LEDGER-ID         PIC 9(09).
               10  WFLHSTO-D-TXN-TYPE          PIC X(10).
               10  WFLHSTO-D-AMOUNT            PIC S9(15)V9(4) COMP-3.
               10  WFLHSTO-D-BALANCE-AFTER     PIC S9(15)V9(4) COMP-3.
               10  WFLHSTO-D-DESCRIPTION       PIC X(500).
               10  WFLHSTO-D-REFERENCE-ID      PIC X(100).
               10  WFLHSTO-D-CREATED-AT        PIC X(26).
               10  FILLER                      PIC X(014).
