      *****************************************************************
      * WCOMTS.cpybk
      * COMMON WORK AREA - CURRENT TIMESTAMP BUILDER
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *                             BUILDS THE YYYY-MM-DD-HH.MM.SS.NNNNNN
      *                             STAMP USED ON EVERY MASTER AND
      *                             LEDGER RECORD IN THE WALLET SUBSYS.
      *-----------------------------------------------------------------
      * WAL0009 14/06/1994 SLIM    - 94REQ0871 - ADDED WCOMTS-PLUS-24H
      *                             REDEFINITION SO IDEMPOTENCY EXPIRY
      *                             (NOW + 24 HOURS) CAN BE BUILT
      *                             WITHOUT A SEPARATE WORKING FIELD.
      *-----------------------------------------------------------------
       01  WCOMTS-TODAY.
           05  WCOMTS-TODAY-YYYYMMDD   PIC 9(08).
           05  WCOMTS-TODAY-R  REDEFINES WCOMTS-TODAY-YYYYMMDD.
               10  WCOMTS-TODAY-CCYY   PIC 9(04).
               10  WCOMTS-TODAY-MM     PIC 9(02).
               10  WCOMTS-TODAY-DD     PIC 9(02).

       01  WCOMTS-NOW.
           05  WCOMTS-NOW-HHMMSSHH     PIC 9(08).
           05  WCOMTS-NOW-R    REDEFINES WCOMTS-NOW-HHMMSSHH.
               10  WCOMTS-NOW-HH       PIC 9(02).
               10  WCOMTS-NOW-MI       PIC 9(02).
               10  WCOMTS-NOW-SS       PIC 9(02).
               10  WCOMTS-NOW-HS       PIC 9(02).

       01  WCOMTS-STAMP.
           05  WCOMTS-STAMP-CCYY       PIC 9(04).
           05  FILLER                  PIC X(01)       VALUE "-".
           05  WCOMTS-STAMP-MM         PIC 9(02).
           05  FILLER                  PIC X(01)       VALUE "-".
           05  WCOMTS-STAMP-DD         PIC 9(02).
           05  FILLER                  PIC X(01)       VALUE "-".
           05  WCOMTS-STAMP-HH         PIC 9(02).
           05  FILLER                  PIC X(01)       VALUE ".".
           05  WCOMTS-STAMP-MI         PIC 9(02).
           05  FILLER                  PIC X(01)       VALUE ".".
           05  WCOMTS-STAMP-SS         PIC 9(02).
           05  FILLER                  PIC X(01)       VALUE ".".
           05  WCOMTS-STAMP-MICRO      PIC 9(06)       VALUE ZERO.

       01  WCOMTS-WORK-HOURS           PIC S9(04) COMP VALUE ZERO.~TAG:WAL0009~
       01  WCOMTS-PLUS-24H  REDEFINES WCOMTS-WORK-HOURS
                                       PIC S9(04) COMP.

