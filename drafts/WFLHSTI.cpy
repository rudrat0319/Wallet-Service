      * WFLHSTI.cpybk
      *****************************************************************
      * WALLET SUBSYSTEM - HISTORY-REQUEST (BATCH INPUT)
      * READ BY WALHIST, ONE RECORD PER TRANSACTION-HISTORY QUERY.
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
      * WAL0024 08/01/1999 PKOH    - 98REQ0713 - LIMIT DEFAULTED TO 100
      *                             WHEN THE CALLER SENDS ZERO; SEE
      *                             WALHIST PARAGRAPH B000-PROCESS-ONE-
      *                             REQUEST.
      *-----------------------------------------------------------------
       01  WFLHSTI-RECORD.
           05  WFLHSTI-USER-ID                PIC 9(09).
      *                        USER TO REPORT ON
           05  WFLHSTI-ASSET-TYPE             PIC X(10).
      *                        ASSET TYPE CODE
           05  WFLHSTI-FROM-TIME               PIC X(26).
      *                        OPTIONAL RANGE START - SPACES IF OMITTED
           05  WFLHSTI-TO-TIME                 PIC X(26).
      *                        OPTIONAL RANGE END - SPACES IF OMITTED
           05  WFLHSTI-LIMIT                   PIC 9(05).
      *                        MOST-RECENT-N LIMIT - ZERO DEFAULTS TO
      *                        100 WHEN NO RANGE IS SUPPLIED
           05  FILLER                          PIC X(14).
      *                        RESERVED FOR FUTURE EXPANSION
