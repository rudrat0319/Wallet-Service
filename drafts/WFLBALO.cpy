      * WFLBALO.cpybk
      *****************************************************************
      * WALLET SUBSYSTEM - BALANCE-RESPONSE (BATCH OUTPUT)
      * WRITTEN BY WALBAL, ONE RECORD PER BALANCE QUERY.
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
       01  WFLBALO-RECORD.
           05  WFLBALO-USER-ID                PIC 9(09).
      *                        USER REPORTED ON
           05  WFLBALO-ASSET-TYPE             PIC X(10).
      *                        ASSET TYPE
           05  WFLBALO-BALANCE                PIC S9(15)V9(4) COMP-3.
      *                        CURRENT BALANCE
           05  WFLBALO-STATUS                 PIC X(10).
      *                        OK OR ERROR
               88  WFLBALO-IS-OK                        VALUE "OK".
               88  WFLBALO-IS-ERROR                       VALUE "ERROR".
           05  WFLBALO-ERROR-TEXT              PIC X(200).
      *                        ERROR DETAIL WHEN STATUS = ERROR
           05  FILLER                          PIC X(11).
      *                        RESERVED FOR FUTURE EXPANSION
