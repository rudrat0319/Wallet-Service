      * WFLTXNI.cpybk
      *****************************************************************
      * WALLET SUBSYSTEM - WALLET-TRANSACTION-REQUEST (BATCH INPUT)
      * READ BY WALPOST, ONE RECORD PER TOPUP/INCENTIVE/SPEND REQUEST.
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
       01  WFLTXNI-RECORD.
           05  WFLTXNI-OPERATION             PIC X(10).
      *                        TOPUP, INCENTIVE, OR SPEND
               88  WFLTXNI-IS-TOPUP                     VALUE "TOPUP".
               88  WFLTXNI-IS-INCENTIVE                 VALUE "INCENTIVE".
               88  WFLTXNI-IS-SPEND                     VALUE "SPEND".
           05  WFLTXNI-USER-ID                PIC 9(09).
      *                        TARGET USER
           05  WFLTXNI-IDEMPOTENCY-KEY        PIC X(100).
      *                        IDEMPOTENCY KEY FOR THIS REQUEST
           05  WFLTXNI-AMOUNT                 PIC S9(15)V9(4) COMP-3.
      *                        TRANSACTION AMOUNT, MUST BE GREATER
      *                        THAN ZERO
           05  WFLTXNI-ASSET-TYPE             PIC X(10).
      *                        ASSET TYPE CODE
           05  WFLTXNI-DESCRIPTION            PIC X(500).
      *                        OPTIONAL DESCRIPTION; DEFAULTED PER
      *                        OPERATION WHEN BLANK
           05  WFLTXNI-REFERENCE-ID           PIC X(100).
      *                        OPTIONAL EXTERNAL REFERENCE
           05  FILLER                         PIC X(11).
      *                        RESERVED FOR FUTURE EXPANSION
