      * WFLNXTN.cpybk
      *****************************************************************
      * I-O FORMAT: WFLNXTNR FROM FILE WFLNXTN OF LIBRARY WALTLIB
      * WALLET SUBSYSTEM - NEXT-NUMBER CONTROL (SURROGATE KEY ISSUE)
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *                             ONE RECORD PER ENTITY CODE
      *                             (WALLET/LEDGER/IDEM), SAME ROLE AS
      *                             THE TRANSFER SUITE'S OWN PARALNO
      *                             LAST-RUNNING-NUMBER FIELD.
      *-----------------------------------------------------------------
           05  WFLNXTN-RECORD                PIC X(0020).

      * I-O FORMAT: WFLNXTNR FROM FILE WFLNXTN OF LIBRARY WALTLIB
           05  WFLNXTNR  REDEFINES WFLNXTN-RECORD.
               10  WFLNXTN-ENTITY-CD          PIC X(10).
      *                        WALLET, LEDGER, OR IDEM
               10  WFLNXTN-LAST-NO            PIC 9(09).
      *                        LAST SURROGATE KEY ISSUED FOR THIS ENTITY
               10  FILLER                     PIC X(01).
