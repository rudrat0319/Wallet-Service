      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     WALVWAL.
       AUTHOR.         RAJA TAN.
       INSTALLATION.   WALLET SERVICES UNIT.
       DATE-WRITTEN.   12 MAR 1991.
       DATE-COMPILED.
       SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
                       PROPERTY OF THE WALLET SERVICES UNIT AND ARE
                       NOT TO BE DISCLOSED TO A THIRD PARTY.
      *
      *PROGRAM DESCRIPTION: LOCATE, CREATE, OR UPDATE A WALLET.
      *
      * THIS PROGRAM WILL LOOK UP, OPTIONALLY CREATE, OR POST A NEW
      * BALANCE TO A WALLET BASED ON THE OPTION PROVIDED.
      *
      * OPTION  ACTION.......................  INPUT................
      *   1     LOOKUP BY USER-ID/ASSET-TYPE,   USER-ID, ASSET-TYPE
      *         CREATING A ZERO-BALANCE WALLET
      *         WHEN NONE EXISTS.
      *   2     LOOKUP BY USER-ID/ASSET-TYPE,   USER-ID, ASSET-TYPE
      *         NO CREATE (READ-ONLY CALLERS).
      *   3     POST NEW-BALANCE TO AN          WALLET-ID,
      *         EXISTING WALLET.                 NEW-BALANCE
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION. ~TAG:WAL0001~
      * WAL0016 03/02/1995 RTAN    - 95CR0050 - OPTION 2 (NO-CREATE ~TAG:WAL0016~
      *                              LOOKUP) ADDED FOR WALBAL/WALHIST.
      * WAL0033 05/02/2003 PKOH    - 03CR0114 - OPTION 3 NOW BUMPS ~TAG:WAL0033~
      *                              WFLWALT-VERSION ON EVERY POST,
      *                              AFTER THE LOST-UPDATE INCIDENT ON
      *                              THE OVERNIGHT RECONCILIATION RUN.
      * WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - TIMESTAMPS NOW ~TAG:WAL0014~
      *                              BUILT VIA WCOMTS (4-DIGIT YEAR).
      * WAL0037 14/09/2004 PKOH    - 04CR0219 - TALLY THE NUMBER OF ~TAG:WAL0037~
      *                              TIMES THIS PROGRAM IS CALLED IN
      *                              THE RUN SO A TRACE-LEVEL PROBLEM
      *                              CAN BE CORRELATED AGAINST WALPOST
      *                              REQUESTS READ WITHOUT A DEBUGGER.
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT WFLWALT ASSIGN TO DATABASE-WFLWALT
                  ORGANIZATION      IS INDEXED
                  ACCESS MODE       IS DYNAMIC
                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
                  FILE STATUS       IS WK-C-FILE-STATUS.
           SELECT WFLWALTK ASSIGN TO DATABASE-WFLWALTK
                  ORGANIZATION      IS INDEXED
                  ACCESS MODE       IS DYNAMIC
                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
                  FILE STATUS       IS WK-C-FILE-STATUS.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************
       FD  WFLWALT
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLWALT-REC.
       01  WFLWALT-REC.
           COPY WFLWALT.

       FD  WFLWALTK
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLWALTK-REC.
       01  WFLWALTK-REC.
           COPY WFLWALT.

       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                  PIC X(24) VALUE
           "** PROGRAM WALVWAL  **".

      * ------------------ PROGRAM WORKING STORAGE ------------------*
       COPY WCOMWS.
       COPY WCOMTS.

       01  WK-C-COMMON.
           05  WK-C-CALLED-ERROR-CD        PIC X(07).
           05  WK-C-CALLED-ERROR-TEXT      PIC X(100).
           05  FILLER                      PIC X(01)       VALUE SPACE.

       01  WK-N-POST-AREA.
           05  WK-N-POST-BALANCE           PIC S9(15)V9(4) COMP-3.
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-N-POST-AREA-ALT REDEFINES WK-N-POST-AREA.
           05  WK-N-POST-BYTES             PIC X(10).
           05  FILLER                      PIC X(01).

       01  WK-D-STAMP-AREA.
           05  WK-D-STAMP-TEXT             PIC X(26).
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-D-STAMP-AREA-ALT REDEFINES WK-D-STAMP-AREA.
           05  WK-D-STAMP-BYTES            PIC X(26).
           05  FILLER                      PIC X(01).

       01  WK-D-WALLET-KEY-AREA.
           05  WK-D-WALLET-ID-KEY          PIC 9(09).
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-D-WALLET-KEY-AREA-ALT REDEFINES WK-D-WALLET-KEY-AREA.
           05  WK-D-WALLET-ID-KEY-BYTES    PIC X(09).
           05  FILLER                      PIC X(01).

       77  WK-77-CALL-CTR               PIC 9(07) COMP-3 VALUE ZERO.~TAG:WAL0037~

       LINKAGE SECTION.
      *****************
       COPY VWLWAL.
       COPY VWLNXT.
       EJECT
      ****************************************
       PROCEDURE DIVISION USING WK-VWLWAL.
      ****************************************
       MAIN-MODULE.

           ADD  1                      TO WK-77-CALL-CTR.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           PERFORM B000-MAIN-PROCESSING
              THRU B999-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *----------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *----------------------------------------------------------------*
           OPEN I-O WFLWALT.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "WALVWAL - OPEN FILE-ERROR - WFLWALT"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO A099-PROCESS-CALLED-ROUTINE-EX
           END-IF.

           OPEN INPUT WFLWALTK.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "WALVWAL - OPEN FILE ERROR - WFLWALTK"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO A099-PROCESS-CALLED-ROUTINE-EX
           END-IF.

       A099-PROCESS-CALLED-ROUTINE-EX.
       EXIT.

      *----------------------------------------------------------------*
       B000-MAIN-PROCESSING.
      *----------------------------------------------------------------*
           MOVE "N"                TO WK-VWLWAL-FOUND-SW.
           MOVE "N"                TO WK-VWLWAL-CREATED-SW.
           MOVE ZERO               TO WK-VWLWAL-WALLET-ID-O.
           MOVE ZERO               TO WK-VWLWAL-BALANCE.
           MOVE ZERO               TO WK-VWLWAL-VERSION.
           MOVE SPACES             TO WK-VWLWAL-ERROR-CD.
           MOVE SPACES             TO WK-VWLWAL-ERROR-TEXT.

           EVALUATE WK-VWLWAL-OPTION
              WHEN 1
              PERFORM C100-LOOKUP-WALLET
                 THRU C199-LOOKUP-WALLET-EX
              IF NOT WK-VWLWAL-FOUND
                 PERFORM C200-CREATE-WALLET
                    THRU C299-CREATE-WALLET-EX
              END-IF
              WHEN 2
              PERFORM C100-LOOKUP-WALLET
                 THRU C199-LOOKUP-WALLET-EX
              WHEN 3
              PERFORM C300-POST-BALANCE
                 THRU C399-POST-BALANCE-EX
           END-EVALUATE.

       B999-MAIN-PROCESSING-EX.
       EXIT.

      *----------------------------------------------------------------*
       C100-LOOKUP-WALLET.
      *----------------------------------------------------------------*
           MOVE WK-VWLWAL-USER-ID     TO WFLWALTK-AK-USER-ID.
           MOVE WK-VWLWAL-ASSET-TYPE  TO WFLWALTK-AK-ASSET-TYPE.

           READ WFLWALTK KEY IS EXTERNALLY-DESCRIBED-KEY.
           IF WK-C-SUCCESSFUL
              MOVE "Y"                TO WK-VWLWAL-FOUND-SW
              MOVE WFLWALTK-WALLET-ID TO WK-VWLWAL-WALLET-ID-O
              MOVE WFLWALTK-BALANCE   TO WK-VWLWAL-BALANCE
              MOVE WFLWALTK-VERSION   TO WK-VWLWAL-VERSION
           ELSE
              IF NOT WK-C-RECORD-NOT-FOUND
                 MOVE "WAL0206"       TO WK-VWLWAL-ERROR-CD
                 MOVE "WALLET MASTER I-O ERROR"
                                      TO WK-VWLWAL-ERROR-TEXT
              END-IF
           END-IF.

       C199-LOOKUP-WALLET-EX.
       EXIT.

      *----------------------------------------------------------------*
       C200-CREATE-WALLET.
      *----------------------------------------------------------------*
           MOVE "WALLET"            TO WK-VWLNXT-ENTITY-CD.
           CALL "WALVNXT"           USING WK-VWLNXT.
           IF WK-VWLNXT-ERROR-CD NOT = SPACES
              MOVE WK-VWLNXT-ERROR-CD   TO WK-VWLWAL-ERROR-CD
              MOVE WK-VWLNXT-ERROR-TEXT TO WK-VWLWAL-ERROR-TEXT
              GO TO C299-CREATE-WALLET-EX
           END-IF.

           PERFORM D100-BUILD-TIMESTAMP
              THRU D199-BUILD-TIMESTAMP-EX.

           INITIALIZE                  WFLWALT-REC.
           MOVE WK-VWLNXT-NEW-NO        TO WFLWALT-WALLET-ID.
           MOVE WK-VWLWAL-USER-ID       TO WFLWALT-USER-ID.
           MOVE ZERO                    TO WFLWALT-BALANCE.
           MOVE WK-VWLWAL-ASSET-TYPE    TO WFLWALT-ASSET-TYPE.
           MOVE 1                       TO WFLWALT-VERSION.
           MOVE WK-D-STAMP-TEXT         TO WFLWALT-CREATED-AT.
           MOVE WK-D-STAMP-TEXT         TO WFLWALT-UPDATED-AT.

           WRITE WFLWALT-REC.
           IF NOT WK-C-SUCCESSFUL
              MOVE "WAL0206"            TO WK-VWLWAL-ERROR-CD
              MOVE "UNABLE TO WRITE WALLET MASTER"
                                        TO WK-VWLWAL-ERROR-TEXT
              GO TO C299-CREATE-WALLET-EX
           END-IF.

           MOVE "Y"                     TO WK-VWLWAL-FOUND-SW.
           MOVE "Y"                     TO WK-VWLWAL-CREATED-SW.
           MOVE WFLWALT-WALLET-ID       TO WK-VWLWAL-WALLET-ID-O.
           MOVE WFLWALT-BALANCE         TO WK-VWLWAL-BALANCE.
           MOVE WFLWALT-VERSION         TO WK-VWLWAL-VERSION.

       C299-CREATE-WALLET-EX.
       EXIT.

      *----------------------------------------------------------------*
       C300-POST-BALANCE.
      *----------------------------------------------------------------*
           MOVE WK-VWLWAL-WALLET-ID  TO WFLWALT-WALLET-ID.

           READ WFLWALT KEY IS EXTERNALLY-DESCRIBED-KEY.
           IF NOT WK-C-SUCCESSFUL
              MOVE "WAL0016"         TO WK-VWLWAL-ERROR-CD
              MOVE "WALLET NOT FOUND FOR POSTING"
                                     TO WK-VWLWAL-ERROR-TEXT
              GO TO C399-POST-BALANCE-EX
           END-IF.

           PERFORM D100-BUILD-TIMESTAMP
              THRU D199-BUILD-TIMESTAMP-EX.

           MOVE WK-VWLWAL-NEW-BALANCE  TO WFLWALT-BALANCE.
           ADD  1                      TO WFLWALT-VERSION.
           MOVE WK-D-STAMP-TEXT        TO WFLWALT-UPDATED-AT.

           REWRITE WFLWALT-REC.
           IF NOT WK-C-SUCCESSFUL
              MOVE "WAL0206"          TO WK-VWLWAL-ERROR-CD
              MOVE "UNABLE TO REWRITE WALLET MASTER"
                                      TO WK-VWLWAL-ERROR-TEXT
              GO TO C399-POST-BALANCE-EX
           END-IF.

           MOVE "Y"                   TO WK-VWLWAL-FOUND-SW.
           MOVE WFLWALT-WALLET-ID     TO WK-VWLWAL-WALLET-ID-O.
           MOVE WFLWALT-BALANCE       TO WK-VWLWAL-BALANCE.
           MOVE WFLWALT-VERSION       TO WK-VWLWAL-VERSION.

       C399-POST-BALANCE-EX.
       EXIT.

      *----------------------------------------------------------------*
       D100-BUILD-TIMESTAMP.
      *----------------------------------------------------------------*
           ACCEPT WCOMTS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
           ACCEPT WCOMTS-NOW-HHMMSSHH   FROM TIME.
           MOVE WCOMTS-TODAY-CCYY       TO WCOMTS-STAMP-CCYY.
           MOVE WCOMTS-TODAY-MM         TO WCOMTS-STAMP-MM.
           MOVE WCOMTS-TODAY-DD         TO WCOMTS-STAMP-DD.
           MOVE WCOMTS-NOW-HH           TO WCOMTS-STAMP-HH.
           MOVE WCOMTS-NOW-MI           TO WCOMTS-STAMP-MI.
           MOVE WCOMTS-NOW-SS           TO WCOMTS-STAMP-SS.
           MOVE ZERO                    TO WCOMTS-STAMP-MICRO.
           STRING WCOMTS-STAMP-CCYY "-" WCOMTS-STAMP-MM "-"
                  WCOMTS-STAMP-DD "-" WCOMTS-STAMP-HH "."
                  WCOMTS-STAMP-MI "." WCOMTS-STAMP-SS "."
                  WCOMTS-STAMP-MICRO
                  DELIMITED BY SIZE INTO WK-D-STAMP-TEXT.

       D199-BUILD-TIMESTAMP-EX.
       EXIT.

      *----------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *----------------------------------------------------------------*
           DISPLAY "WALVWAL - TIMES CALLED THIS RUN - " WK-77-CALL-CTR.
           CLOSE WFLWALT WFLWALTK.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "WALVWAL - CLOSE FILE ERROR - WFLWALT/WFLWALTK"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

       Z999-END-PROGRAM-ROUTINE-EX.
       EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - WALVWAL ****************
      ******************************************************************
