      * WFLBALI.cpybk
      *****************************************************************
      * WALLET SUBSYSTEM - BALANCE-REQUEST (BATCH INPUT)
      * READ BY WALBAL, ONE RECORD PER BALANCE QUERY.
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
       01  WFLBALI-RECORD.
           05  WFLBALI-USER-ID                PIC 9(09).
      *                        USER TO REPORT ON
           05  WFLBALI-ASSET-TYPE             PIC X(10).
      *                        ASSET TYPE CODE
           05  FILLER                         PIC X(11).
      *                        RESERVED FOR FUTURE EXPANSION
