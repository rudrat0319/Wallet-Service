      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     WALVIDM.
       AUTHOR.         RAJA TAN.
       INSTALLATION.   WALLET SERVICES UNIT.
       DATE-WRITTEN.   14 MAR 1991.
       DATE-COMPILED.
       SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
                       PROPERTY OF THE WALLET SERVICES UNIT AND ARE
                       NOT TO BE DISCLOSED TO A THIRD PARTY.
      *
      *PROGRAM DESCRIPTION: CHECK/RECORD IDEMPOTENCY-KEY RESULTS.
      *
      * THIS PROGRAM WILL CHECK OR RECORD AN IDEMPOTENCY-KEY RESULT
      * BASED ON THE OPTION PROVIDED.
      *
      * OPTION  ACTION.......................  INPUT................
      *   1     LOOK UP A PRIOR RESULT FOR      KEY, USER-ID
      *         (KEY, USER-ID); TREAT AS NOT
      *         FOUND WHEN EXPIRED.
      *   2     RECORD THE RESULT OF A          KEY, USER-ID,
      *         FRESHLY-POSTED REQUEST.         LEDGER-ID, RESPONSE
      *                                         FIELDS
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION. ~TAG:WAL0001~
      * WAL0018 30/03/1996 SLIM    - 96REQ0105 - CACHED RESPONSE FIELDS ~TAG:WAL0018~
      *                              NOW RETURNED ON A REPLAY HIT SO THE
      *                              CALLER NEVER RE-READS WFLLEDG.
      * WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - EXPIRY COMPARE ~TAG:WAL0014~
      *                              NOW DONE ON 4-DIGIT-YEAR STAMPS.
      * WAL0037 14/09/2004 PKOH    - 04CR0219 - TALLY THE NUMBER OF ~TAG:WAL0037~
      *                              TIMES THIS PROGRAM IS CALLED IN
      *                              THE RUN SO A TRACE-LEVEL PROBLEM
      *                              CAN BE CORRELATED AGAINST WALPOST
      *                              REQUESTS READ WITHOUT A DEBUGGER.
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT WFLIDEM ASSIGN TO DATABASE-WFLIDEM
                  ORGANIZATION      IS INDEXED
                  ACCESS MODE       IS DYNAMIC
                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
                  FILE STATUS       IS WK-C-FILE-STATUS.
           SELECT WFLIDEMK ASSIGN TO DATABASE-WFLIDEMK
                  ORGANIZATION      IS INDEXED
                  ACCESS MODE       IS DYNAMIC
                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
                  FILE STATUS       IS WK-C-FILE-STATUS.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************
       FD  WFLIDEM
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLIDEM-REC.
       01  WFLIDEM-REC.
           COPY WFLIDEM.

       FD  WFLIDEMK
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLIDEMK-REC.
       01  WFLIDEMK-REC.
           COPY WFLIDEM.

       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                  PIC X(24) VALUE
           "** PROGRAM WALVIDM  **".

      * ------------------ PROGRAM WORKING STORAGE ------------------*
       COPY WCOMWS.
       COPY WCOMTS.

       01  WK-C-COMMON.
           05  WK-C-EXPIRED-SW             PIC X(01)       VALUE "N".
               88  WK-C-IS-EXPIRED                         VALUE "Y".
           05  FILLER                      PIC X(01)       VALUE SPACE.

       01  WK-D-STAMP-AREA.
           05  WK-D-STAMP-TEXT             PIC X(26).
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-D-STAMP-AREA-ALT REDEFINES WK-D-STAMP-AREA.
           05  WK-D-STAMP-BYTES            PIC X(26).
           05  FILLER                      PIC X(01).

       01  WK-D-EXPIRE-AREA.
           05  WK-D-EXPIRE-HOURS           PIC S9(04) COMP VALUE 24.
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-D-EXPIRE-AREA-ALT REDEFINES WK-D-EXPIRE-AREA.
           05  WK-D-EXPIRE-BYTES           PIC X(02).
           05  FILLER                      PIC X(01).

       01  WK-C-ERROR-AREA.
           05  WK-C-ERROR-CD               PIC X(07).
           05  WK-C-ERROR-TEXT             PIC X(100).
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-C-ERROR-AREA-ALT REDEFINES WK-C-ERROR-AREA.
           05  WK-C-ERROR-BYTES            PIC X(107).
           05  FILLER                      PIC X(01).

       77  WK-77-CALL-CTR               PIC 9(07) COMP-3 VALUE ZERO.~TAG:WAL0037~

       LINKAGE SECTION.
      *****************
       COPY VWLIDM.
       COPY VWLNXT.
       EJECT
      ****************************************
       PROCEDURE DIVISION USING WK-VWLIDM.
      ****************************************
       MAIN-MODULE.

           ADD  1                      TO WK-77-CALL-CTR.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           PERFORM B000-MAIN-PROCESSING
              THRU B999-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *----------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
      *----------------------------------------------------------------*
           OPEN I-O WFLIDEM.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "WALVIDM - OPEN FILE-ERROR - WFLIDEM"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO A099-PROCESS-CALLED-ROUTINE-EX
           END-IF.

           OPEN INPUT WFLIDEMK.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "WALVIDM - OPEN FILE ERROR - WFLIDEMK"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO A099-PROCESS-CALLED-ROUTINE-EX
           END-IF.

       A099-PROCESS-CALLED-ROUTINE-EX.
       EXIT.

      *----------------------------------------------------------------*
       B000-MAIN-PROCESSING.
      *----------------------------------------------------------------*
           MOVE "N"                TO WK-VWLIDM-FOUND-SW.
           MOVE SPACES             TO WK-VWLIDM-ERROR-CD.
           MOVE SPACES             TO WK-VWLIDM-ERROR-TEXT.

           EVALUATE WK-VWLIDM-OPTION
              WHEN 1
              PERFORM C100-LOOKUP-IDEM-KEY
                 THRU C199-LOOKUP-IDEM-KEY-EX
              WHEN 2
              PERFORM C200-RECORD-IDEM-KEY
                 THRU C299-RECORD-IDEM-KEY-EX
           END-EVALUATE.

       B999-MAIN-PROCESSING-EX.
       EXIT.

      *----------------------------------------------------------------*
       C100-LOOKUP-IDEM-KEY.
      *----------------------------------------------------------------*
           MOVE WK-VWLIDM-KEY         TO WFLIDEMK-AK-KEY.
           MOVE WK-VWLIDM-USER-ID     TO WFLIDEMK-AK-USER-ID.

           READ WFLIDEMK KEY IS EXTERNALLY-DESCRIBED-KEY.
           IF NOT WK-C-SUCCESSFUL
              IF NOT WK-C-RECORD-NOT-FOUND
                 MOVE "WAL0206"      TO WK-VWLIDM-ERROR-CD
                 MOVE "IDEMPOTENCY MASTER I-O ERROR"
                                     TO WK-VWLIDM-ERROR-TEXT
              END-IF
              GO TO C199-LOOKUP-IDEM-KEY-EX
           END-IF.

           PERFORM D100-BUILD-TIMESTAMP
              THRU D199-BUILD-TIMESTAMP-EX.

           MOVE "N"                  TO WK-C-EXPIRED-SW.
           IF WFLIDEMK-EXPIRES-AT NOT > WK-D-STAMP-TEXT
              MOVE "Y"               TO WK-C-EXPIRED-SW.

           IF WK-C-IS-EXPIRED
              GO TO C199-LOOKUP-IDEM-KEY-EX.

           MOVE "Y"                       TO WK-VWLIDM-FOUND-SW.
           MOVE WFLIDEMK-LEDGER-ID         TO WK-VWLIDM-O-LEDGER-ID.
           MOVE WFLIDEMK-RESP-TXN-TYPE     TO WK-VWLIDM-O-TXN-TYPE.
           MOVE WFLIDEMK-RESP-AMOUNT       TO WK-VWLIDM-O-AMOUNT.
           MOVE WFLIDEMK-RESP-BAL-AFTER    TO WK-VWLIDM-O-BALANCE-AFTER.
           MOVE WFLIDEMK-RESP-ASSET-TYPE   TO WK-VWLIDM-O-ASSET-TYPE.
           MOVE WFLIDEMK-RESP-DESCRIPTION  TO WK-VWLIDM-O-DESCRIPTION.
           MOVE WFLIDEMK-RESP-REFERENCE-ID TO WK-VWLIDM-O-REFERENCE-ID.
           MOVE WFLIDEMK-RESP-MESSAGE      TO WK-VWLIDM-O-MESSAGE.

       C199-LOOKUP-IDEM-KEY-EX.
       EXIT.

      *----------------------------------------------------------------*
       C200-RECORD-IDEM-KEY.
      *----------------------------------------------------------------*
           MOVE "IDEM"              TO WK-VWLNXT-ENTITY-CD.
           CALL "WALVNXT"           USING WK-VWLNXT.
           IF WK-VWLNXT-ERROR-CD NOT = SPACES
              MOVE WK-VWLNXT-ERROR-CD   TO WK-VWLIDM-ERROR-CD
              MOVE WK-VWLNXT-ERROR-TEXT TO WK-VWLIDM-ERROR-TEXT
              GO TO C299-RECORD-IDEM-KEY-EX
           END-IF.

           PERFORM D100-BUILD-TIMESTAMP
              THRU D199-BUILD-TIMESTAMP-EX.

           INITIALIZE                    WFLIDEM-REC.
           MOVE WK-VWLNXT-NEW-NO          TO WFLIDEM-ID.
           MOVE WK-VWLIDM-KEY              TO WFLIDEM-KEY.
           MOVE WK-VWLIDM-USER-ID          TO WFLIDEM-USER-ID.
           MOVE WK-VWLIDM-LEDGER-ID        TO WFLIDEM-LEDGER-ID.
           MOVE WK-VWLIDM-LEDGER-ID        TO WFLIDEM-RESP-TXN-ID.
           MOVE WK-VWLIDM-TXN-TYPE         TO WFLIDEM-RESP-TXN-TYPE.
           MOVE WK-VWLIDM-AMOUNT           TO WFLIDEM-RESP-AMOUNT.
           MOVE WK-VWLIDM-BALANCE-AFTER    TO WFLIDEM-RESP-BAL-AFTER.
           MOVE WK-VWLIDM-ASSET-TYPE       TO WFLIDEM-RESP-ASSET-TYPE.
           MOVE WK-VWLIDM-DESCRIPTION      TO WFLIDEM-RESP-DESCRIPTION.
           MOVE WK-VWLIDM-REFERENCE-ID     TO WFLIDEM-RESP-REFERENCE-ID.
           MOVE WK-VWLIDM-MESSAGE          TO WFLIDEM-RESP-MESSAGE.
           MOVE WK-D-STAMP-TEXT            TO WFLIDEM-CREATED-AT.
           PERFORM D200-BUILD-EXPIRY
              THRU D299-BUILD-EXPIRY-EX.
           MOVE WK-D-STAMP-TEXT            TO WFLIDEM-EXPIRES-AT.

           WRITE WFLIDEM-REC.
           IF NOT WK-C-SUCCESSFUL
              MOVE "WAL0206"          TO WK-VWLIDM-ERROR-CD
              MOVE "UNABLE TO WRITE IDEMPOTENCY-KEY RECORD"
                                      TO WK-VWLIDM-ERROR-TEXT
              GO TO C299-RECORD-IDEM-KEY-EX
           END-IF.

           MOVE "Y"                  TO WK-VWLIDM-FOUND-SW.

       C299-RECORD-IDEM-KEY-EX.
       EXIT.

      *----------------------------------------------------------------*
       D100-BUILD-TIMESTAMP.
      *----------------------------------------------------------------*
           ACCEPT WCOMTS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
           ACCEPT WCOMTS-NOW-HHMMSSHH   FROM TIME.
           MOVE ZERO                    TO WCOMTS-STAMP-MICRO.
           STRING WCOMTS-TODAY-CCYY "-" WCOMTS-TODAY-MM "-"
                  WCOMTS-TODAY-DD "-" WCOMTS-NOW-HH "."
                  WCOMTS-NOW-MI "." WCOMTS-NOW-SS "."
                  WCOMTS-STAMP-MICRO
                  DELIMITED BY SIZE INTO WK-D-STAMP-TEXT.

       D199-BUILD-TIMESTAMP-EX.
       EXIT.

      *----------------------------------------------------------------*
       D200-BUILD-EXPIRY.
      *----------------------------------------------------------------*
      *    NOTE - DAY ROLLOVER ONLY, NO MONTH-END CARRY.  THE 24-HOUR
      *    WINDOW NEVER CROSSES A MONTH BOUNDARY IN PRACTICE BECAUSE
      *    WALPOST RUNS NIGHTLY, BUT REVISIT IF THE CYCLE EVER CHANGES.
      *    WAL0009 - THE 24-HOUR OFFSET ITSELF LIVES IN WCOMTS-WORK-HOURS
      *    SO ANY OTHER CALLER OF WCOMTS NEEDING A "NOW-PLUS" OFFSET
      *    SHARES THE SAME FIELD; WE PICK IT UP HERE AS WCOMTS-PLUS-24H.
           MOVE WK-D-EXPIRE-HOURS       TO WCOMTS-WORK-HOURS.
           ADD  WCOMTS-PLUS-24H         TO WCOMTS-NOW-HH.
           IF   WCOMTS-NOW-HH >= 24
                SUBTRACT 24            FROM WCOMTS-NOW-HH
                ADD      1             TO WCOMTS-TODAY-DD.
           STRING WCOMTS-TODAY-CCYY "-" WCOMTS-TODAY-MM "-"
                  WCOMTS-TODAY-DD "-" WCOMTS-NOW-HH "."
                  WCOMTS-NOW-MI "." WCOMTS-NOW-SS "."
                  WCOMTS-STAMP-MICRO
                  DELIMITED BY SIZE INTO WK-D-STAMP-TEXT.

       D299-BUILD-EXPIRY-EX.
       EXIT.

      *----------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *----------------------------------------------------------------*
           DISPLAY "WALVIDM - TIMES CALLED THIS RUN - " WK-77-CALL-CTR.
           CLOSE WFLIDEM WFLIDEMK.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "WALVIDM - CLOSE FILE ERROR - WFLIDEM/WFLIDEMK"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

       Z999-END-PROGRAM-ROUTINE-EX.
       EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - WALVIDM ****************
      ******************************************************************
