      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     WALPOST.
       AUTHOR.         RAJA TAN.
       INSTALLATION.   WALLET SERVICES UNIT.
       DATE-WRITTEN.   18 MAR 1991.
       DATE-COMPILED.
       SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
                       PROPERTY OF THE WALLET SERVICES UNIT AND ARE
                       NOT TO BE DISCLOSED TO A THIRD PARTY.
      *
      *DESCRIPTION :  NIGHTLY WALLET-POSTING BATCH DRIVER.  READS ONE
      *               WALLET-TRANSACTION-REQUEST PER INVOCATION OF THE
      *               MAIN LOOP, VALIDATES AND POSTS IT AGAINST THE
      *               WALLET AND LEDGER MASTERS, AND WRITES EXACTLY
      *               ONE WALLET-TRANSACTION-RESPONSE PER REQUEST READ.
      *               A DUPLICATE SUBMISSION (SAME IDEMPOTENCY KEY AND
      *               USER) IS ANSWERED FROM THE CACHED RESULT WITHOUT
      *               RE-POSTING.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      *|USER    |DATE      | TAG      | DESCRIPTION                  |*
      *----------------------------------------------------------------*
      *|RTAN    |09/03/1991| WAL0001  | INITIAL VERSION.              |* ~TAG:WAL0001~
      *|RTAN    |03/02/1995| WAL0016  | 95CR0050 - SPLIT NOT-FOUND    |* ~TAG:WAL0016~
      *|        |          |          | AND NOT-ACTIVE REJECT TEXT.   |*
      *|SLIM    |30/03/1996| WAL0018  | 96REQ0105 - IDEMPOTENT REPLAY |* ~TAG:WAL0018~
      *|        |          |          | NOW ANSWERED FROM WFLIDEM     |*
      *|        |          |          | CACHE, NO RE-READ OF WFLLEDG. |*
      *|PKOH    |05/02/2003| WAL0033  | 03CR0114 - WALLET REWRITE NOW |* ~TAG:WAL0033~
      *|        |          |          | GOES THROUGH WALVWAL OPTION 3 |*
      *|        |          |          | SO VERSION IS ALWAYS BUMPED.  *|*
      *|RTAN    |19/11/1998| WAL0014  | Y2K REMEDIATION - TIMESTAMPS  |* ~TAG:WAL0014~
      *|        |          |          | BUILT VIA WCOMTS (4-DIGIT CCYY)|*
      *|PKOH    |11/09/2004| WAL0035  | 04CR0208 - INSUFFICIENT-BAL   |* ~TAG:WAL0035~
      *|        |          |          | REJECT TEXT NOW SHOWS THE     |*
      *|        |          |          | ACTUAL AVAILABLE/REQUIRED     |*
      *|        |          |          | FIGURES, NOT A FIXED LITERAL. |*
      *|PKOH    |14/09/2004| WAL0036  | 04CR0219 - TERMINATION DISPLAY|* ~TAG:WAL0036~
      *|        |          |          | NOW SHOWS ACCEPTED PLUS       |*
      *|        |          |          | REJECTED AS ONE TOTAL SO THE  |*
      *|        |          |          | READ-CTR CAN BE RECONCILED.   |*
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM
                          UPSI-0 IS UPSI-SWITCH-0
                            ON  STATUS IS U0-ON
                            OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT WFLTXNI ASSIGN TO DATABASE-WFLTXNI
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
           SELECT WFLTXNO ASSIGN TO DATABASE-WFLTXNO
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
           SELECT WFLLEDG ASSIGN TO DATABASE-WFLLEDG
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************
       FD  WFLTXNI
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLTXNI-RECORD.
           COPY WFLTXNI.

       FD  WFLTXNO
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLTXNO-RECORD.
           COPY WFLTXNO.

       FD  WFLLEDG
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLLEDG-RECORD.
           COPY WFLLEDG.

       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                  PIC X(24) VALUE
           "** PROGRAM WALPOST  **".

      * ------------------ PROGRAM WORKING STORAGE ------------------*
       COPY WCOMWS.
       COPY WCOMTS.

       01  WK-C-COMMON.
           05  WK-C-EOF-SW                 PIC X(01)       VALUE "N".
               88  WK-C-EOF                                VALUE "Y".
           05  WK-C-REPLAY-SW              PIC X(01)       VALUE "N".
               88  WK-C-IS-REPLAY                          VALUE "Y".
           05  WK-C-REJECT-SW              PIC X(01)       VALUE "N".
               88  WK-C-IS-REJECT                          VALUE "Y".
           05  WK-C-TXN-TYPE               PIC X(10)       VALUE SPACES.
               88  WK-C-TXN-IS-CREDIT                      VALUE "CREDIT".
               88  WK-C-TXN-IS-DEBIT                       VALUE "DEBIT".
           05  FILLER                      PIC X(01)       VALUE SPACE.

       77  WK-77-TOTAL-PROCESSED        PIC 9(07) COMP-3 VALUE ZERO.~TAG:WAL0036~

       01  WK-N-COUNTERS.
           05  WK-N-READ-CTR               PIC 9(07) COMP-3 VALUE ZERO.
           05  WK-N-ACCEPT-CTR             PIC 9(07) COMP-3 VALUE ZERO.
           05  WK-N-REJECT-CTR             PIC 9(07) COMP-3 VALUE ZERO.
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-N-COUNTERS-ALT REDEFINES WK-N-COUNTERS.
           05  WK-N-COUNTER-BYTES          PIC X(12).
           05  FILLER                      PIC X(01).

       01  WK-N-AMOUNT-AREA.
           05  WK-N-OLD-BALANCE            PIC S9(15)V9(4) COMP-3.
           05  WK-N-NEW-BALANCE            PIC S9(15)V9(4) COMP-3.
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-N-AMOUNT-AREA-ALT REDEFINES WK-N-AMOUNT-AREA.
           05  WK-N-AMOUNT-BYTES           PIC X(20).
           05  FILLER                      PIC X(01).

       01  WK-D-STAMP-AREA.
           05  WK-D-STAMP-TEXT             PIC X(26).
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-D-STAMP-AREA-ALT REDEFINES WK-D-STAMP-AREA.
           05  WK-D-STAMP-BYTES            PIC X(26).
           05  FILLER                      PIC X(01).

       01  WK-C-DESC-AREA.
           05  WK-C-DEFAULT-DESC           PIC X(500)      VALUE SPACES.
           05  WK-C-RESULT-MSG             PIC X(100)      VALUE SPACES.
           05  FILLER                      PIC X(01)       VALUE SPACE.

      * ------------- EDITED-NUMERIC AREA FOR MESSAGE TEXT ------------*
      *    WAL0035 - HOLDS THE BALANCE/AMOUNT PAIR IN DISPLAY FORM SO
      *    C500 CAN STRING THE ACTUAL FIGURES INTO THE REJECTION TEXT
      *    RATHER THAN A FIXED LITERAL.
       01  WK-C-EDIT-AREA.
           05  WK-C-EDIT-BALANCE           PIC 9(11).9999.
           05  WK-C-EDIT-AMOUNT            PIC 9(11).9999.
           05  FILLER                      PIC X(01)       VALUE SPACE.

      * -------------- LINKAGE-STYLE CALL PARAMETER AREAS ------------*
       COPY VWLUSR.
       COPY VWLWAL.
       COPY VWLIDM.
       COPY VWLNXT.

       PROCEDURE DIVISION.
      *********************
       MAIN-MODULE.

           PERFORM A000-INITIALIZATION
              THRU A099-INITIALIZATION-EX.

           PERFORM B000-PROCESS-ONE-REQUEST
              THRU B999-PROCESS-ONE-REQUEST-EX
              UNTIL WK-C-EOF.

           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *---------------------------------------------------------------*
       A000-INITIALIZATION.
      *---------------------------------------------------------------*
           OPEN INPUT  WFLTXNI.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALPOST - OPEN FILE ERROR - WFLTXNI"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           OPEN OUTPUT WFLTXNO.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALPOST - OPEN FILE ERROR - WFLTXNO"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           OPEN EXTEND WFLLEDG.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALPOST - OPEN FILE ERROR - WFLLEDG"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           READ WFLTXNI
               AT END
               MOVE "Y"            TO    WK-C-EOF-SW.

       A099-INITIALIZATION-EX.
           EXIT.

      *---------------------------------------------------------------*
       B000-PROCESS-ONE-REQUEST.
      *---------------------------------------------------------------*
           ADD  1                  TO    WK-N-READ-CTR.
           MOVE "N"                TO    WK-C-REPLAY-SW.
           MOVE "N"                TO    WK-C-REJECT-SW.
           INITIALIZE                    WFLTXNO-RECORD.
           MOVE SPACES             TO    WFLTXNO-STATUS.

           PERFORM C100-CHECK-IDEMPOTENCY
              THRU C199-CHECK-IDEMPOTENCY-EX.

           IF  NOT WK-C-IS-REPLAY
               PERFORM C200-VALIDATE-AMOUNT
                  THRU C299-VALIDATE-AMOUNT-EX
               IF  NOT WK-C-IS-REJECT
                   PERFORM C300-VALIDATE-USER
                      THRU C399-VALIDATE-USER-EX
               END-IF
               IF  NOT WK-C-IS-REJECT
                   PERFORM C400-LOCATE-CREATE-WALLET
                      THRU C499-LOCATE-CREATE-WALLET-EX
               END-IF
               IF  NOT WK-C-IS-REJECT
                   PERFORM C500-POST-TRANSACTION
                      THRU C599-POST-TRANSACTION-EX
               END-IF
               IF  NOT WK-C-IS-REJECT
                   PERFORM C600-RECORD-IDEMPOTENCY
                      THRU C699-RECORD-IDEMPOTENCY-EX
               END-IF
           END-IF.

           IF  WK-C-IS-REJECT
               ADD  1              TO    WK-N-REJECT-CTR
           ELSE
               ADD  1              TO    WK-N-ACCEPT-CTR.

           WRITE WFLTXNO-RECORD.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALPOST - WRITE FILE ERROR - WFLTXNO"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           READ WFLTXNI
               AT END
               MOVE "Y"            TO    WK-C-EOF-SW.

       B999-PROCESS-ONE-REQUEST-EX.
           EXIT.

      *---------------------------------------------------------------*
       C100-CHECK-IDEMPOTENCY.
      *---------------------------------------------------------------*
           MOVE 1                         TO WK-VWLIDM-OPTION.
           MOVE WFLTXNI-IDEMPOTENCY-KEY    TO WK-VWLIDM-KEY.
           MOVE WFLTXNI-USER-ID            TO WK-VWLIDM-USER-ID.
           CALL "WALVIDM"                  USING WK-VWLIDM.

           IF  WK-VWLIDM-ERROR-CD NOT = SPACES
               MOVE "Y"                    TO WK-C-REJECT-SW
               MOVE "ERROR"                TO WFLTXNO-STATUS
               MOVE WK-VWLIDM-ERROR-TEXT    TO WFLTXNO-ERROR-TEXT
               GO TO C199-CHECK-IDEMPOTENCY-EX.

           IF  NOT WK-VWLIDM-FOUND
               GO TO C199-CHECK-IDEMPOTENCY-EX.

           MOVE "Y"                        TO WK-C-REPLAY-SW.
           MOVE WK-VWLIDM-O-LEDGER-ID       TO WFLTXNO-TXN-ID.
           MOVE WK-VWLIDM-O-TXN-TYPE        TO WFLTXNO-TXN-TYPE.
           MOVE WK-VWLIDM-O-AMOUNT          TO WFLTXNO-AMOUNT.
           MOVE WK-VWLIDM-O-BALANCE-AFTER   TO WFLTXNO-BALANCE-AFTER.
           MOVE WK-VWLIDM-O-ASSET-TYPE      TO WFLTXNO-ASSET-TYPE.
           MOVE WK-VWLIDM-O-DESCRIPTION     TO WFLTXNO-DESCRIPTION.
           MOVE WK-VWLIDM-O-REFERENCE-ID    TO WFLTXNO-REFERENCE-ID.
           MOVE WK-VWLIDM-O-MESSAGE         TO WFLTXNO-MESSAGE.
           MOVE "OK"                        TO WFLTXNO-STATUS.

       C199-CHECK-IDEMPOTENCY-EX.
           EXIT.

      *---------------------------------------------------------------*
       C200-VALIDATE-AMOUNT.
      *---------------------------------------------------------------*
           IF  WFLTXNI-AMOUNT = ZERO
               MOVE "Y"                    TO WK-C-REJECT-SW
               MOVE "ERROR"                TO WFLTXNO-STATUS
               MOVE "AMOUNT CANNOT BE NULL"
                                            TO WFLTXNO-ERROR-TEXT
               GO TO C299-VALIDATE-AMOUNT-EX.

           IF  WFLTXNI-AMOUNT < 0.0001
               MOVE "Y"                    TO WK-C-REJECT-SW
               MOVE "ERROR"                TO WFLTXNO-STATUS
               MOVE "AMOUNT MUST BE AT LEAST 0.0001"
                                            TO WFLTXNO-ERROR-TEXT
               GO TO C299-VALIDATE-AMOUNT-EX.

           IF  WFLTXNI-AMOUNT > 999999999999.9999
               MOVE "Y"                    TO WK-C-REJECT-SW
               MOVE "ERROR"                TO WFLTXNO-STATUS
               MOVE "AMOUNT CANNOT EXCEED 999999999999.9999"
                                            TO WFLTXNO-ERROR-TEXT.

       C299-VALIDATE-AMOUNT-EX.
           EXIT.

      *---------------------------------------------------------------*
       C300-VALIDATE-USER.
      *---------------------------------------------------------------*
           MOVE WFLTXNI-USER-ID            TO WK-VWLUSR-USER-ID.
           CALL "WALVUSR"                  USING WK-VWLUSR.

           IF  NOT WK-VWLUSR-FOUND
               MOVE "Y"                    TO WK-C-REJECT-SW
               MOVE "ERROR"                TO WFLTXNO-STATUS
               MOVE WK-VWLUSR-ERROR-TEXT    TO WFLTXNO-ERROR-TEXT
               GO TO C399-VALIDATE-USER-EX.

           IF  WK-VWLUSR-ERROR-CD NOT = SPACES
               MOVE "Y"                    TO WK-C-REJECT-SW
               MOVE "ERROR"                TO WFLTXNO-STATUS
               STRING "USER ACCOUNT IS " DELIMITED BY SIZE
                      WK-VWLUSR-STATUS     DELIMITED BY SPACE
                      ". WALLET OPERATIONS ARE NOT ALLOWED."
                                            DELIMITED BY SIZE
                      INTO WFLTXNO-ERROR-TEXT.

       C399-VALIDATE-USER-EX.
           EXIT.

      *---------------------------------------------------------------*
       C400-LOCATE-CREATE-WALLET.
      *---------------------------------------------------------------*
           MOVE 1                          TO WK-VWLWAL-OPTION.
           MOVE WFLTXNI-USER-ID            TO WK-VWLWAL-USER-ID.
           MOVE WFLTXNI-ASSET-TYPE         TO WK-VWLWAL-ASSET-TYPE.
           CALL "WALVWAL"                  USING WK-VWLWAL.

           IF  NOT WK-VWLWAL-FOUND
               MOVE "Y"                    TO WK-C-REJECT-SW
               MOVE "ERROR"                TO WFLTXNO-STATUS
               MOVE WK-VWLWAL-ERROR-TEXT    TO WFLTXNO-ERROR-TEXT.

       C499-LOCATE-CREATE-WALLET-EX.
           EXIT.

      *---------------------------------------------------------------*
       C500-POST-TRANSACTION.
      *---------------------------------------------------------------*
           MOVE WK-VWLWAL-BALANCE          TO WK-N-OLD-BALANCE.

           IF  WFLTXNI-IS-SPEND
               MOVE "DEBIT"                TO WK-C-TXN-TYPE
               MOVE "CURRENCY SPEND"       TO WK-C-DEFAULT-DESC
               MOVE "SPEND SUCCESSFUL"     TO WK-C-RESULT-MSG
               IF  WK-N-OLD-BALANCE < WFLTXNI-AMOUNT
                   MOVE "Y"                TO WK-C-REJECT-SW
                   MOVE "ERROR"            TO WFLTXNO-STATUS
                   MOVE WK-N-OLD-BALANCE   TO WK-C-EDIT-BALANCE
                   MOVE WFLTXNI-AMOUNT     TO WK-C-EDIT-AMOUNT
                   STRING "INSUFFICIENT BALANCE. AVAILABLE: "
                                            DELIMITED BY SIZE
                          WK-C-EDIT-BALANCE DELIMITED BY SIZE
                          ", REQUIRED: "    DELIMITED BY SIZE
                          WK-C-EDIT-AMOUNT DELIMITED BY SIZE
                          "."               DELIMITED BY SIZE
                          INTO WFLTXNO-ERROR-TEXT
                   GO TO C599-POST-TRANSACTION-EX
               END-IF
               COMPUTE WK-N-NEW-BALANCE ROUNDED =
                       WK-N-OLD-BALANCE - WFLTXNI-AMOUNT
           ELSE
               MOVE "CREDIT"               TO WK-C-TXN-TYPE
               COMPUTE WK-N-NEW-BALANCE ROUNDED =
                       WK-N-OLD-BALANCE + WFLTXNI-AMOUNT
               IF  WFLTXNI-IS-TOPUP
                   MOVE "WALLET TOP-UP"    TO WK-C-DEFAULT-DESC
                   MOVE "TOP-UP SUCCESSFUL" TO WK-C-RESULT-MSG
               ELSE
                   MOVE "BONUS/INCENTIVE CREDIT"
                                            TO WK-C-DEFAULT-DESC
                   MOVE "INCENTIVE GRANTED SUCCESSFULLY"
                                            TO WK-C-RESULT-MSG
               END-IF
           END-IF.

           IF  WFLTXNI-DESCRIPTION = SPACES
               MOVE WK-C-DEFAULT-DESC      TO WFLTXNI-DESCRIPTION.

           MOVE "LEDGER"                   TO WK-VWLNXT-ENTITY-CD.
           CALL "WALVNXT"                  USING WK-VWLNXT.
           IF  WK-VWLNXT-ERROR-CD NOT = SPACES
               MOVE "Y"                    TO WK-C-REJECT-SW
               MOVE "ERROR"                TO WFLTXNO-STATUS
               MOVE WK-VWLNXT-ERROR-TEXT    TO WFLTXNO-ERROR-TEXT
               GO TO C599-POST-TRANSACTION-EX.

           PERFORM D100-BUILD-TIMESTAMP
              THRU D199-BUILD-TIMESTAMP-EX.

           INITIALIZE                      WFLLEDG-RECORD.
           MOVE WK-VWLNXT-NEW-NO           TO WFLLEDG-ID.
           MOVE WK-VWLWAL-WALLET-ID-O      TO WFLLEDG-WALLET-ID.
           MOVE WK-C-TXN-TYPE              TO WFLLEDG-TXN-TYPE.
           MOVE WFLTXNI-AMOUNT             TO WFLLEDG-AMOUNT.
           MOVE WK-N-NEW-BALANCE           TO WFLLEDG-BALANCE-AFTER.
           MOVE WFLTXNI-DESCRIPTION        TO WFLLEDG-DESCRIPTION.
           MOVE WFLTXNI-REFERENCE-ID       TO WFLLEDG-REFERENCE-ID.
           MOVE WFLTXNI-IDEMPOTENCY-KEY    TO WFLLEDG-IDEMPOTENCY-KEY.
           MOVE WK-D-STAMP-TEXT            TO WFLLEDG-CREATED-AT.

           WRITE WFLLEDG-RECORD.
           IF  NOT WK-C-SUCCESSFUL
               MOVE "Y"                    TO WK-C-REJECT-SW
               MOVE "ERROR"                TO WFLTXNO-STATUS
               MOVE "UNABLE TO WRITE LEDGER ENTRY"
                                            TO WFLTXNO-ERROR-TEXT
               GO TO C599-POST-TRANSACTION-EX.

           MOVE 3                          TO WK-VWLWAL-OPTION.
           MOVE WK-VWLWAL-WALLET-ID-O      TO WK-VWLWAL-WALLET-ID.
           MOVE WK-N-NEW-BALANCE           TO WK-VWLWAL-NEW-BALANCE.
           CALL "WALVWAL"                  USING WK-VWLWAL.
           IF  NOT WK-VWLWAL-FOUND
               MOVE "Y"                    TO WK-C-REJECT-SW
               MOVE "ERROR"                TO WFLTXNO-STATUS
               MOVE WK-VWLWAL-ERROR-TEXT    TO WFLTXNO-ERROR-TEXT
               GO TO C599-POST-TRANSACTION-EX.

           MOVE WFLLEDG-ID                 TO WFLTXNO-TXN-ID.
           MOVE WK-C-TXN-TYPE              TO WFLTXNO-TXN-TYPE.
           MOVE WFLTXNI-AMOUNT             TO WFLTXNO-AMOUNT.
           MOVE WK-N-NEW-BALANCE           TO WFLTXNO-BALANCE-AFTER.
           MOVE WFLTXNI-ASSET-TYPE         TO WFLTXNO-ASSET-TYPE.
           MOVE WFLTXNI-DESCRIPTION        TO WFLTXNO-DESCRIPTION.
           MOVE WFLTXNI-REFERENCE-ID       TO WFLTXNO-REFERENCE-ID.
           MOVE WK-C-RESULT-MSG            TO WFLTXNO-MESSAGE.
           MOVE "OK"                       TO WFLTXNO-STATUS.

       C599-POST-TRANSACTION-EX.
           EXIT.

      *---------------------------------------------------------------*
       C600-RECORD-IDEMPOTENCY.
      *---------------------------------------------------------------*
           MOVE 2                          TO WK-VWLIDM-OPTION.
           MOVE WFLTXNI-IDEMPOTENCY-KEY    TO WK-VWLIDM-KEY.
           MOVE WFLTXNI-USER-ID            TO WK-VWLIDM-USER-ID.
           MOVE WFLTXNO-TXN-ID             TO WK-VWLIDM-LEDGER-ID.
           MOVE WFLTXNO-TXN-TYPE           TO WK-VWLIDM-TXN-TYPE.
           MOVE WFLTXNO-AMOUNT             TO WK-VWLIDM-AMOUNT.
           MOVE WFLTXNO-BALANCE-AFTER      TO WK-VWLIDM-BALANCE-AFTER.
           MOVE WFLTXNO-ASSET-TYPE         TO WK-VWLIDM-ASSET-TYPE.
           MOVE WFLTXNO-DESCRIPTION        TO WK-VWLIDM-DESCRIPTION.
           MOVE WFLTXNO-REFERENCE-ID       TO WK-VWLIDM-REFERENCE-ID.
           MOVE WFLTXNO-MESSAGE            TO WK-VWLIDM-MESSAGE.
           CALL "WALVIDM"                  USING WK-VWLIDM.

      *    NOTE - AN I-O ERROR RECORDING THE IDEMPOTENCY ENTRY DOES NOT
      *    UNWIND THE POSTING ALREADY MADE; IT IS LOGGED ONLY.  A
      *    REPLAY OF THE SAME KEY WILL SIMPLY BE REPROCESSED AS NEW.
           IF  WK-VWLIDM-ERROR-CD NOT = SPACES
               DISPLAY "WALPOST - UNABLE TO RECORD IDEMPOTENCY ENTRY"
               DISPLAY "ERROR CODE IS " WK-VWLIDM-ERROR-CD.

       C699-RECORD-IDEMPOTENCY-EX.
           EXIT.

      *---------------------------------------------------------------*
       D100-BUILD-TIMESTAMP.
      *---------------------------------------------------------------*
           ACCEPT WCOMTS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
           ACCEPT WCOMTS-NOW-HHMMSSHH   FROM TIME.
           MOVE ZERO                    TO WCOMTS-STAMP-MICRO.
           STRING WCOMTS-TODAY-CCYY "-" WCOMTS-TODAY-MM "-"
                  WCOMTS-TODAY-DD "-" WCOMTS-NOW-HH "."
                  WCOMTS-NOW-MI "." WCOMTS-NOW-SS "."
                  WCOMTS-STAMP-MICRO
                  DELIMITED BY SIZE INTO WK-D-STAMP-TEXT.

       D199-BUILD-TIMESTAMP-EX.
           EXIT.

      *---------------------------------------------------------------*
       Y900-ABNORMAL-TERMINATION.
      *---------------------------------------------------------------*
           SET  UPSI-SWITCH-0              TO ON.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           DISPLAY "WALPOST - REQUESTS READ    - " WK-N-READ-CTR.
           DISPLAY "WALPOST - REQUESTS ACCEPTED - " WK-N-ACCEPT-CTR.
           DISPLAY "WALPOST - REQUESTS REJECTED - " WK-N-REJECT-CTR.
           ADD  WK-N-ACCEPT-CTR WK-N-REJECT-CTR
                                     GIVING WK-77-TOTAL-PROCESSED.
           DISPLAY "WALPOST - TOTAL PROCESSED   - " WK-77-TOTAL-PROCESSED.

           CLOSE WFLTXNI WFLTXNO WFLLEDG.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALPOST - CLOSE FILE ERROR"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

       Z999-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - WALPOST ****************
      ******************************************************************
