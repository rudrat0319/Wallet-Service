      * VWLWAL.cpybk
      *****************************************************************
      * LINKAGE BLOCK FOR CALLED ROUTINE WALVWAL
      * LOCATES A WALLET BY (USER-ID, ASSET-TYPE); OPTIONALLY CREATES
      * ONE WITH A ZERO BALANCE WHEN NONE EXISTS; OPTIONALLY POSTS AN
      * ALREADY-VALIDATED BALANCE CHANGE.
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
       01  WK-VWLWAL.
           05  WK-VWLWAL-INPUT.
               10  WK-VWLWAL-OPTION           PIC 9(01).
      *                        1 = LOOKUP, CREATE IF ABSENT
      *                        2 = LOOKUP ONLY, NO CREATE (READ PATHS)
      *                        3 = POST NEW-BALANCE TO EXISTING WALLET
               10  WK-VWLWAL-USER-ID          PIC 9(09).
               10  WK-VWLWAL-ASSET-TYPE       PIC X(10).
               10  WK-VWLWAL-WALLET-ID        PIC 9(09).
      *                        REQUIRED WHEN OPTION = 3
               10  WK-VWLWAL-NEW-BALANCE      PIC S9(15)V9(4) COMP-3.
      *                        REQUIRED WHEN OPTION = 3

           05  WK-VWLWAL-OUTPUT.
               10  WK-VWLWAL-FOUND-SW         PIC X(01).
                   88  WK-VWLWAL-FOUND                    VALUE "Y".
               10  WK-VWLWAL-CREATED-SW       PIC X(01).
                   88  WK-VWLWAL-CREATED                  VALUE "Y".
               10  WK-VWLWAL-WALLET-ID-O      PIC 9(09).
               10  WK-VWLWAL-BALANCE          PIC S9(15)V9(4) COMP-3.
               10  WK-VWLWAL-VERSION          PIC 9(09).
               10  WK-VWLWAL-ERROR-CD         PIC X(07).
      *                        WAL0016 = WALLET NOT FOUND (OPTION 2)
      *                        WAL0206 = MASTER FILE I/O ERROR
               10  WK-VWLWAL-ERROR-TEXT        PIC X(100).
               10  FILLER                      PIC X(01)  VALUE SPACE.
