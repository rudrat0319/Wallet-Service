      *****************************************************************
      * WFLLEDG.cpybk
      * WALLET SUBSYSTEM - LEDGER-ENTRY DETAIL (APPEND-ONLY LOG)
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *                             800-BYTE FIXED RECORD, WRITTEN ONCE
      *                             PER POSTED TRANSACTION, NEVER
      *                             REWRITTEN OR DELETED BY THIS SUITE.
      *-----------------------------------------------------------------
      * WAL0027 11/09/2001 PKOH    - 01CR0390 - LEDGER-REFERENCE-ID
      *                             WIDENED FROM 40 TO 100 BYTES FOR
      *                             THE NEW MERCHANT-SETTLEMENT FEED.
      *-----------------------------------------------------------------
       01  WFLLEDG-RECORD.
           05  WFLLEDG-ID                    PIC 9(09).
      *                        UNIQUE LEDGER ENTRY IDENTIFIER
           05  WFLLEDG-WALLET-ID              PIC 9(09).
      *                        WFLWALT-WALLET-ID THIS ENTRY POSTS AGAINST
           05  WFLLEDG-TXN-TYPE                PIC X(10).
      *                        CREDIT OR DEBIT
               88  WFLLEDG-IS-CREDIT                     VALUE "CREDIT".
               88  WFLLEDG-IS-DEBIT                       VALUE "DEBIT".
           05  WFLLEDG-AMOUNT                  PIC S9(15)V9(4) COMP-3.
      *                        TRANSACTION AMOUNT, ALWAYS POSITIVE
           05  WFLLEDG-BALANCE-AFTER           PIC S9(15)V9(4) COMP-3.
      *                        WALLET BALANCE IMMEDIATELY AFTER POSTING
           05  WFLLEDG-DESCRIPTION             PIC X(500).
      *                        FREE-TEXT DESCRIPTION
           05  WFLLEDG-REFERENCE-ID            PIC X(100).
      *                        CALLER-SUPPLIED EXTERNAL REFERENCE
           05  WFLLEDG-IDEMPOTENCY-KEY         PIC X(100).
      *                        IDEMPOTENCY KEY THAT PRODUCED THIS ENTRY
           05  WFLLEDG-CREATED-AT              PIC X(26).
      *                        POSTING TIMESTAMP
           05  FILLER                          PIC X(26).
      *                        RESERVED FOR FUTURE EXPANSION

      * ALTERNATE VIEW - WALLET + CREATED-AT ACCESS PATH USED BY
      * WALHIST WHEN SCANNING THE LOG MOST-RECENT-FIRST FOR A WALLET.
       01  WFLLEDG-HIST-KEY  REDEFINES WFLLEDG-RECORD.
           05  FILLER                          PIC X(09).
           05  WFLLEDG-HK-WALLET-ID             PIC 9(09).
           05  FILLER                          PIC X(730).
           05  WFLLEDG-HK-CREATED-AT            PIC X(26).
           05  FILLER                          PIC X(26).
