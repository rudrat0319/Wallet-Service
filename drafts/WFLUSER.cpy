      * WFLUSER.cpybk
      *****************************************************************
      * I-O FORMAT: WFLUSERR  FROM FILE WFLUSER  OF LIBRARY WALTLIB
      * WALLET SUBSYSTEM - USER MASTER
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
      * WAL0021 22/07/1997 SLIM    - 97REQ0240 - USER-EXTERNAL-ID ADDED
      *                             FOR THE CARD-ISSUER FEED; MAY BE
      *                             BLANK FOR USERS ENROLLED DIRECTLY.
      *-----------------------------------------------------------------
           05  WFLUSER-RECORD              PIC X(0400).

      * I-O FORMAT: WFLUSERR  FROM FILE WFLUSER  OF LIBRARY WALTLIB
           05  WFLUSERR  REDEFINES WFLUSER-RECORD.
               10  WFLUSER-USER-ID          PIC 9(09).
      *                        UNIQUE USER IDENTIFIER (SURROGATE KEY)
               10  WFLUSER-STATUS           PIC X(10).
      *                        ACCOUNT STATUS - ACTIVE/SUSPENDED/CLOSED
                   88  WFLUSER-IS-ACTIVE                VALUE "ACTIVE".
                   88  WFLUSER-IS-SUSPENDED             VALUE "SUSPENDED".
                   88  WFLUSER-IS-CLOSED                VALUE "CLOSED".
               10  WFLUSER-NAME             PIC X(100).
      *                        DISPLAY NAME
               10  WFLUSER-EMAIL            PIC X(100).
      *                        EMAIL ADDRESS (UNIQUE)
               10  WFLUSER-EXTERNAL-ID      PIC X(100).
      *                        EXTERNAL SYSTEM IDENTIFIER, MAY BE BLANK
               10  WFLUSER-CREATED-AT       PIC X(26).
      *                        CREATION TIMESTAMP, YYYY-MM-DD-HH.MM.SS.NNNNNN
               10  WFLUSER-UPDATED-AT       PIC X(26).
      *                        LAST-UPDATE TIMESTAMP, SAME FORMAT
               10  FILLER                   PIC X(029).
      *                        RESERVED FOR FUTURE EXPANSION
