      * VWLIDM.cpybk
      *****************************************************************
      * LINKAGE BLOCK FOR CALLED ROUTINE WALVIDM
      * OPTION 1 - LOOKS UP A PRIOR, NON-EXPIRED IDEMPOTENCY RESULT.
      * OPTION 2 - RECORDS THE RESULT OF A FRESHLY-POSTED REQUEST.
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
       01  WK-VWLIDM.
           05  WK-VWLIDM-INPUT.
               10  WK-VWLIDM-OPTION           PIC 9(01).
      *                        1 = LOOKUP, 2 = RECORD
               10  WK-VWLIDM-KEY              PIC X(100).
               10  WK-VWLIDM-USER-ID          PIC 9(09).
               10  WK-VWLIDM-LEDGER-ID        PIC 9(09).
      *                        REQUIRED WHEN OPTION = 2
               10  WK-VWLIDM-TXN-TYPE         PIC X(10).
               10  WK-VWLIDM-AMOUNT           PIC S9(15)V9(4) COMP-3.
               10  WK-VWLIDM-BALANCE-AFTER    PIC S9(15)V9(4) COMP-3.
               10  WK-VWLIDM-ASSET-TYPE       PIC X(10).
               10  WK-VWLIDM-DESCRIPTION      PIC X(500).
               10  WK-VWLIDM-REFERENCE-ID     PIC X(100).
               10  WK-VWLIDM-MESSAGE          PIC X(100).

           05  WK-VWLIDM-OUTPUT.
               10  WK-VWLIDM-FOUND-SW         PIC X(01).
                   88  WK-VWLIDM-FOUND                    VALUE "Y".
               10  WK-VWLIDM-O-LEDGER-ID      PIC 9(09).
               10  WK-VWLIDM-O-TXN-TYPE       PIC X(10).
               10  WK-VWLIDM-O-AMOUNT         PIC S9(15)V9(4) COMP-3.
               10  WK-VWLIDM-O-BALANCE-AFTER  PIC S9(15)V9(4) COMP-3.
               10  WK-VWLIDM-O-ASSET-TYPE     PIC X(10).
               10  WK-VWLIDM-O-DESCRIPTION    PIC X(500).
               10  WK-VWLIDM-O-REFERENCE-ID   PIC X(100).
               10  WK-VWLIDM-O-MESSAGE        PIC X(100).
               10  WK-VWLIDM-ERROR-CD         PIC X(07).
               10  WK-VWLIDM-ERROR-TEXT        PIC X(100).
               10  FILLER                      PIC X(01)  VALUE SPACE.
