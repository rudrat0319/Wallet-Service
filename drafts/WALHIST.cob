      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     WALHIST.
       AUTHOR.         RAJA TAN.
       INSTALLATION.   WALLET SERVICES UNIT.
       DATE-WRITTEN.   22 MAR 1991.
       DATE-COMPILED.
       SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
                       PROPERTY OF THE WALLET SERVICES UNIT ARE
                       NOT TO BE DISCLOSED TO A THIRD PARTY.
      *
      *DESCRIPTION :  TRANSACTION-HISTORY QUERY BATCH DRIVER.  READS
      *               ONE HISTORY-REQUEST PER PASS, CONFIRMS THE
      *               WALLET EXISTS, SCANS THE LEDGER LOG FOR ENTRIES
      *               POSTED AGAINST IT, AND WRITES ONE HEADER RECORD
      *               FOLLOWED BY THE SELECTED DETAIL LINES,
      *               MOST-RECENT-FIRST.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION. ~TAG:WAL0001~
      * WAL0024 08/01/1999 PKOH    - 98REQ0713 - LIMIT DEFAULTED TO 100 ~TAG:WAL0024~
      *                              WHEN THE CALLER SENDS ZERO AND NO
      *                              FROM/TO RANGE IS SUPPLIED.
      * WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - RANGE COMPARES ~TAG:WAL0014~
      *                              ARE DONE ON THE 4-DIGIT CCYY
      *                              STAMP TEXT, REVIEWED.
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT WFLHSTI ASSIGN TO DATABASE-WFLHSTI
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
           SELECT WFLHSTO ASSIGN TO DATABASE-WFLHSTO
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
           SELECT WFLLEDG ASSIGN TO DATABASE-WFLLEDG
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************
       FD  WFLHSTI
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLHSTI-RECORD.
           COPY WFLHSTI.

       FD  WFLHSTO
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLHSTO-REC.
       01  WFLHSTO-REC.
           COPY WFLHSTO.

       FD  WFLLEDG
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLLEDG-RECORD.
           COPY WFLLEDG.

       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                  PIC X(24) VALUE
           "** PROGRAM WALHIST  **".

      * ------------------ PROGRAM WORKING STORAGE ------------------*
       COPY WCOMWS.

       01  WK-C-COMMON.
           05  WK-C-EOF-SW                 PIC X(01)       VALUE "N".
               88  WK-C-EOF                                VALUE "Y".
           05  WK-C-LEDG-EOF-SW            PIC X(01)       VALUE "N".
               88  WK-C-LEDG-EOF                           VALUE "Y".
           05  WK-C-REJECT-SW              PIC X(01)       VALUE "N".
               88  WK-C-IS-REJECT                          VALUE "Y".
           05  WK-C-RANGE-SW               PIC X(01)       VALUE "N".
               88  WK-C-RANGE-MODE                         VALUE "Y".
           05  FILLER                      PIC X(01)       VALUE SPACE.

       01  WK-N-COUNTERS.
           05  WK-N-READ-CTR               PIC 9(07) COMP-3 VALUE ZERO.
           05  WK-N-FOUND-CTR              PIC 9(07) COMP-3 VALUE ZERO.
           05  WK-N-NOTFOUND-CTR           PIC 9(07) COMP-3 VALUE ZERO.
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-N-COUNTERS-ALT REDEFINES WK-N-COUNTERS.
           05  WK-N-COUNTER-BYTES          PIC X(12).
           05  FILLER                      PIC X(01).

       01  WK-D-WALLET-AREA.
           05  WK-D-SCAN-WALLET-ID         PIC 9(09)       VALUE ZERO.
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-D-WALLET-AREA-ALT REDEFINES WK-D-WALLET-AREA.
           05  WK-D-SCAN-WALLET-BYTES      PIC X(09).
           05  FILLER                      PIC X(01).

       01  WK-N-LIMIT-AREA.
           05  WK-N-EFFECTIVE-LIMIT        PIC 9(05) COMP-3 VALUE ZERO.
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-N-LIMIT-AREA-ALT REDEFINES WK-N-LIMIT-AREA.
           05  WK-N-EFFECTIVE-LIMIT-BYTES  PIC X(03).
           05  FILLER                      PIC X(01).

       01  WK-C-ERROR-AREA.
           05  WK-C-ERROR-CD               PIC X(07).
           05  WK-C-ERROR-TEXT             PIC X(100).
           05  FILLER                      PIC X(01)       VALUE SPACE.

      * ------------------- HISTORY SELECTION TABLE -------------------*
      *    ONE WALLET'S WORTH OF MATCHING LEDGER ENTRIES, BUILT IN
      *    CREATED-AT ASCENDING ORDER BY THE LEDGER SCAN AND EMITTED
      *    IN REVERSE.  1000-ENTRY CAP - SEE WAL0024 NOTE AT C310.
       77  WK-T-HIST-COUNT                 PIC 9(04) COMP-3 VALUE ZERO.
       77  WK-T-HIST-IDX                   PIC 9(04) COMP-3 VALUE ZERO.
       77  WK-T-HIST-START-IDX             PIC 9(04) COMP-3 VALUE ZERO.

       01  WK-T-HIST-TABLE.
           05  WK-T-HIST-ENTRY OCCURS 1000 TIMES
                                 INDEXED BY WK-T-HIST-NDX.
               10  WK-T-LEDGER-ID          PIC 9(09).
               10  WK-T-TXN-TYPE           PIC X(10).
               10  WK-T-AMOUNT             PIC S9(15)V9(4) COMP-3.
               10  WK-T-BALANCE-AFTER      PIC S9(15)V9(4) COMP-3.
               10  WK-T-DESCRIPTION        PIC X(500).
               10  WK-T-REFERENCE-ID       PIC X(100).
               10  WK-T-CREATED-AT         PIC X(26).
           05  FILLER                      PIC X(01)       VALUE SPACE.

      * -------------- LINKAGE-STYLE CALL PARAMETER AREAS ------------*
       COPY VWLWAL.

       PROCEDURE DIVISION.
      *********************
       MAIN-MODULE.

           PERFORM A000-INITIALIZATION
              THRU A099-INITIALIZATION-EX.

           PERFORM B000-PROCESS-ONE-REQUEST
              THRU B999-PROCESS-ONE-REQUEST-EX
              UNTIL WK-C-EOF.

           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *---------------------------------------------------------------*
       A000-INITIALIZATION.
      *---------------------------------------------------------------*
           OPEN INPUT  WFLHSTI.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALHIST - OPEN FILE ERROR - WFLHSTI"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           OPEN OUTPUT WFLHSTO.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALHIST - OPEN FILE ERROR - WFLHSTO"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           READ WFLHSTI
               AT END
               MOVE "Y"            TO    WK-C-EOF-SW.

       A099-INITIALIZATION-EX.
           EXIT.

      *---------------------------------------------------------------*
       B000-PROCESS-ONE-REQUEST.
      *---------------------------------------------------------------*
           ADD  1                  TO    WK-N-READ-CTR.
           MOVE "N"                TO    WK-C-REJECT-SW.
           MOVE "N"                TO    WK-C-RANGE-SW.
           INITIALIZE                    WFLHSTO-HEADER.
           MOVE "H"                TO    WFLHSTO-REC-TYPE.
           MOVE WFLHSTI-ASSET-TYPE TO    WFLHSTO-H-ASSET-TYPE.

           IF  WFLHSTI-FROM-TIME NOT = SPACES
           AND WFLHSTI-TO-TIME   NOT = SPACES
               MOVE "Y"            TO    WK-C-RANGE-SW.

           MOVE WFLHSTI-LIMIT      TO    WK-N-EFFECTIVE-LIMIT.
           IF  WK-N-EFFECTIVE-LIMIT = ZERO
               MOVE 100            TO    WK-N-EFFECTIVE-LIMIT.

           PERFORM C100-LOOKUP-WALLET
              THRU C199-LOOKUP-WALLET-EX.

           IF  WK-C-IS-REJECT
               ADD  1              TO    WK-N-NOTFOUND-CTR
               MOVE "ERROR"        TO    WFLHSTO-H-STATUS
               MOVE WK-C-ERROR-TEXT TO   WFLHSTO-H-ERROR-TEXT
               WRITE WFLHSTO-REC
               GO TO B099-WRITE-HEADER-EX.

           ADD  1                  TO    WK-N-FOUND-CTR.
           MOVE "OK"                TO   WFLHSTO-H-STATUS.
           MOVE WK-VWLWAL-BALANCE   TO   WFLHSTO-H-BALANCE.
           WRITE WFLHSTO-REC.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALHIST - WRITE FILE ERROR - WFLHSTO"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           PERFORM C300-SCAN-LEDGER-FOR-WALLET
              THRU C399-SCAN-LEDGER-FOR-WALLET-EX.

           PERFORM C500-DETERMINE-EMIT-RANGE
              THRU C599-DETERMINE-EMIT-RANGE-EX.

           MOVE WK-T-HIST-COUNT     TO   WK-T-HIST-IDX.
           PERFORM C600-EMIT-ONE-DETAIL
              THRU C699-EMIT-ONE-DETAIL-EX
              UNTIL WK-T-HIST-IDX < WK-T-HIST-START-IDX
                 OR WK-T-HIST-COUNT = ZERO.

       B099-WRITE-HEADER-EX.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALHIST - WRITE FILE ERROR - WFLHSTO"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           READ WFLHSTI
               AT END
               MOVE "Y"            TO    WK-C-EOF-SW.

       B999-PROCESS-ONE-REQUEST-EX.
           EXIT.

      *---------------------------------------------------------------*
       C100-LOOKUP-WALLET.
      *---------------------------------------------------------------*
           MOVE 2                          TO WK-VWLWAL-OPTION.
           MOVE WFLHSTI-USER-ID            TO WK-VWLWAL-USER-ID.
           MOVE WFLHSTI-ASSET-TYPE         TO WK-VWLWAL-ASSET-TYPE.
           CALL "WALVWAL"                  USING WK-VWLWAL.

           IF  NOT WK-VWLWAL-FOUND
               MOVE "Y"                    TO WK-C-REJECT-SW
               IF  WK-VWLWAL-ERROR-CD = SPACES
                   MOVE "WAL0026"          TO WK-C-ERROR-CD
                   MOVE "WALLET NOT FOUND" TO WK-C-ERROR-TEXT
               ELSE
                   MOVE WK-VWLWAL-ERROR-CD TO WK-C-ERROR-CD
                   MOVE WK-VWLWAL-ERROR-TEXT TO WK-C-ERROR-TEXT
               END-IF.

       C199-LOOKUP-WALLET-EX.
           EXIT.

      *---------------------------------------------------------------*
       C300-SCAN-LEDGER-FOR-WALLET.
      *---------------------------------------------------------------*
           MOVE ZERO                TO   WK-T-HIST-COUNT.
           MOVE WK-VWLWAL-WALLET-ID-O TO WK-D-SCAN-WALLET-ID.
           MOVE "N"                 TO   WK-C-LEDG-EOF-SW.

           OPEN INPUT WFLLEDG.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALHIST - OPEN FILE ERROR - WFLLEDG"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           READ WFLLEDG
               AT END
               MOVE "Y"             TO    WK-C-LEDG-EOF-SW.

           PERFORM C310-SCAN-ONE-LEDGER-RECORD
              THRU C319-SCAN-ONE-LEDGER-RECORD-EX
              UNTIL WK-C-LEDG-EOF.

           CLOSE WFLLEDG.

       C399-SCAN-LEDGER-FOR-WALLET-EX.
           EXIT.

      *---------------------------------------------------------------*
       C310-SCAN-ONE-LEDGER-RECORD.
      *---------------------------------------------------------------*
      *    NOTE - WAL0024: THE TABLE IS CAPPED AT 1000 MATCHING
      *    ENTRIES PER QUERY.  A WALLET WITH A LONGER HISTORY THAN
      *    THAT IS NOT EXPECTED WITHIN THE RECONCILIATION WINDOW THIS
      *    REPORT COVERS; THE OLDEST BEYOND THE CAP ARE SIMPLY NOT
      *    CARRIED FORWARD SINCE ENTRIES ARE ADDED IN CREATED-AT
      *    ASCENDING ORDER AS WRITTEN BY WALPOST.
           IF  WFLLEDG-WALLET-ID = WK-D-SCAN-WALLET-ID
               IF  WK-C-RANGE-MODE
                   IF  WFLLEDG-CREATED-AT NOT < WFLHSTI-FROM-TIME
                   AND WFLLEDG-CREATED-AT NOT > WFLHSTI-TO-TIME
                       PERFORM C320-ADD-TABLE-ENTRY
                          THRU C329-ADD-TABLE-ENTRY-EX
                   END-IF
               ELSE
                   PERFORM C320-ADD-TABLE-ENTRY
                      THRU C329-ADD-TABLE-ENTRY-EX
               END-IF
           END-IF.

           READ WFLLEDG
               AT END
               MOVE "Y"             TO    WK-C-LEDG-EOF-SW.

       C319-SCAN-ONE-LEDGER-RECORD-EX.
           EXIT.

      *---------------------------------------------------------------*
       C320-ADD-TABLE-ENTRY.
      *---------------------------------------------------------------*
           IF  WK-T-HIST-COUNT < 1000
               ADD 1                         TO WK-T-HIST-COUNT
               MOVE WFLLEDG-ID               TO
                    WK-T-LEDGER-ID (WK-T-HIST-COUNT)
               MOVE WFLLEDG-TXN-TYPE         TO
                    WK-T-TXN-TYPE (WK-T-HIST-COUNT)
               MOVE WFLLEDG-AMOUNT           TO
                    WK-T-AMOUNT (WK-T-HIST-COUNT)
               MOVE WFLLEDG-BALANCE-AFTER    TO
                    WK-T-BALANCE-AFTER (WK-T-HIST-COUNT)
               MOVE WFLLEDG-DESCRIPTION      TO
                    WK-T-DESCRIPTION (WK-T-HIST-COUNT)
               MOVE WFLLEDG-REFERENCE-ID     TO
                    WK-T-REFERENCE-ID (WK-T-HIST-COUNT)
               MOVE WFLLEDG-CREATED-AT       TO
                    WK-T-CREATED-AT (WK-T-HIST-COUNT)
           ELSE
               DISPLAY "WALHIST - HISTORY TABLE FULL, ENTRY DROPPED"
               DISPLAY "WALLET-ID " WK-D-SCAN-WALLET-ID.

       C329-ADD-TABLE-ENTRY-EX.
           EXIT.

      *---------------------------------------------------------------*
       C500-DETERMINE-EMIT-RANGE.
      *---------------------------------------------------------------*
           IF  WK-C-RANGE-MODE
               MOVE 1                        TO WK-T-HIST-START-IDX
           ELSE
               IF  WK-T-HIST-COUNT > WK-N-EFFECTIVE-LIMIT
                   COMPUTE WK-T-HIST-START-IDX =
                           WK-T-HIST-COUNT - WK-N-EFFECTIVE-LIMIT + 1
               ELSE
                   MOVE 1                    TO WK-T-HIST-START-IDX
               END-IF
           END-IF.

       C599-DETERMINE-EMIT-RANGE-EX.
           EXIT.

      *---------------------------------------------------------------*
       C600-EMIT-ONE-DETAIL.
      *---------------------------------------------------------------*
           INITIALIZE                       WFLHSTO-DETAIL.
           MOVE "D"                         TO WFLHSTO-REC-TYPE.
           MOVE WK-T-LEDGER-ID (WK-T-HIST-IDX)
                                             TO WFLHSTO-D-LEDGER-ID.
           MOVE WK-T-TXN-TYPE (WK-T-HIST-IDX)
                                             TO WFLHSTO-D-TXN-TYPE.
           MOVE WK-T-AMOUNT (WK-T-HIST-IDX)
                                             TO WFLHSTO-D-AMOUNT.
           MOVE WK-T-BALANCE-AFTER (WK-T-HIST-IDX)
                                             TO WFLHSTO-D-BALANCE-AFTER.
           MOVE WK-T-DESCRIPTION (WK-T-HIST-IDX)
                                             TO WFLHSTO-D-DESCRIPTION.
           MOVE WK-T-REFERENCE-ID (WK-T-HIST-IDX)
                                             TO WFLHSTO-D-REFERENCE-ID.
           MOVE WK-T-CREATED-AT (WK-T-HIST-IDX)
                                             TO WFLHSTO-D-CREATED-AT.

           WRITE WFLHSTO-REC.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALHIST - WRITE FILE ERROR - WFLHSTO"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION.

           SUBTRACT 1                       FROM WK-T-HIST-IDX.

       C699-EMIT-ONE-DETAIL-EX.
           EXIT.

      *---------------------------------------------------------------*
       Y900-ABNORMAL-TERMINATION.
      *---------------------------------------------------------------*
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           DISPLAY "WALHIST - REQUESTS READ     - " WK-N-READ-CTR.
           DISPLAY "WALHIST - REQUESTS FOUND     - " WK-N-FOUND-CTR.
           DISPLAY "WALHIST - REQUESTS NOT FOUND - " WK-N-NOTFOUND-CTR.

           CLOSE WFLHSTI WFLHSTO.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "WALHIST - CLOSE FILE ERROR"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

       Z999-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - WALHIST ****************
      ******************************************************************
