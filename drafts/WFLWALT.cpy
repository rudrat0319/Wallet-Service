      * WFLWALT.cpybk
      *****************************************************************
      * I-O FORMAT: WFLWALTR  FROM FILE WFLWALT  OF LIBRARY WALTLIB
      * WALLET SUBSYSTEM - WALLET MASTER
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION.
      *-----------------------------------------------------------------
      * WAL0033 05/02/2003 PKOH    - 03CR0114 - WFLWALT-VERSION ADDED
      *                             AS AN OPTIMISTIC-LOCK COUNTER AFTER
      *                             A LOST-UPDATE INCIDENT ON THE
      *                             OVERNIGHT RECONCILIATION RUN.
      *-----------------------------------------------------------------
           05  WFLWALT-RECORD               PIC X(0120).

      * I-O FORMAT: WFLWALTR  FROM FILE WFLWALT  OF LIBRARY WALTLIB
           05  WFLWALTR  REDEFINES WFLWALT-RECORD.
               10  WFLWALT-WALLET-ID         PIC 9(09).
      *                        UNIQUE WALLET IDENTIFIER (SURROGATE KEY)
               10  WFLWALT-USER-ID           PIC 9(09).
      *                        OWNING USER'S WFLUSER-USER-ID
               10  WFLWALT-BALANCE           PIC S9(15)V9(4) COMP-3.
      *                        CURRENT BALANCE, 4 DECIMAL PLACES
               10  WFLWALT-ASSET-TYPE        PIC X(10).
      *                        ASSET TYPE CODE - USD/POINTS/CREDIT/...
               10  WFLWALT-VERSION           PIC 9(09).~TAG:WAL0033~
      *                        UPDATE COUNTER, INCREMENTED EVERY POST
               10  WFLWALT-CREATED-AT        PIC X(26).
      *                        CREATION TIMESTAMP
               10  WFLWALT-UPDATED-AT        PIC X(26).
      *                        LAST-UPDATE TIMESTAMP
               10  FILLER                    PIC X(21).
      *                        RESERVED FOR FUTURE EXPANSION

      * ALTERNATE VIEW - COMPOSITE LOGICAL KEY (USER-ID + ASSET-TYPE)
      * USED WHEN WFLWALT IS ACCESSED BY THE WFLWALTK LOGICAL FILE
      * RATHER THAN BY THE SURROGATE WFLWALT-WALLET-ID.
           05  WFLWALT-ALT-KEY  REDEFINES WFLWALT-RECORD.
               10  WFLWALT-AK-USER-ID        PIC 9(09).
               10  WFLWALT-AK-ASSET-TYPE     PIC X(10).
               10  FILLER                    PIC X(101).
