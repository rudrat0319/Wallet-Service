      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     WALVNXT.
       AUTHOR.         RAJA TAN.
       INSTALLATION.   WALLET SERVICES UNIT.
       DATE-WRITTEN.   09 MAR 1991.
       DATE-COMPILED.
       SECURITY.       THIS PROGRAM AND ATTACHED COPYBOOKS ARE THE
                       PROPERTY OF THE WALLET SERVICES UNIT AND ARE
                       NOT TO BE DISCLOSED TO A THIRD PARTY.
      *
      *DESCRIPTION :  THIS ROUTINE ISSUES THE NEXT SURROGATE NUMBER
      *               FOR A WALLET-SUBSYSTEM ENTITY (WALLET, LEDGER
      *               OR IDEM) FROM THE WFLNXTN LAST-RUNNING-NUMBER
      *               CONTROL FILE.  ONE CONTROL RECORD IS HELD PER
      *               ENTITY CODE.  THIS IS THE SAME ROLE THE
      *               TRANSFER SUITE'S OWN PARALNO FIELD PLAYS IN
      *               TFSSPTL, LIFTED OUT HERE SO EVERY WALLET
      *               PROGRAM SHARES ONE NUMBERING ROUTINE.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * WAL0001 09/03/1991 RTAN    - INITIAL VERSION. ~TAG:WAL0001~
      * WAL0002 14/07/1992 RTAN    - 92CR0033 - ADDED ERROR-TEXT ~TAG:WAL0002~
      *                              DISPLAY ON REWRITE FAILURE.
      * WAL0014 19/11/1998 RTAN    - Y2K REMEDIATION - NO DATE FIELDS ~TAG:WAL0014~
      *                              HELD IN THIS PROGRAM, REVIEWED
      *                              ONLY.
      *---------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT WFLNXTN ASSIGN TO DATABASE-WFLNXTN
                  ORGANIZATION      IS INDEXED
                  ACCESS MODE       IS RANDOM
                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
                  FILE STATUS       IS WK-C-FILE-STATUS.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************
       FD  WFLNXTN
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WFLNXTN-REC.
       01  WFLNXTN-REC.
           COPY WFLNXTN.

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER              PIC X(24)  VALUE
           "** PROGRAM WALVNXT   **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       COPY WCOMWS.

       01  WK-C-COMMON.
           05  WK-C-FATAL-SW              PIC X(01)       VALUE "N".
               88  WK-C-FATAL-ERROR                       VALUE "Y".
           05  FILLER                      PIC X(01)       VALUE SPACE.

       01  WK-D-ENTITY-KEY.
           05  WK-D-ENTITY-CD              PIC X(10).
           05  WK-D-LAST-NO                PIC 9(09).
           05  FILLER                      PIC X(01).
       01  WK-D-ENTITY-KEY-ALT REDEFINES WK-D-ENTITY-KEY.
           05  WK-D-KEY-BYTES              PIC X(19).
           05  FILLER                      PIC X(01).

       77  WK-N-NEW-NO-PACKED              PIC 9(09) COMP-3 VALUE ZERO.
       77  WK-N-NEW-NO-BYTES REDEFINES WK-N-NEW-NO-PACKED
                                        PIC X(05).

       01  WK-C-ERROR-AREA.
           05  WK-C-ERROR-CD               PIC X(07).
           05  WK-C-ERROR-TEXT             PIC X(100).
           05  FILLER                      PIC X(01)       VALUE SPACE.
       01  WK-C-ERROR-AREA-ALT REDEFINES WK-C-ERROR-AREA.
           05  WK-C-ERROR-BYTES            PIC X(107).
           05  FILLER                      PIC X(01).

       EJECT
       LINKAGE SECTION.
      *****************
       COPY VWLNXT.
       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-VWLNXT.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           GOBACK.

       EJECT
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
      *---------------------------------------------------------------*
           MOVE    SPACES                  TO    WK-VWLNXT-ERROR-CD.
           MOVE    SPACES                  TO    WK-VWLNXT-ERROR-TEXT.
           MOVE    ZERO                    TO    WK-VWLNXT-NEW-NO.

           OPEN    I-O WFLNXTN.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "WALVNXT - OPEN FILE ERROR - WFLNXTN"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "WAL0206"          TO    WK-VWLNXT-ERROR-CD
                   MOVE "UNABLE TO OPEN NEXT-NUMBER CONTROL FILE"
                                            TO    WK-VWLNXT-ERROR-TEXT
                   GO TO A099-MAIN-PROCESSING-EX.

           MOVE    WK-VWLNXT-ENTITY-CD     TO    WFLNXTN-ENTITY-CD.

           READ    WFLNXTN KEY IS EXTERNALLY-DESCRIBED-KEY.
           IF      WK-C-RECORD-NOT-FOUND
                   MOVE ZERO               TO    WFLNXTN-LAST-NO
                   ADD  1                  TO    WFLNXTN-LAST-NO
                   WRITE WFLNXTN-REC
                   IF  NOT WK-C-SUCCESSFUL
                       MOVE "WAL0206"      TO    WK-VWLNXT-ERROR-CD
                       MOVE "UNABLE TO WRITE NEXT-NUMBER RECORD"
                                            TO    WK-VWLNXT-ERROR-TEXT
                       GO TO A099-MAIN-PROCESSING-EX
                   END-IF
                   MOVE WFLNXTN-LAST-NO    TO    WK-VWLNXT-NEW-NO
                   GO TO A099-MAIN-PROCESSING-EX.

           IF      NOT WK-C-SUCCESSFUL
                   MOVE "WAL0206"          TO    WK-VWLNXT-ERROR-CD
                   MOVE "UNABLE TO READ NEXT-NUMBER RECORD"
                                            TO    WK-VWLNXT-ERROR-TEXT
                   GO TO A099-MAIN-PROCESSING-EX.

           ADD     1                       TO    WFLNXTN-LAST-NO.
           REWRITE WFLNXTN-REC.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "WALVNXT - REWRITE FILE ERROR - WFLNXTN"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "WAL0206"          TO    WK-VWLNXT-ERROR-CD
                   MOVE "UNABLE TO REWRITE NEXT-NUMBER RECORD"
                                            TO    WK-VWLNXT-ERROR-TEXT
                   GO TO A099-MAIN-PROCESSING-EX.

           MOVE    WFLNXTN-LAST-NO         TO    WK-VWLNXT-NEW-NO.

      *---------------------------------------------------------------*
       A099-MAIN-PROCESSING-EX.
      *---------------------------------------------------------------*
           EXIT.

      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           CLOSE   WFLNXTN.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "WALVNXT - CLOSE FILE ERROR - WFLNXTN"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

      *---------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *---------------------------------------------------------------*
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - WALVNXT ****************
      ******************************************************************
